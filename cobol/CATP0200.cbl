000100******************************************************************
000110* AUTHOR:        L.D. WEATHERS
000120* INSTALLATION:  SUMMIT TRAIL SPORTING GOODS - EDP DEPT
000130* DATE-WRITTEN:  04/02/1989
000140* DATE-COMPILED:
000150* SECURITY:      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM
000160* PURPOSE: EDITS A BATCH OF INCOMING PROMOCODE TRANSACTIONS -
000170*          TITLE UNIQUENESS, TITLE FORM, DESCRIPTION, TYPE AND
000180*          RATE - NORMALIZES THE RATE SCALE AND WRITES ACCEPTED
000190*          RECORDS TO THE PROMOCODE MASTER.  PRODUCES THE
000200*          PROMOCODES SECTION OF THE EDIT/EXCEPTION REPORT.
000210*          CALLED FROM CATP0000.
000220*-----------------------------------------------------------------
000230* CHANGE LOG
000240*   04/02/1989 LDW  ORIGINAL PROGRAM, REWORKED FROM THE OLD
000250*                   PRODUCT TYPE LISTING TO EDIT PROMO CODES.
000260*                   TITLE TABLE SORT LIFTED FROM THAT PROGRAM'S
000270*                   IN-MEMORY TABLE SORT VERB.
000280*   04/03/1989 LDW  ADDED TITLE UPPERCASE/NO-SPACE EDITS.  BEFORE
000290*                   THIS CHANGE A MIXED-CASE TITLE WAS ACCEPTED
000300*                   AS LONG AS IT WAS OTHERWISE UNIQUE.
000310*   09/14/1995 LDW  WIDENED DESCRIPTION EDIT TO 100 BYTES TO
000320*                   MATCH THE WIDENED COPYBOOK FIELD.        CR0391
000330*   04/14/2013 DKN  REPLACED FIRST-ERROR HARD STOP WITH FULL
000340*                   ACCUMULATE-AND-REPORT EDITING, SAME AS THE
000350*                   PRODUCT INTAKE PROGRAM.                  CR1056
000360*   11/06/2013 DKN  ADDED THE WS-LST-AVISO BLANK-RUN NOTICE AND
000370*                   THE RAW-DUMP ZERO CHECK IN P900-ENCERRA, SAME
000380*                   PATTERN AS THE OTHER INTAKE EDITS.        CR1056
000390******************************************************************
000400* THIS PROGRAM DOES NOT TOUCH THE PURCHASE OR PRODUCT FILES AT
000410* ALL.  IT ONLY EVER OPENS THE PROMOCODE TRANSACTION FILE, THE
000420* PROMOCODE MASTER, AND THE SHARED EDIT/EXCEPTION REPORT, SO IT
000430* CAN RUN STANDALONE FOR A SPOT RE-EDIT WITHOUT DISTURBING THE
000440* PRODUCT OR PURCHASE INTAKE STEPS OF THE NIGHTLY CYCLE.
000450*
000460* THE OVERALL STRATEGY IS IDENTICAL TO THE PRODUCT INTAKE EDIT -
000470* READ A TRANSACTION, RUN IT THROUGH EVERY APPLICABLE EDIT WITHOUT
000480* STOPPING AT THE FIRST FAILURE, THEN EITHER POST THE RECORD OR
000490* PRINT THE ACCUMULATED ERROR TEXT AND MOVE ON.  THE ONE WRINKLE
000500* PECULIAR TO PROMOCODES IS THE TITLE-UNIQUENESS CHECK, WHICH HAS
000510* TO SEE EVERY TITLE EVER ACCEPTED - INCLUDING ONES ACCEPTED
000520* EARLIER IN THIS SAME RUN - SO AN IN-MEMORY TABLE IS KEPT AND
000530* KEYED IN ASCENDING ORDER FOR SEARCH ALL RATHER THAN RE-READING
000540* THE MASTER FOR EVERY TRANSACTION.
000550*-----------------------------------------------------------------
000560 IDENTIFICATION DIVISION.
000570* SIX STANDARD ID-DIVISION PARAGRAPHS, SAME ORDER AS EVERY OTHER
000580* PROGRAM IN THE CATALOG BATCH SUBSYSTEM.
000590 PROGRAM-ID.    CATP0200.
000600 AUTHOR.        L.D. WEATHERS.
000610 INSTALLATION.  SUMMIT TRAIL SPORTING GOODS - EDP DEPT.
000620 DATE-WRITTEN.  04/02/1989.
000630 DATE-COMPILED.
000640 SECURITY.      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM.
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670* TOP-OF-FORM IS THE CARRIAGE-CONTROL CHANNEL 1 PUNCH USED TO SKIP
000680* THE EDIT/EXCEPTION REPORT TO THE TOP OF THE NEXT PAGE.  NOTHING
000690* IN THIS PROGRAM ACTUALLY FORM-FEEDS SINCE THE REPORT IS SHORT
000700* ENOUGH TO RUN ON A SINGLE PAGE, BUT THE CONDITION-NAME IS CARRIED
000710* FOR CONSISTENCY WITH THE OTHER EDIT PROGRAMS.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760*   INCOMING PROMOCODE TRANSACTIONS, ONE PER RECORD, POSITIONAL
000770*   LAYOUT, READ ONCE FRONT TO BACK.
000780     SELECT PROMOCODE-TRANS-IN ASSIGN TO "PROMTRNI"
000790             ORGANIZATION   IS LINE SEQUENTIAL
000800             ACCESS         IS SEQUENTIAL
000810             FILE STATUS    IS WS-FS-TRANS.
000820*   PROMOCODE MASTER - RELATIVE FILE KEYED BY A PROGRAM-ASSIGNED
000830*   SEQUENCE NUMBER.  READ IN FULL AT START-UP TO BUILD THE TITLE
000840*   TABLE, THEN REOPENED EXTEND SO ACCEPTED TRANSACTIONS CAN BE
000850*   APPENDED WITHOUT DISTURBING THE EXISTING RECORDS.
000860     SELECT PROMOCODE-MASTER ASSIGN TO "PROMMAST"
000870             ORGANIZATION   IS RELATIVE
000880             ACCESS         IS SEQUENTIAL
000890             RELATIVE KEY   IS WS-PROMMAST-KEY
000900             FILE STATUS    IS WS-FS-PROMMAST.
000910*   SAME SHARED EDIT/EXCEPTION REPORT AS THE OTHER TWO INTAKE
000920*   EDITS - OPENED EXTEND SO THE PROMOCODE SECTION IS APPENDED
000930*   AFTER WHATEVER PRODUCT OR PURCHASE SECTIONS RAN FIRST.  WHEN
000940*   THIS PROGRAM IS RUN STANDALONE OUTSIDE OF CATP0000 THE FILE
000950*   IS CREATED FRESH ON FIRST OPEN, SAME AS ANY OTHER EXTEND.
000960     SELECT EDIT-REPORT-OUT ASSIGN TO "EDITRPT"
000970             ORGANIZATION   IS LINE SEQUENTIAL
000980             ACCESS         IS SEQUENTIAL
000990             FILE STATUS    IS WS-FS-REPORT.
001000 DATA DIVISION.
001010 FILE SECTION.
001020*-----------------------------------------------------------------
001030* TRANSACTION RECORD - SAME "Promocode.cpy" LAYOUT AS THE MASTER,
001040* REPLACING THE PROMO- PREFIX WITH PRMI- SO THE INCOMING FIELDS
001050* CAN BE TESTED SIDE BY SIDE WITH THE MASTER RECORD WITHOUT A
001060* NAME COLLISION.  "PRMI" FOLLOWS THE SAME PREFIX-SWAP HABIT THE
001070* SHOP USES ON THE PRODUCT TRANSACTION FILE IN CATP0100 - "I" FOR
001080* INCOMING.
001090 FD  PROMOCODE-TRANS-IN.
001100     COPY "Promocode.cpy" REPLACING ==PROMO-== BY ==PRMI-==.
001110*-----------------------------------------------------------------
001120* MASTER RECORD - UNCHANGED "Promocode.cpy" COPYBOOK, SAME ONE
001130* CARRIED BY THE TRANSACTION FILE ABOVE.
001140 FD  PROMOCODE-MASTER.
001150     COPY "Promocode.cpy".
001160*-----------------------------------------------------------------
001170* PRINT LINE FOR THE SHARED EDIT/EXCEPTION REPORT - PLAIN 132-
001180* BYTE PRINT IMAGE, NO CARRIAGE-CONTROL BYTE CARRIED IN THE
001190* RECORD ITSELF.
001200 FD  EDIT-REPORT-OUT.
001210 01  FD-REG-REPORT                       PIC X(132).
001220*-----------------------------------------------------------------
001230 WORKING-STORAGE SECTION.
001240*-----------------------------------------------------------------
001250* FILE-STATUS BYTES FOR THE THREE FILES ABOVE, EACH WITH ITS OWN
001260* 88-LEVELS FOR THE CONDITIONS THIS PROGRAM ACTUALLY TESTS.
001270 77  WS-FS-TRANS                         PIC X(02).
001280     88  WS-FS-TRANS-OK                  VALUE "00".
001290     88  WS-FS-TRANS-EOF                 VALUE "10".
001300 77  WS-FS-PROMMAST                      PIC X(02).
001310     88  WS-FS-PROMMAST-OK               VALUE "00".
001320     88  WS-FS-PROMMAST-EOF              VALUE "10".
001330*   "35" IS FILE-NOT-FOUND ON THE VERY FIRST RUN, BEFORE THE
001340*   PROMOCODE MASTER HAS EVER BEEN OPENED OUTPUT.
001350     88  WS-FS-PROMMAST-NAO-EXISTE       VALUE "35".
001360 77  WS-FS-REPORT                        PIC X(02).
001370     88  WS-FS-REPORT-OK                 VALUE "00".
001380*-----------------------------------------------------------------
001390* RUN COUNTERS AND WORK SUBSCRIPTS - ALL COMP SINCE NONE OF THESE
001400* EVER PRINT DIRECTLY, THEY ONLY FEED ARITHMETIC OR MOVE INTO THE
001410* ZONED REPORT FIELDS BELOW.
001420 01  WS-CONTADORES.
001430*   RELATIVE KEY FOR THE NEXT PROMOCODE MASTER SLOT - ADVANCED BY
001440*   ONE EACH TIME A TRANSACTION IS ACCEPTED AND WRITTEN.
001450     05  WS-PROMMAST-KEY                 PIC 9(09)     COMP.
001460     05  WS-CNT-LIDOS                    PIC 9(05)     COMP VALUE 0.
001470     05  WS-CNT-ACEITOS                  PIC 9(05)     COMP VALUE 0.
001480     05  WS-CNT-REJEITADOS               PIC 9(05)     COMP VALUE 0.
001490*   SEQUENCE NUMBER PRINTED ON EACH DETAIL LINE - COUNTS EVERY
001500*   TRANSACTION READ, ACCEPTED OR REJECTED.
001510     05  WS-SEQ-TRANSACAO                PIC 9(05)     COMP VALUE 0.
001520*   STRING POINTERS USED BY THE SHOP-STANDARD ERROR ACCUMULATOR.
001530     05  WS-ERRO-LEN                     PIC 9(03)     COMP.
001540     05  WS-ERRO-PTR                     PIC 9(03)     COMP.
001550*   CURRENT SIZE OF, AND SEARCH SUBSCRIPT INTO, THE IN-MEMORY
001560*   TITLE-UNIQUENESS TABLE BELOW.  WS-TITULO-NDX IS CARRIED HERE
001570*   FOR HISTORICAL REASONS FROM THE ORIGINAL TYPE LISTING BUT IS
001580*   NOT ACTUALLY REFERENCED BY THIS PROGRAM'S SEARCH ALL LOGIC,
001590*   WHICH USES ITS OWN INDEXED-BY SUBSCRIPT INSTEAD.
001600     05  WS-TITULO-QTD                   PIC 9(05)     COMP VALUE 0.
001610     05  WS-TITULO-NDX                   PIC 9(05)     COMP.
001620     05  FILLER                          PIC X(01).
001630*-----------------------------------------------------------------
001640* ERROR AND END-OF-FILE SWITCHES - ONE BYTE EACH, SHOP CONVENTION
001650* OF "N"/"Y" WITH AN 88-LEVEL CARRYING THE TRUE NAME.  WS-ACHOU-SW
001660* IS RESET AT THE TOP OF EVERY DUPLICATE-TITLE TEST RATHER THAN
001670* ONCE AT START-UP, SINCE IT MUST REFLECT ONLY THE CURRENT
001680* TRANSACTION'S SEARCH RESULT.
001690 77  WS-ERRO-SW                          PIC X(01) VALUE "N".
001700     88  WS-TEM-ERRO                     VALUE "Y".
001710 77  WS-EOF-SW                           PIC X(01) VALUE "N".
001720     88  WS-FIM-DE-ARQUIVO               VALUE "Y".
001730 77  WS-ACHOU-SW                         PIC X(01) VALUE "N".
001740     88  WS-TITULO-ACHADO                VALUE "Y".
001750*-----------------------------------------------------------------
001760* TITLE UNIQUENESS TABLE - LOADED FROM THE EXISTING PROMOCODE
001770* MASTER AT START-UP, KEPT IN ASCENDING TITLE SEQUENCE BY THE
001780* SAME IN-MEMORY TABLE SORT VERB THE SHOP USES ON THE PRODUCT
001790* TYPE LISTING, SO A NEW TITLE CAN BE TESTED WITH SEARCH ALL.
001800*-----------------------------------------------------------------
001810 01  WS-TABELA-TITULOS.
001820*   2000 ENTRIES IS THE SAME CEILING THE OLD PRODUCT TYPE LISTING
001830*   CARRIED FOR ITS OWN TABLE - NO PROMOCODE FILE HAS EVER COME
001840*   CLOSE TO THAT MANY DISTINCT TITLES, BUT THE LIMIT IS LEFT AT
001850*   THE SAME ROUND NUMBER RATHER THAN RE-TUNED FOR THIS PROGRAM.
001860     05  WS-TITULO-ENTRY OCCURS 1 TO 2000 TIMES
001870             DEPENDING ON WS-TITULO-QTD
001880             ASCENDING KEY IS WS-TITULO-TEXTO
001890             INDEXED BY WS-TITULO-IDX.
001900         10  WS-TITULO-TEXTO             PIC X(30).
001910*-----------------------------------------------------------------
001920 01  WS-AREA-EDICAO.
001930*   ACCUMULATED ERROR TEXT FOR THE CURRENT TRANSACTION - BUILT UP
001940*   COMMA-SEPARATED BY P290-ACRESCENTA-ERRO AS EACH EDIT FAILS,
001950*   THEN TRUNCATED TO THE REPORT'S 60-BYTE ERROR COLUMN.
001960     05  WS-ERRO-MSG                     PIC X(400) VALUE SPACES.
001970*   SCRATCH AREA FOR THE MESSAGE TEXT OF WHICHEVER EDIT IS
001980*   CURRENTLY FAILING, BEFORE IT IS APPENDED TO WS-ERRO-MSG.  80
001990*   BYTES IS WIDE ENOUGH FOR THE LONGEST MESSAGE ANY SINGLE EDIT
002000*   PRODUCES, INCLUDING THE TWO-PART PERCENT-RATE MESSAGE BELOW.
002010     05  WS-NOVO-ERRO                    PIC X(080) VALUE SPACES.
002020*   UPPERCASED COPY OF THE INCOMING TITLE, USED ONLY TO TEST
002030*   WHETHER THE ORIGINAL WAS ALREADY ALL UPPERCASE.
002040     05  WS-TITULO-MAIUSCULO             PIC X(030).
002050     05  WS-TITULO-LEN                   PIC 9(03)    COMP.
002060     05  WS-TITULO-ATUAL-LEN             PIC 9(03)    COMP.
002070*-----------------------------------------------------------------
002080* THE FLAT-RATE NORMALIZATION WORKS OFF CENTS LIKE THE PRODUCT
002090* PRICE EDIT - TWO MORE REDEFINES HERE TO ROUND HALF-UP RATHER
002100* THAN TRUNCATE.
002110*-----------------------------------------------------------------
002120     05  WS-TAXA-CENTAVOS                PIC S9(07)   COMP.
002130     05  WS-TAXA-ARREDONDADA             PIC S9(05)V99.
002140*   INTEGER/DECIMAL SPLIT OF THE ROUNDED RATE - THE DECIMAL HALF
002150*   IS TESTED FOR A FLAT-RATE TRANSACTION'S OWN DISPLAY PURPOSES.
002160     05  WS-TAXA-ARREDONDADA-R REDEFINES WS-TAXA-ARREDONDADA.
002170         10  WS-TAXA-AR-INTEIRO          PIC S9(05).
002180         10  WS-TAXA-AR-DECIMAL          PIC 9(02).
002190*   SECOND REDEFINES OF THE SAME FIELD, THIS ONE ISOLATING JUST
002200*   THE TWO DECIMAL DIGITS SO A PERCENT-TYPE TRANSACTION CAN BE
002210*   TESTED FOR "NOT A WHOLE NUMBER" WITHOUT A SEPARATE COMPUTE.
002220     05  WS-TAXA-PERCENT-R REDEFINES WS-TAXA-ARREDONDADA.
002230         10  FILLER                      PIC X(05).
002240         10  WS-TAXA-PC-ESCALA           PIC 9(02).
002250*-----------------------------------------------------------------
002260* END-OF-RUN ZERO CHECK - SAME IDIOM AS THE PRODUCT AND PURCHASE
002270* EDITS.  THE THREE COUNTERS ARE RESTATED AS ZONED DIGITS AND
002280* REDEFINED AS ONE 15-BYTE STRING SO ALL THREE CAN BE TESTED
002290* "ALL ZERO" IN A SINGLE 88-LEVEL CONDITION RATHER THAN THREE
002300* SEPARATE IF STATEMENTS.
002310*
002320* THIS GROUP IS NEVER USED FOR ARITHMETIC ITSELF - IT EXISTS ONLY
002330* SO P900-ENCERRA CAN ASK "WERE ALL THREE COUNTERS ZERO" WITHOUT
002340* THREE AND-ED COMPARISONS, WHICH IS THE SAME SHORTCUT THE SHOP
002350* USES IN THE PRODUCT AND PURCHASE EDIT PROGRAMS.
002360 01  WS-RUN-ZERO-CHECK.
002370     05  WS-RZ-LIDOS                     PIC 9(05).
002380     05  WS-RZ-ACEITOS                   PIC 9(05).
002390     05  WS-RZ-REJEITADOS                PIC 9(05).
002400 01  WS-RUN-ZERO-CHECK-R REDEFINES WS-RUN-ZERO-CHECK.
002410     05  WS-RZ-RAW                       PIC X(15).
002420         88  WS-RZ-TODOS-ZERO            VALUE "000000000000000".
002430*-----------------------------------------------------------------
002440* PROMOCODE SECTION OF THE SHARED EDIT/EXCEPTION REPORT - ONE
002450* GROUP PER PRINT LINE, MOVED TO FD-REG-REPORT AND WRITTEN.
002460 01  WS-REPORT-PROMOCODES.
002470*   DOUBLE RULE ABOVE THE SECTION BANNER, SAME AS THE OTHER TWO
002480*   EDIT REPORTS SO ALL THREE SECTIONS LOOK ALIKE WHEN STACKED
002490*   IN THE ONE OUTPUT FILE.
002500     03  WS-LST-LINHA-DUPLA.
002510         05  FILLER   PIC X(132) VALUE ALL "=".
002520     03  WS-LST-CAB-1.
002530         05  FILLER   PIC X(02) VALUE SPACES.
002540         05  FILLER   PIC X(120) VALUE
002550             "CATP0200 - PROMOCODE INTAKE EDIT/EXCEPTION REPORT".
002560*   COLUMN HEADINGS - SEQUENCE NUMBER, TITLE, ACCEPT/REJECT
002570*   STATUS, THEN THE ERROR TEXT COLUMN.
002580     03  WS-LST-CAB-2.
002590         05  FILLER   PIC X(02) VALUE SPACES.
002600         05  FILLER   PIC X(06) VALUE "SEQ#".
002610         05  FILLER   PIC X(04) VALUE SPACES.
002620         05  FILLER   PIC X(30) VALUE "PROMO TITLE".
002630         05  FILLER   PIC X(04) VALUE SPACES.
002640         05  FILLER   PIC X(08) VALUE "STATUS".
002650         05  FILLER   PIC X(04) VALUE SPACES.
002660         05  FILLER   PIC X(60) VALUE "ERROR TEXT IF REJECTED".
002670     03  WS-LST-CAB-3.
002680         05  FILLER   PIC X(132) VALUE ALL "-".
002690*   ONE DETAIL LINE PER TRANSACTION READ, ACCEPTED OR REJECTED -
002700*   SEQUENCE NUMBER ZZZZ9 SO IT EDITS WITHOUT LEADING ZEROS, SAME
002710*   AS EVERY OTHER COUNT FIELD ON THIS REPORT.
002720     03  WS-LST-DET.
002730         05  FILLER          PIC X(02) VALUE SPACES.
002740         05  WS-D-SEQ        PIC ZZZZ9.
002750         05  FILLER          PIC X(04) VALUE SPACES.
002760         05  WS-D-TITULO     PIC X(30) VALUE SPACES.
002770         05  FILLER          PIC X(04) VALUE SPACES.
002780         05  WS-D-STATUS     PIC X(08) VALUE SPACES.
002790         05  FILLER          PIC X(04) VALUE SPACES.
002800         05  WS-D-ERRO       PIC X(60) VALUE SPACES.
002810*   RUN TOTALS PRINTED AFTER THE LAST DETAIL LINE - READ, THEN
002820*   ACCEPTED, THEN REJECTED, ALWAYS IN THAT ORDER ON EVERY ONE OF
002830*   THE THREE EDIT SECTIONS OF THIS REPORT.
002840     03  WS-LST-TOTAIS.
002850         05  FILLER               PIC X(02) VALUE SPACES.
002860         05  FILLER               PIC X(30) VALUE
002870             "PROMOCODE TRANSACTIONS READ: ".
002880         05  WS-T-LIDOS           PIC ZZZZ9.
002890         05  FILLER               PIC X(10) VALUE SPACES.
002900         05  FILLER               PIC X(20) VALUE "ACCEPTED:   ".
002910         05  WS-T-ACEITOS         PIC ZZZZ9.
002920         05  FILLER               PIC X(10) VALUE SPACES.
002930         05  FILLER               PIC X(20) VALUE "REJECTED:   ".
002940         05  WS-T-REJEITADOS      PIC ZZZZ9.
002950*   PRINTED INSTEAD OF ANY DETAIL LINES WHEN THE TRANSACTION FILE
002960*   WAS COMPLETELY EMPTY - TELLS THE OPERATOR THE STEP RAN BUT
002970*   FOUND NOTHING TO EDIT, RATHER THAN LEAVING A BLANK SECTION
002980*   THAT LOOKS LIKE THE STEP FAILED TO RUN AT ALL.
002990     03  WS-LST-AVISO.
003000         05  FILLER               PIC X(02) VALUE SPACES.
003010         05  FILLER               PIC X(70) VALUE
003020             "*** NO PROMOCODE TRANSACTIONS WERE PRESENT ON THIS RUN ***".
003030*-----------------------------------------------------------------
003040 LINKAGE SECTION.
003050*-----------------------------------------------------------------
003060* RUN TOTALS PASSED BACK TO CATP0000 SO THE CALLING DRIVER CAN
003070* ROLL THIS PROGRAM'S COUNTS INTO ITS OWN END-OF-JOB SUMMARY.
003080* LAYOUT MATCHES THE COM-AREA USED BY CATP0100 AND CATP0101 SO
003090* THE CALLING PROGRAM CAN TREAT ALL THREE CALLS THE SAME WAY.
003100 01  LK-COM-AREA.
003110     05  LK-CNT-LIDOS                    PIC 9(05).
003120     05  LK-CNT-ACEITOS                  PIC 9(05).
003130     05  LK-CNT-REJEITADOS               PIC 9(05).
003140     05  FILLER                          PIC X(05).
003150*-----------------------------------------------------------------
003160 PROCEDURE DIVISION USING LK-COM-AREA.
003170*-----------------------------------------------------------------
003180* MAIN LINE - OPEN AND PRIME THE TITLE TABLE, EDIT EVERY
003190* TRANSACTION ON THE INPUT FILE, THEN CLOSE OUT WITH TOTALS.
003200 MAIN-PROCEDURE.
003210     PERFORM P100-INICIALIZA    THRU P100-FIM.
003220     PERFORM P200-PROCESSA      THRU P200-FIM
003230             UNTIL WS-FIM-DE-ARQUIVO.
003240     PERFORM P900-ENCERRA       THRU P900-FIM.
003250     GOBACK.
003260*-----------------------------------------------------------------
003270* OPEN THE TRANSACTION FILE AND THE REPORT, LOAD THE TITLE TABLE
003280* FROM THE EXISTING MASTER, THEN LAY DOWN THE REPORT HEADING.
003290 P100-INICIALIZA.
003300     OPEN INPUT  PROMOCODE-TRANS-IN.
003310     OPEN EXTEND EDIT-REPORT-OUT.
003320     MOVE ZERO                TO WS-PROMMAST-KEY.
003330     PERFORM P110-CARREGA-TITULOS THRU P110-FIM.
003340     WRITE FD-REG-REPORT FROM WS-LST-LINHA-DUPLA.
003350     WRITE FD-REG-REPORT FROM WS-LST-CAB-1.
003360     WRITE FD-REG-REPORT FROM WS-LST-CAB-2.
003370     WRITE FD-REG-REPORT FROM WS-LST-CAB-3.
003380 P100-FIM.
003390     EXIT.
003400*-----------------------------------------------------------------
003410* BUILD THE IN-MEMORY TITLE TABLE BY READING THE ENTIRE EXISTING
003420* PROMOCODE MASTER ONCE.  ON A VIRGIN RUN THE MASTER HAS NEVER
003430* BEEN CREATED, SO FILE STATUS 35 IS CAUGHT AND THE FILE IS
003440* OPENED OUTPUT-THEN-INPUT JUST LONG ENOUGH TO BRING IT INTO
003450* EXISTENCE EMPTY, THE SAME TRICK THE PRODUCT PROGRAM USES.
003460 P110-CARREGA-TITULOS.
003470     MOVE ZERO                TO WS-TITULO-QTD.
003480     OPEN INPUT PROMOCODE-MASTER.
003490     IF WS-FS-PROMMAST-NAO-EXISTE
003500         OPEN OUTPUT PROMOCODE-MASTER
003510         CLOSE PROMOCODE-MASTER
003520         OPEN INPUT PROMOCODE-MASTER
003530     END-IF.
003540     PERFORM P115-LE-ATE-FIM-ARQ  THRU P115-FIM
003550         UNTIL WS-FS-PROMMAST-EOF.
003560     CLOSE PROMOCODE-MASTER.
003570*   REOPEN EXTEND SO P230-GRAVA-OU-REJEITA CAN WRITE ACCEPTED
003580*   RECORDS ONTO THE END OF THE SAME FILE WITHOUT A SEPARATE
003590*   CLOSE/REOPEN LATER IN THE RUN.
003600     OPEN EXTEND PROMOCODE-MASTER.
003610     IF WS-TITULO-QTD > 0
003620         SORT WS-TITULO-ENTRY ON ASCENDING KEY WS-TITULO-TEXTO
003630     END-IF.
003640 P110-FIM.
003650     EXIT.
003660*-----------------------------------------------------------------
003670* READ ONE MASTER RECORD AND CAPTURE ITS TITLE INTO THE NEXT
003680* TABLE SLOT.  AT-END FALLS THROUGH WITH NO ACTION SINCE THE
003690* PERFORM UNTIL ABOVE TESTS WS-FS-PROMMAST-EOF DIRECTLY.
003700 P115-LE-ATE-FIM-ARQ.
003710     READ PROMOCODE-MASTER NEXT RECORD
003720         AT END
003730             CONTINUE
003740         NOT AT END
003750             ADD 1                    TO WS-TITULO-QTD
003760             MOVE PROMO-TITLE    TO WS-TITULO-ENTRY (WS-TITULO-QTD)
003770     END-READ.
003780 P115-FIM.
003790     EXIT.
003800*-----------------------------------------------------------------
003810* EDIT ONE TRANSACTION.  DUPLICATE-TITLE CHECK RUNS FIRST AND
003820* SHORT-CIRCUITS THE REST OF THE EDITS IF IT FAILS; OTHERWISE ALL
003830* FOUR REMAINING EDITS RUN AND ACCUMULATE INTO WS-ERRO-MSG BEFORE
003840* THE TRANSACTION IS POSTED OR REJECTED.
003850*
003860* THE SHORT-CIRCUIT ON DUPLICATE TITLE IS DELIBERATE - IF THE
003870* TITLE IS ALREADY TAKEN THERE IS NO POINT SPENDING CYCLES ON THE
003880* REMAINING FORM EDITS, SINCE THE TRANSACTION IS GOING TO BE
003890* REJECTED REGARDLESS OF WHAT THEY FIND.
003900 P200-PROCESSA.
003910     PERFORM P210-LE-TRANSACAO      THRU P210-FIM.
003920     IF NOT WS-FIM-DE-ARQUIVO
003930         ADD 1                      TO WS-SEQ-TRANSACAO
003940         ADD 1                      TO WS-CNT-LIDOS
003950         MOVE SPACES                TO WS-ERRO-MSG
003960         MOVE 1                     TO WS-ERRO-PTR
003970         MOVE "N"                   TO WS-ERRO-SW
003980         PERFORM P215-VERIFICA-DUPLICIDADE  THRU P215-FIM
003990         IF NOT WS-TEM-ERRO
004000             PERFORM P220-EDITA-TITULO       THRU P220-FIM
004010             PERFORM P221-EDITA-DESCRICAO    THRU P221-FIM
004020             PERFORM P222-EDITA-TIPO         THRU P222-FIM
004030             PERFORM P223-EDITA-TAXA         THRU P223-FIM
004040         END-IF
004050         PERFORM P230-GRAVA-OU-REJEITA       THRU P230-FIM
004060     END-IF.
004070 P200-FIM.
004080     EXIT.
004090*-----------------------------------------------------------------
004100* READ THE NEXT TRANSACTION, SETTING THE END-OF-FILE SWITCH WHEN
004110* THE FILE IS EXHAUSTED.
004120 P210-LE-TRANSACAO.
004130     READ PROMOCODE-TRANS-IN
004140         AT END
004150             SET WS-FIM-DE-ARQUIVO TO TRUE
004160     END-READ.
004170 P210-FIM.
004180     EXIT.
004190*-----------------------------------------------------------------
004200* TITLE UNIQUENESS - THIS IS THE ONE SHORT-CIRCUIT IN THE WHOLE
004210* PROMOCODE EDIT.  A DUPLICATE TITLE REJECTS BEFORE ANY OTHER
004220* RULE RUNS, EVEN IF THE TITLE ITSELF IS OTHERWISE MALFORMED.
004230*-----------------------------------------------------------------
004240* TEST THE INCOMING TITLE AGAINST THE TABLE LOADED AT START-UP.
004250* SEARCH ALL REQUIRES THE TABLE TO BE IN ASCENDING KEY SEQUENCE,
004260* WHICH IS WHY P110 AND P230 BOTH SORT IT IMMEDIATELY AFTER ANY
004270* INSERT.  A LINEAR SEARCH WOULD ALSO WORK HERE BUT WOULD COST
004280* MORE CYCLES AS THE MASTER GROWS OVER THE YEARS, SO SEARCH ALL
004290* WAS CHOSEN FROM THE START.
004300 P215-VERIFICA-DUPLICIDADE.
004310     SET WS-TITULO-ACHADO TO FALSE.
004320     IF WS-TITULO-QTD > 0
004330         SET WS-TITULO-IDX TO 1
004340         SEARCH ALL WS-TITULO-ENTRY
004350             WHEN WS-TITULO-TEXTO (WS-TITULO-IDX) = PRMI-TITLE
004360                 SET WS-TITULO-ACHADO TO TRUE
004370         END-SEARCH
004380     END-IF.
004390     IF WS-TITULO-ACHADO
004400         MOVE "Invalid title: title must be unique." TO WS-NOVO-ERRO
004410         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004420     END-IF.
004430 P215-FIM.
004440     EXIT.
004450*-----------------------------------------------------------------
004460* TITLE MUST EXIST, BE ALL UPPERCASE, AND CONTAIN NO EMBEDDED
004470* SPACES.  THE UPPERCASE TEST WORKS BY COMPARING THE ORIGINAL
004480* TITLE TO AN UPPERCASED COPY RATHER THAN TESTING EACH BYTE'S
004490* CLASS, SINCE THE SHOP'S COMPILER HAS NO ALPHABETIC-UPPER TEST
004500* BUILT IN.  THE NO-SPACES TEST TRIMS TRAILING BLANKS FIRST SO A
004510* SHORT TITLE PADDED TO 30 BYTES DOES NOT FALSELY TRIP ON ITS OWN
004520* TRAILING FILL.
004530 P220-EDITA-TITULO.
004540     IF PRMI-TITLE = SPACES
004550         MOVE "Invalid title: Title must exist."  TO WS-NOVO-ERRO
004560         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004570     ELSE
004580         MOVE PRMI-TITLE           TO WS-TITULO-MAIUSCULO
004590         INSPECT WS-TITULO-MAIUSCULO
004600             CONVERTING "abcdefghijklmnopqrstuvwxyz"
004610                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004620         IF PRMI-TITLE NOT = WS-TITULO-MAIUSCULO
004630             MOVE "Invalid title: Promo code title must be uppercase"
004640                  " only."               TO WS-NOVO-ERRO
004650             PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004660         END-IF
004670         MOVE 30                      TO WS-TITULO-ATUAL-LEN
004680         PERFORM P225-ENCOLHE-TITULO  THRU P225-FIM
004690             UNTIL PRMI-TITLE (WS-TITULO-ATUAL-LEN:1) NOT = SPACE
004700                 OR WS-TITULO-ATUAL-LEN = 1
004710         MOVE ZERO                    TO WS-TITULO-LEN
004720         INSPECT PRMI-TITLE (1:WS-TITULO-ATUAL-LEN) TALLYING
004730                 WS-TITULO-LEN FOR ALL " "
004740         IF WS-TITULO-LEN > 0
004750             MOVE "Invalid title: Promo code title must not contain"
004760                  " spaces."          TO WS-NOVO-ERRO
004770             PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004780         END-IF
004790     END-IF.
004800 P220-FIM.
004810     EXIT.
004820*-----------------------------------------------------------------
004830* TRAILING-BLANK TRIM HELPER FOR P220, PERFORMED UNTIL A NON-BLANK
004840* BYTE IS FOUND OR ONLY ONE BYTE REMAINS.
004850 P225-ENCOLHE-TITULO.
004860     SUBTRACT 1                   FROM WS-TITULO-ATUAL-LEN.
004870 P225-FIM.
004880     EXIT.
004890*-----------------------------------------------------------------
004900* DESCRIPTION IS REQUIRED, NO OTHER FORM EDIT APPLIES TO IT.  THE
004910* 09/14/1995 WIDENING TO 100 BYTES NOTED IN THE CHANGE LOG ABOVE
004920* DID NOT ADD ANY NEW RULE HERE - ONLY THE COPYBOOK FIELD AND ITS
004930* REPORT COLUMN WIDTH CHANGED.
004940 P221-EDITA-DESCRICAO.
004950     IF PRMI-DESCRIPTION = SPACES
004960         MOVE "Invalid description: Description must exist."
004970                                          TO WS-NOVO-ERRO
004980         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004990     END-IF.
005000 P221-FIM.
005010     EXIT.
005020*-----------------------------------------------------------------
005030* TYPE MUST BE ONE OF THE TWO 88-LEVELS CARRIED ON THE COPYBOOK'S
005040* TYPE FIELD - ANYTHING ELSE IS REJECTED HERE BEFORE THE RATE
005050* EDIT BELOW EVER LOOKS AT THE TYPE AGAIN.  ORDER MATTERS - THIS
005060* EDIT MUST RUN BEFORE P223-EDITA-TAXA SINCE THAT PARAGRAPH
005070* BRANCHES ON WHICH OF THE TWO 88-LEVELS IS TRUE.
005080 P222-EDITA-TIPO.
005090     IF NOT PRMI-TYPE-FLAT AND NOT PRMI-TYPE-PERCENT
005100         MOVE "Invalid type: Type must be either 'flat' or 'percent"
005110              "'."                       TO WS-NOVO-ERRO
005120         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005130     END-IF.
005140 P222-FIM.
005150     EXIT.
005160*-----------------------------------------------------------------
005170* RATE - FLAT CODES NORMALIZE (ROUND HALF-UP, NEVER AN ERROR).
005180* PERCENT CODES MUST BE A WHOLE NUMBER 0 THROUGH 100.  THE RATE
005190* FIELD HAS NO FRACTIONAL COLUMNS ON A PERCENT TRANSACTION SINCE
005200* THE TRANSACTION FILE IS POSITIONAL, SO "SCALE GREATER THAN
005210* ZERO" REDUCES HERE TO TESTING THE TWO DECIMAL DIGITS FOR ZERO.
005220*
005230* NOTE THE ASYMMETRY WITH THE PRODUCT PRICE EDIT IN CATP0100 -
005240* THAT ONE TRUNCATES, THIS ONE ROUNDS.  A PRICE IS WHAT THE
005250* CUSTOMER PAYS AND THE SHOP HAS ALWAYS ROUNDED PRICES DOWN IN
005260* THE CUSTOMER'S FAVOR; A PROMOCODE RATE IS AN INTERNAL DISCOUNT
005270* FIGURE WITH NO SUCH POLICY BEHIND IT, SO IT ROUNDS THE ORDINARY
005280* WAY.
005290*-----------------------------------------------------------------
005300 P223-EDITA-TAXA.
005310     IF PRMI-RATE IS NOT NUMERIC
005320         MOVE "Invalid rate: Rate must exist." TO WS-NOVO-ERRO
005330         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005340     ELSE
005350*       FLAT RATE - ROUND TO THE NEAREST CENT AND MOVE THE ROUNDED
005360*       VALUE BACK OVER THE TRANSACTION FIELD SO THE NORMALIZED
005370*       RATE, NOT THE RAW INPUT, IS WHAT GETS WRITTEN TO THE
005380*       MASTER BELOW.
005390         IF PRMI-TYPE-FLAT
005400             COMPUTE WS-TAXA-CENTAVOS ROUNDED = PRMI-RATE * 100
005410             COMPUTE WS-TAXA-ARREDONDADA = WS-TAXA-CENTAVOS / 100
005420             MOVE WS-TAXA-ARREDONDADA   TO PRMI-RATE
005430         END-IF
005440*       PERCENT RATE - MUST HAVE A ZERO DECIMAL SCALE (A WHOLE
005450*       NUMBER), MUST NOT BE NEGATIVE, AND MUST NOT EXCEED 100.
005460         IF PRMI-TYPE-PERCENT
005470             MOVE PRMI-RATE             TO WS-TAXA-ARREDONDADA
005480             IF WS-TAXA-PC-ESCALA NOT = 0
005490                OR PRMI-RATE < 0
005500                OR WS-TAXA-AR-INTEIRO > 100
005510                 MOVE "Invalid rate: When the rate is a percent, th"
005520                      "e rate must be an integer between 0 and 100."
005530                                          TO WS-NOVO-ERRO
005540                 PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005550             END-IF
005560         END-IF
005570     END-IF.
005580 P223-FIM.
005590     EXIT.
005600*-----------------------------------------------------------------
005610* SAME SHOP-STANDARD ACCUMULATE-ERROR ROUTINE AS CATP0100 - TRIM
005620* THE TRAILING BLANKS OFF THE NEW ERROR TEXT, THEN STRING IT ONTO
005630* THE END OF WS-ERRO-MSG, PREFIXING WITH A COMMA-SPACE IF THIS IS
005640* NOT THE FIRST ERROR FOR THE TRANSACTION.  SHARED BY EVERY EDIT
005650* PARAGRAPH ABOVE.
005660*-----------------------------------------------------------------
005670 P290-ACRESCENTA-ERRO.
005680     MOVE 80                      TO WS-ERRO-LEN.
005690     PERFORM P295-ENCOLHE-ERRO    THRU P295-FIM
005700         UNTIL WS-NOVO-ERRO (WS-ERRO-LEN:1) NOT = SPACE
005710             OR WS-ERRO-LEN = 1.
005720     IF WS-TEM-ERRO
005730         STRING ", "                           DELIMITED BY SIZE
005740                WS-NOVO-ERRO (1:WS-ERRO-LEN)   DELIMITED BY SIZE
005750                INTO WS-ERRO-MSG WITH POINTER WS-ERRO-PTR
005760     ELSE
005770         STRING WS-NOVO-ERRO (1:WS-ERRO-LEN)   DELIMITED BY SIZE
005780                INTO WS-ERRO-MSG WITH POINTER WS-ERRO-PTR
005790         MOVE "Y"                 TO WS-ERRO-SW
005800     END-IF.
005810 P290-FIM.
005820     EXIT.
005830*-----------------------------------------------------------------
005840* TRAILING-BLANK TRIM HELPER FOR P290.
005850 P295-ENCOLHE-ERRO.
005860     SUBTRACT 1                   FROM WS-ERRO-LEN.
005870 P295-FIM.
005880     EXIT.
005890*-----------------------------------------------------------------
005900* POST THE DETAIL LINE AND EITHER WRITE THE NEW PROMOCODE MASTER
005910* RECORD OR LEAVE THE TRANSACTION OFF THE MASTER ENTIRELY.  A
005920* REJECTED TRANSACTION IS NEVER RETRIED OR QUEUED - THE OPERATOR
005930* MUST CORRECT THE SOURCE AND RESUBMIT IT ON A LATER RUN.  AN
005940* ACCEPTED TRANSACTION ALSO GETS INSERTED INTO THE IN-MEMORY
005950* TITLE TABLE AND THE TABLE RE-SORTED, SO A DUPLICATE TITLE
005960* LATER IN THE SAME RUN IS CAUGHT JUST AS RELIABLY AS ONE
005970* ALREADY SITTING ON THE MASTER FROM A PRIOR RUN.
005980*
005990* THE RELATIVE KEY IS A SIMPLE PROGRAM-ASSIGNED SEQUENCE NUMBER,
006000* NOT ANYTHING DERIVED FROM THE TRANSACTION ITSELF - ONCE
006010* ASSIGNED IT IS PERMANENT, THE SAME CONVENTION THE PRODUCT AND
006020* PURCHASE MASTERS FOLLOW.
006030 P230-GRAVA-OU-REJEITA.
006040     MOVE WS-SEQ-TRANSACAO           TO WS-D-SEQ.
006050     MOVE PRMI-TITLE                 TO WS-D-TITULO.
006060     IF WS-TEM-ERRO
006070         ADD 1                       TO WS-CNT-REJEITADOS
006080         MOVE "REJECTED"             TO WS-D-STATUS
006090         MOVE WS-ERRO-MSG (1:60)     TO WS-D-ERRO
006100     ELSE
006110         ADD 1                       TO WS-PROMMAST-KEY
006120         MOVE WS-PROMMAST-KEY        TO PROMO-ID
006130         MOVE PRMI-TITLE             TO PROMO-TITLE
006140         MOVE PRMI-DESCRIPTION       TO PROMO-DESCRIPTION
006150         MOVE PRMI-TYPE              TO PROMO-TYPE
006160         MOVE PRMI-RATE              TO PROMO-RATE
006170         WRITE PROMO-RECORD
006180         ADD 1                       TO WS-TITULO-QTD
006190         MOVE PRMI-TITLE          TO WS-TITULO-ENTRY (WS-TITULO-QTD)
006200         SORT WS-TITULO-ENTRY ON ASCENDING KEY WS-TITULO-TEXTO
006210         ADD 1                       TO WS-CNT-ACEITOS
006220         MOVE "ACCEPTED"             TO WS-D-STATUS
006230         MOVE SPACES                 TO WS-D-ERRO
006240     END-IF.
006250     WRITE FD-REG-REPORT             FROM WS-LST-DET.
006260 P230-FIM.
006270     EXIT.
006280*-----------------------------------------------------------------
006290* PRINT THE RUN TOTALS, FLAG A COMPLETELY EMPTY RUN WITH THE
006300* NO-TRANSACTIONS NOTICE, PASS THE COUNTS BACK TO CATP0000, AND
006310* CLOSE EVERY FILE THIS PROGRAM TOUCHED.
006320*
006330* NOTE THE PROMOCODE MASTER IS REOPENED EXTEND BACK IN P110, NOT
006340* HERE - BY THE TIME THIS PARAGRAPH RUNS IT IS ALREADY POSITIONED
006350* PAST EVERY RECORD EITHER READ AT START-UP OR WRITTEN DURING THE
006360* RUN, SO A SIMPLE CLOSE IS ALL THAT IS NEEDED.
006370 P900-ENCERRA.
006380     MOVE WS-CNT-LIDOS               TO WS-T-LIDOS.
006390     MOVE WS-CNT-ACEITOS             TO WS-T-ACEITOS.
006400     MOVE WS-CNT-REJEITADOS          TO WS-T-REJEITADOS.
006410     WRITE FD-REG-REPORT             FROM WS-LST-CAB-3.
006420     WRITE FD-REG-REPORT             FROM WS-LST-TOTAIS.
006430*   RESTATE THE THREE COUNTERS AS ZONED DIGITS AND TEST THE
006440*   REDEFINED 15-BYTE STRING FOR ALL ZEROS - IF SO, NOT ONE
006450*   TRANSACTION WAS PRESENT ON THE INPUT FILE THIS RUN.
006460     MOVE WS-CNT-LIDOS               TO WS-RZ-LIDOS.
006470     MOVE WS-CNT-ACEITOS             TO WS-RZ-ACEITOS.
006480     MOVE WS-CNT-REJEITADOS          TO WS-RZ-REJEITADOS.
006490     IF WS-RZ-TODOS-ZERO
006500         WRITE FD-REG-REPORT         FROM WS-LST-AVISO
006510     END-IF.
006520     MOVE WS-CNT-LIDOS               TO LK-CNT-LIDOS.
006530     MOVE WS-CNT-ACEITOS             TO LK-CNT-ACEITOS.
006540     MOVE WS-CNT-REJEITADOS          TO LK-CNT-REJEITADOS.
006550     CLOSE PROMOCODE-TRANS-IN
006560           PROMOCODE-MASTER
006570           EDIT-REPORT-OUT.
006580 P900-FIM.
006590     EXIT.
006600 END PROGRAM CATP0200.
