000100******************************************************************
000110* CATALOG SYSTEM - COPYBOOK PRODUCT
000120* PRODUCT MASTER / INTAKE RECORD LAYOUT.
000130* AUTHOR:  R. OKONKWO-BELL
000140* WRITTEN: 03/11/1989
000150* Change Log:
000160*   03/11/1989 ROB  ORIGINAL COPYBOOK FOR PRODMAST/PRODTRAN.
000170*   08/22/1994 LDW  ADDED STYLE NUMBER AND GLOBAL CODE FIELDS
000180*                   FOR THE NEW SOURCING SYSTEM FEED.    CR0334
000190*   02/17/1999 JFK  Y2K - RELEASE DATE STAYS CCYY, NO CHANGE
000200*                   REQUIRED.  VERIFIED WITH QA.          CR0512
000210*   11/03/2006 MPS  ADDED PROD-ACTIVE FLAG PER MKTG REQUEST
000220*                   TO SUPPORT DISCONTINUED STYLES.       CR0877
000230******************************************************************
000240 01  PROD-RECORD.
000250     05  PROD-ID                     PIC 9(09).
000260     05  PROD-NAME                   PIC X(100).
000270     05  PROD-DESCRIPTION            PIC X(200).
000280     05  PROD-DEMOGRAPHIC            PIC X(05).
000290         88  PROD-DEMOG-VALID        VALUES "Men  " "Women" "Kids ".
000300     05  PROD-CATEGORY               PIC X(13).
000310         88  PROD-CATG-VALID         VALUES
000320             "Golf         " "Soccer       " "Basketball   "
000330             "Hockey       " "Football     " "Running      "
000340             "Baseball     " "Skateboarding" "Boxing       "
000350             "Weightlifting".
000360     05  PROD-TYPE                   PIC X(15).
000370         88  PROD-TYPE-VALID         VALUES
000380             "Pant           " "Short          "
000390             "Shoe           " "Glove          "
000400             "Jacket         " "Tank Top       "
000410             "Sock           " "Sunglasses     "
000420             "Hat            " "Helmet         "
000430             "Belt           " "Visor          "
000440             "Shin Guard     " "Elbow Pad      "
000450             "Headband       " "Wristband      "
000460             "Hoodie         " "Flip Flop      "
000470             "Pool Noodle    ".
000480     05  PROD-RELEASE-DATE           PIC X(10).
000490     05  PROD-RELEASE-DATE-R REDEFINES PROD-RELEASE-DATE.
000500         10  PROD-RDT-PART1          PIC X(02).
000510         10  PROD-RDT-SEP1           PIC X(01).
000520         10  PROD-RDT-PART2          PIC X(02).
000530         10  PROD-RDT-SEP2           PIC X(01).
000540         10  PROD-RDT-PART3          PIC X(04).
000550     05  PROD-PRICE                  PIC S9(7)V99.
000560     05  PROD-IMG-SRC                PIC X(255).
000570     05  PROD-QUANTITY               PIC S9(9).
000580     05  PROD-BRAND                  PIC X(50).
000590     05  PROD-MATERIAL               PIC X(30).
000600     05  PROD-PRIMARY-COLOR          PIC X(07).
000610     05  PROD-SECONDARY-COLOR        PIC X(07).
000620     05  PROD-STYLE-NUMBER           PIC X(20).
000630     05  PROD-GLOBAL-CODE            PIC X(20).
000640     05  PROD-ACTIVE                 PIC X(01).
000650         88  PROD-IS-ACTIVE          VALUE "Y".
000660         88  PROD-IS-INACTIVE        VALUE "N".
000670     05  FILLER                      PIC X(20).
