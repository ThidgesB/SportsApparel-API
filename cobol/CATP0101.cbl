000100******************************************************************
000110* AUTHOR:      R. OKONKWO-BELL
000120* INSTALLATION: SUMMIT TRAIL SPORTING GOODS - EDP DEPT
000130* DATE-WRITTEN: 03/14/1989
000140* DATE-COMPILED:
000150* SECURITY:    UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM
000160* PURPOSE: VALIDATES A CALENDAR DATE PASSED AS MM/DD/YYYY OR
000170*          MM-DD-YYYY TEXT (SEPARATOR IS POSITIONAL, NOT CHECKED
000180*          HERE) AND REPORTS WHETHER IT IS A REAL CALENDAR DATE
000190*          ON OR AFTER 01/01/1900.  CALLED FROM CATP0100 FOR THE
000200*          PRODUCT RELEASE DATE EDIT.
000210*-----------------------------------------------------------------
000220* THIS IS A SMALL, SELF-CONTAINED SUBPROGRAM - NO FILES, NO
000230* OTHER CALLS OUT.  IT TAKES ONE PARAMETER IN, SETS A RETURN
000240* CODE, AND GOES BACK.  KEPT SEPARATE FROM CATP0100 SO THE SAME
000250* CALENDAR CHECK CAN BE REUSED ANYWHERE ELSE A DATE NEEDS IT.
000260*-----------------------------------------------------------------
000270* CHANGE LOG
000280*   03/14/1989 ROB  ORIGINAL PROGRAM. LEAP YEAR TABLE LIFTED
000290*                   FROM THE OLD TYPE-CODE CHECK-DIGIT ROUTINE.
000300*   03/15/1989 ROB  ADDED 31/30/28/29 DAY-OF-MONTH 88-LEVELS.
000310*   11/02/1990 ROB  RETURN CODE 1 NOW MEANS BAD CALENDAR COMBO
000320*                   ONLY - SPLIT OUT A SEPARATE CODE FOR THE
000330*                   PRE-1900 FLOOR CHECK PER PRODUCT EDIT SPEC.
000340*   11/02/1990 ROB  ADDED RETURN CODE 2, PRE-01/01/1900.
000350*   08/22/1994 LDW  ADDED RETURN CODE 3 FOR NON-NUMERIC MONTH,
000360*                   DAY OR YEAR SUBFIELDS.                CR0334
000370*   02/17/1999 JFK  Y2K REVIEW - FIELD IS ALREADY A FULL
000380*                   4-DIGIT CCYY, NO WINDOWING NEEDED HERE.
000390*                   SEE CATP0301 FOR THE CARD EXPIRY WINDOW.
000400*                   NO CODE CHANGE, LOGGED FOR THE Y2K BINDER.
000410*                                                          CR0512
000420*   11/03/2006 MPS  COMMENT CLEANUP, NO LOGIC CHANGE.      CR0877
000430*   03/11/2013 DKN  EXPANDED IN-LINE COMMENTARY ON THE LEAP
000440*                   YEAR TEST AND THE RETURN CODE TABLE FOR THE
000450*                   BENEFIT OF WHOEVER MAINTAINS CATP0301'S
000460*                   EXPIRY CHECK NEXT - THE TWO ROUTINES SHARE
000470*                   NO CODE BUT THE SAME CALENDAR RULES.
000480*                                                          CR0951
000490******************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.    CATP0101.
000520 AUTHOR.        R. OKONKWO-BELL.
000530 INSTALLATION.  SUMMIT TRAIL SPORTING GOODS - EDP DEPT.
000540 DATE-WRITTEN.  03/14/1989.
000550 DATE-COMPILED.
000560 SECURITY.      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM.
000570* NO FILE-CONTROL NEEDED - THIS PROGRAM OWNS NO FILES.
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640*-----------------------------------------------------------------
000650* WS-AUXILIARES HOLDS THE INCOMING DATE IN BOTH ITS RAW TEXT FORM
000660* AND (VIA THE REDEFINES BELOW) ITS MONTH/DAY/YEAR SUBFIELDS, SO
000670* THE SAME TEN BYTES CAN BE EDITED EITHER WAY WITHOUT A SEPARATE
000680* MOVE.
000690 01  WS-AUXILIARES.
000700*   LEAP YEAR TEST WORK FIELDS - YEAR DIVIDED BY 4, REMAINDER
000710*   ZERO MEANS LEAP (THIS SHOP DOES NOT CARRY DATES PAST 2099,
000720*   SO THE CENTURY-DIVISIBLE-BY-400 EXCEPTION NEVER COMES UP).
000730     05  WS-CALCULO-BISEXTO.
000740         10  WS-QUOCIENTE          PIC 9(004) COMP.
000750         10  WS-RESTO              PIC 9(004) COMP.
000760             88  RESTO-ZERO        VALUE 0000.
000770             88  RESTO-DIFE        VALUE 0001 THRU 9999.
000780     05  WS-DATE                   PIC X(010).
000790*   SLICES THE 10-BYTE DATE INTO MONTH/SEPARATOR/DAY/SEPARATOR/
000800*   YEAR - WORKS FOR BOTH MM/DD/YYYY AND MM-DD-YYYY SINCE THE
000810*   SEPARATOR BYTES (PONTO-001/PONTO-002) ARE NEVER TESTED.
000820     05  WS-DATE-R REDEFINES WS-DATE.
000830         10  WS-MES                PIC 9(002).
000840*           88-LEVELS BELOW DRIVE THE EVALUATE IN P100 - ONE
000850*           CONDITION NAME PER DAY-COUNT BUCKET (28/30/31) PLUS
000860*           THE OVERALL 1-12 RANGE CHECK.
000870             88  WS-MES-VALIDO     VALUE 01 THRU 12.
000880             88  WS-MES-28         VALUE 02.
000890             88  WS-MES-30         VALUE 04 06 09 11.
000900             88  WS-MES-31         VALUE 01 03 05 07 08 10 12.
000910         10  PONTO-001             PIC X(001).
000920         10  WS-DIA                PIC 9(002).
000930*           FOUR OVERLAPPING RANGE CHECKS RATHER THAN ONE EXACT
000940*           COMPARE - EVALUATE TESTS THE ONE THAT MATCHES THE
000950*           MONTH'S BUCKET, SO ONLY ONE OF THE FOUR EVER DRIVES
000960*           THE RESULT FOR A GIVEN MONTH.
000970             88  WS-DIA-29         VALUE 01 THRU 29.
000980             88  WS-DIA-28         VALUE 01 THRU 28.
000990             88  WS-DIA-30         VALUE 01 THRU 30.
001000             88  WS-DIA-31         VALUE 01 THRU 31.
001010         10  PONTO-002             PIC X(001).
001020         10  WS-ANO                PIC 9(004).
001030             88  ANO-VALIDO        VALUE 1900 THRU 2099.
001040*   CENTURY/YY SPLIT OF THE YEAR - NOT USED FOR EDITING TODAY,
001050*   KEPT IN CASE A FUTURE CALLER NEEDS A 2-DIGIT YEAR VIEW THE
001060*   WAY CATP0000'S OWN BANNER DOES.
001070     05  WS-ANO-R REDEFINES WS-ANO.
001080         10  WS-SECULO             PIC 9(002).
001090         10  WS-ANO-CURTO          PIC 9(002).
001100*   TENS/UNITS SPLIT OF THE DAY - NOT CURRENTLY TESTED EITHER,
001110*   CARRIED OVER FROM THE OLD CHECK-DIGIT ROUTINE THIS PROGRAM
001120*   WAS LIFTED FROM IN 1989.
001130     05  WS-DIA-R REDEFINES WS-DIA.
001140         10  WS-DIA-DEZENA         PIC 9(001).
001150         10  WS-DIA-UNIDADE        PIC 9(001).
001160*   SET TRUE BEFORE EVERY CALL, FLIPPED TO "N" THE MOMENT ANY
001170*   SUBFIELD FAILS IS-NUMERIC - GUARDS THE EVALUATE BELOW FROM
001180*   TESTING A NON-NUMERIC FIELD AGAINST A NUMERIC 88-LEVEL,
001190*   WHICH WOULD GIVE AN UNDEFINED RESULT ON SOME COMPILERS.
001200     05  WS-CAMPO-NUMERICO-SW      PIC X(001) VALUE "S".
001210         88  CAMPOS-NUMERICOS      VALUE "S".
001220*-----------------------------------------------------------------
001230 LINKAGE SECTION.
001240*-----------------------------------------------------------------
001250 01  LKS-PARAMETRO.
001260     05 LKS-DATA                   PIC X(010).
001270     05 LKS-RETORNO                PIC 9(001).
001280*-----------------------------------------------------------------
001290* LKS-DATA    = FORMATO MM/DD/AAAA OU MM-DD-AAAA (POSICIONAL)
001300* LKS-RETORNO = 0 - A DATA INFORMADA ESTA CORRETA
001310* LKS-RETORNO = 1 - DIA/MES/ANO NAO FORMAM DATA DE CALENDARIO
001320* LKS-RETORNO = 2 - DATA ANTERIOR A 01/01/1900
001330* LKS-RETORNO = 3 - MES, DIA OU ANO NAO NUMERICO
001340*-----------------------------------------------------------------
001350 PROCEDURE DIVISION USING LKS-PARAMETRO.
001360*-----------------------------------------------------------------
001370* ONE PARAGRAPH DOES THE WHOLE JOB - THERE IS NO LOOP AND NO
001380* FILE I/O, SO THE USUAL PNNN-INICIALIZA/PROCESSA/ENCERRA SHAPE
001390* WOULD JUST BE THREE EMPTY WRAPPERS AROUND ONE REAL STEP.
001400 MAIN-PROCEDURE.
001410     PERFORM P100-VALIDA-DATA THRU P100-FIM.
001420     GOBACK.
001430*-----------------------------------------------------------------
001440* THE NUMERIC-SUBFIELD CHECK COMES FIRST - IF MONTH, DAY OR YEAR
001450* IS NOT NUMERIC, THE REST OF THIS PARAGRAPH NEVER GETS NEAR
001460* THEM, SINCE COMPARING A NON-NUMERIC FIELD AGAINST A NUMERIC
001470* 88-LEVEL VALUE CLAUSE IS UNDEFINED BEHAVIOR ON SOME COMPILERS.
001480* ONLY AFTER THAT GUARD PASSES DO WE RUN THE LEAP YEAR TEST AND
001490* THE CALENDAR/FLOOR-DATE EVALUATE.
001500 P100-VALIDA-DATA.
001510     MOVE LKS-DATA               TO WS-DATE.
001520     SET CAMPOS-NUMERICOS        TO TRUE.
001530     IF WS-MES IS NOT NUMERIC
001540        OR WS-DIA IS NOT NUMERIC
001550        OR WS-ANO IS NOT NUMERIC
001560         MOVE "N"                TO WS-CAMPO-NUMERICO-SW
001570     END-IF.
001580     IF NOT CAMPOS-NUMERICOS
001590         MOVE 3                  TO LKS-RETORNO
001600     ELSE
001610*       LEAP YEAR TEST - REMAINDER ZERO ON A DIVIDE-BY-4 MEANS
001620*       FEBRUARY GETS 29 DAYS INSTEAD OF 28 BELOW.
001630         DIVIDE WS-ANO BY 4 GIVING WS-QUOCIENTE
001640                                REMAINDER WS-RESTO
001650         EVALUATE TRUE
001660*           MONTH IS IN RANGE AND THE YEAR IS ON OR AFTER 1900 -
001670*           NOW CHECK THE DAY AGAINST THE RIGHT BUCKET FOR THIS
001680*           MONTH (LEAP FEBRUARY GETS ITS OWN BUCKET ABOVE THE
001690*           PLAIN FEBRUARY ONE).
001700             WHEN ANO-VALIDO AND WS-MES-VALIDO
001710                 EVALUATE TRUE
001720                     WHEN RESTO-ZERO AND WS-MES-28 AND WS-DIA-29
001730                     WHEN RESTO-DIFE AND WS-MES-28 AND WS-DIA-28
001740                     WHEN WS-MES-30  AND WS-DIA-30
001750                     WHEN WS-MES-31  AND WS-DIA-31
001760                         MOVE 0       TO LKS-RETORNO
001770                     WHEN OTHER
001780*                       MONTH WAS VALID BUT THE DAY DOESN'T FIT
001790*                       THAT MONTH'S BUCKET - E.G. 02/30 OR
001800*                       04/31 - SO THIS IS NOT A REAL CALENDAR
001810*                       DATE.
001820                         MOVE 1       TO LKS-RETORNO
001830                 END-EVALUATE
001840*           MONTH IS VALID BUT THE YEAR FAILS THE 1900 FLOOR -
001850*           KEPT SEPARATE FROM THE BAD-CALENDAR-COMBO CODE SO
001860*           CATP0100 CAN WORD THE TWO ERROR MESSAGES DIFFERENTLY.
001870             WHEN WS-MES-VALIDO AND WS-ANO < 1900
001880                 MOVE 2               TO LKS-RETORNO
001890*           EVERYTHING ELSE - MONTH OUT OF 1-12 RANGE ENTIRELY.
001900             WHEN OTHER
001910                 MOVE 1               TO LKS-RETORNO
001920         END-EVALUATE
001930     END-IF.
001940 P100-FIM.
001950     EXIT.
001960 END PROGRAM CATP0101.
