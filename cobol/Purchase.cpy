000100******************************************************************
000110* CATALOG SYSTEM - COPYBOOK PURCHASE
000120* PURCHASE HEADER MASTER RECORD LAYOUT.  DETAIL LINES RIDE ON
000130* THE SEPARATE LINEITEM MASTER, KEYED BACK TO PUR-ID.
000140* AUTHOR:  R. OKONKWO-BELL
000150* WRITTEN: 06/19/1991
000160* Change Log:
000170*   06/19/1991 ROB  ORIGINAL COPYBOOK FOR PURCHMST.
000180*   04/03/2003 MPS  WIDENED BILLING EMAIL TO 100 BYTES FOR
000190*                   THE NEW WEB STOREFRONT FEED.          CR0701
000200******************************************************************
000210 01  PUR-RECORD.
000220     05  PUR-ID                      PIC 9(09).
000230     05  PUR-BILLING-EMAIL           PIC X(100).
000240     COPY "CreditCard.cpy".
000250     05  PUR-LINEITEM-COUNT          PIC 9(04).
000260     05  FILLER                      PIC X(15).
