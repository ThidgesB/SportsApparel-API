000100******************************************************************
000110* CATALOG SYSTEM - COPYBOOK CREDITCARD
000120* CREDIT CARD GROUP, EMBEDDED IN THE PURCHASE HEADER AND THE
000130* PURCHASE INTAKE TRANSACTION.
000140* AUTHOR:  R. OKONKWO-BELL
000150* WRITTEN: 05/02/1990
000160* Change Log:
000170*   05/02/1990 ROB  ORIGINAL COPYBOOK.
000180*   02/17/1999 JFK  Y2K - EXPIRATION YEAR CONFIRMED 2-DIGIT,
000190*                   CENTURY WINDOW HANDLED IN CATP0301.  CR0512
000200******************************************************************
000210* THIS MEMBER IS COPIED DIRECTLY UNDER AN 01-LEVEL RECORD AT
000220* THE 05 LEVEL - DO NOT NEST IT UNDER ANOTHER GROUP ITEM.
000230     05  CARD-NUMBER                 PIC X(16).
000240     05  CARD-CVV                    PIC X(03).
000250     05  CARD-EXPIRATION             PIC X(05).
000260     05  CARD-EXPIRATION-R REDEFINES CARD-EXPIRATION.
000270         10  CARD-EXP-MM             PIC X(02).
000280         10  CARD-EXP-SEP            PIC X(01).
000290         10  CARD-EXP-YY             PIC X(02).
000300     05  CARD-HOLDER                 PIC X(50).
000310     05  FILLER                      PIC X(08).
