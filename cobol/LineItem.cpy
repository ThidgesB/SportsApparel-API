000100******************************************************************
000110* CATALOG SYSTEM - COPYBOOK LINEITEM
000120* LINEITEM MASTER RECORD - ONE PER PRODUCT ON A POSTED PURCHASE.
000130* AUTHOR:  R. OKONKWO-BELL
000140* WRITTEN: 06/19/1991
000150* Change Log:
000160*   06/19/1991 ROB  ORIGINAL COPYBOOK FOR LIMAST.
000165*   03/11/2013 DKN  ADDED PRODUCT NAME/PRICE CARRIED OVER FROM
000166*                   PRODMAST AT POST TIME SO THE LINE ITEM SHOWS
000167*                   WHAT THE CUSTOMER ACTUALLY PAID EVEN IF THE
000168*                   CATALOG PRICE CHANGES LATER.          CR0951
000170******************************************************************
000180 01  LI-RECORD.
000190     05  LI-ID                       PIC 9(09).
000200     05  LI-PURCHASE-ID              PIC 9(09).
000210     05  LI-PRODUCT-ID               PIC 9(09).
000220     05  LI-QUANTITY                 PIC S9(9).
000223     05  LI-PRODUCT-NAME             PIC X(100).
000226     05  LI-UNIT-PRICE               PIC S9(7)V99.
000230     05  FILLER                      PIC X(15).
