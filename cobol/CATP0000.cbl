000100******************************************************************
000110* AUTHOR:        ANDRE RAFFUL
000120* INSTALLATION:  SUMMIT TRAIL SPORTING GOODS - EDP DEPT
000130* DATE-WRITTEN:  10/19/1991
000140* DATE-COMPILED:
000150* SECURITY:      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM
000160* PURPOSE: BATCH CONTROL PROGRAM FOR THE CATALOG INTAKE NIGHTLY
000170*          CYCLE.  OPENS AND TRUNCATES THE SHARED EDIT/EXCEPTION
000180*          REPORT, CALLS THE PRODUCT, PROMOCODE AND PURCHASE
000190*          INTAKE ENGINES IN SEQUENCE, THEN APPENDS THE GRAND
000200*          TOTAL SUMMARY LINE ACROSS ALL THREE.  THE BILLING-
000210*          EMAIL QUERY PROGRAM (CATP0410) IS NOT PART OF THIS
000220*          NIGHTLY CYCLE - IT TAKES AN EMAIL ADDRESS AS INPUT
000230*          AND IS RUN ON DEMAND FROM ITS OWN JCL STEP.
000240*-----------------------------------------------------------------
000250* THIS PROGRAM IS THE ONLY STEP IN THE NIGHTLY CATALOG JOB THAT
000260* OPENS EDIT-REPORT-OUT FOR OUTPUT.  EVERY OTHER STEP BELOW IT
000270* REOPENS THE SAME REPORT DATA SET WITH EXTEND SO ONE PRINT FILE
000280* CARRIES ALL THREE SECTIONS PLUS THE GRAND TOTAL - THE OPERATOR
000290* ONLY HAS TO PULL ONE LISTING OFF THE PRINT QUEUE EACH MORNING.
000300*-----------------------------------------------------------------
000310* CHANGE LOG
000320*   10/19/1991 AR   ORIGINAL PROGRAM, REWORKED FROM THE OLD
000330*                   ONLINE MAIN MENU INTO A STRAIGHT-LINE BATCH
000340*                   CONTROL PROGRAM - THE EVALUATE OVER OPERATOR
000350*                   KEYSTROKES BECOMES A FIXED CALL SEQUENCE.
000360*   10/21/1991 AR   ADDED THE GRAND TOTAL SUMMARY LINE AND THE
000370*                   ALL-ZERO-RUN WARNING.
000380*   02/17/1999 JFK  Y2K REVIEW - RUN BANNER NOW CARRIES A FULL
000390*                   4-DIGIT YEAR; THE OLD 2-DIGIT YEAR IS STILL
000400*                   PRINTED ALONGSIDE IT FOR A TRANSITION PERIOD
000410*                   PER OPERATIONS REQUEST - DO NOT REMOVE UNTIL
000420*                   OPERATIONS SIGNS OFF.                  CR0512
000430*   11/03/2006 MPS  COMMENT CLEANUP, NO LOGIC CHANGE.      CR0877
000440*   04/08/2014 DKN  ADDED ON EXCEPTION TRAPS AROUND ALL THREE
000450*                   CALLS SO A MISSING LOAD MODULE DUMPS A
000460*                   MESSAGE TO THE CONSOLE INSTEAD OF ABENDING
000470*                   THE WHOLE NIGHTLY JOB.                 CR0951
000480******************************************************************
000490 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    CATP0000.
000510 AUTHOR.        ANDRE RAFFUL.
000520 INSTALLATION.  SUMMIT TRAIL SPORTING GOODS - EDP DEPT.
000530 DATE-WRITTEN.  10/19/1991.
000540 DATE-COMPILED.
000550 SECURITY.      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM.
000560* ENVIRONMENT DIVISION - NOTHING FANCY HERE.  ONE SELECT, FOR THE
000570* SHARED PRINT FILE.  THE THREE INTAKE ENGINES OWN THEIR OWN
000580* MASTER AND TRANSACTION FILES - THIS PROGRAM NEVER TOUCHES THEM
000590* DIRECTLY, IT ONLY CALLS THE PROGRAMS THAT DO.
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660*   EDITRPT IS THE ONE PRINT FILE SHARED BY ALL FOUR BATCH
000670*   PROGRAMS IN THIS SUBSYSTEM - OPENED OUTPUT (TRUNCATE) HERE,
000680*   THEN EXTENDED BY CATP0100/CATP0200/CATP0300 FOR THEIR OWN
000690*   SECTIONS AND EXTENDED AGAIN HERE FOR THE GRAND TOTAL.
000700     SELECT EDIT-REPORT-OUT ASSIGN TO "EDITRPT"
000710             ORGANIZATION   IS LINE SEQUENTIAL
000720             ACCESS         IS SEQUENTIAL
000730             FILE STATUS    IS WS-FS-REPORT.
000740 DATA DIVISION.
000750 FILE SECTION.
000760*-----------------------------------------------------------------
000770* FD-REG-REPORT IS A FLAT 132-BYTE PRINT LINE - EVERY WS-LST-XXXX
000780* GROUP BELOW IS MOVED INTO IT ONE RECORD AT A TIME.  NOBODY
000790* READS THIS FILE BACK IN COBOL - IT IS STRICTLY WRITE-ONLY,
000800* MEANT FOR THE OPERATOR'S PRINT QUEUE.
000810 FD  EDIT-REPORT-OUT.
000820 01  FD-REG-REPORT                       PIC X(132).
000830*-----------------------------------------------------------------
000840 WORKING-STORAGE SECTION.
000850*-----------------------------------------------------------------
000860* WS-FS-REPORT IS THE ONLY FILE-STATUS THIS PROGRAM CARES ABOUT -
000870* IT OWNS NO MASTER OR TRANSACTION FILE OF ITS OWN.  BROKEN OUT
000880* AS A STANDALONE 77 PER SHOP CONVENTION RATHER THAN BURIED IN A
000890* GROUP, SAME AS EVERY OTHER PROGRAM IN THIS SUBSYSTEM.
000900 77  WS-FS-REPORT                        PIC X(02).
000910     88  WS-FS-REPORT-OK                 VALUE "00".
000920*-----------------------------------------------------------------
000930* RUN-DATE WORK AREA - ACCEPT FROM DATE GIVES US AN 8-DIGIT
000940* CCYYMMDD.  THE REDEFINES BELOW SLICE IT INTO YEAR/MONTH/DAY SO
000950* THE BANNER LINE CAN BE BUILT WITHOUT A SEPARATE DATE SUBROUTINE
000960* - THIS PROGRAM IS TOO SMALL TO JUSTIFY CALLING OUT FOR IT.
000970 01  WS-DATA-RELATORIO.
000980     05  WS-DATA-CORRENTE                PIC 9(008).
000990     05  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
001000         10  WS-RUN-ANO                  PIC 9(004).
001010*       SPLITS THE 4-DIGIT CCYY FURTHER INTO CENTURY/YY SO THE
001020*       Y2K-ERA BANNER CAN STILL PRINT THE OLD 2-DIGIT YEAR
001030*       ALONGSIDE THE FULL ONE PER THE 1999 OPERATIONS REQUEST.
001040         10  WS-RUN-ANO-R REDEFINES WS-RUN-ANO.
001050             15  WS-RUN-SECULO           PIC 9(002).
001060             15  WS-RUN-ANO-CURTO        PIC 9(002).
001070         10  WS-RUN-MES                  PIC 9(002).
001080         10  WS-RUN-DIA                  PIC 9(002).
001090     05  WS-DATA-IMPRESSAO               PIC X(010).
001100     05  WS-DATA-IMPRESSAO-CURTA         PIC X(008).
001110     05  FILLER                          PIC X(02).
001120*-----------------------------------------------------------------
001130* WS-EDIT-COM-AREA IS THE LINKAGE AREA PASSED TO EACH OF THE
001140* THREE INTAKE ENGINES IN TURN - IT IS REUSED (ZEROED BEFORE EACH
001150* CALL) RATHER THAN DECLARED THREE TIMES, SINCE ONLY ONE ENGINE
001160* IS EVER RUNNING AT A TIME.  THE R-REDEFINES BELOW IS THE RAW
001170* DUMP VIEW USED BY P910 IF A CALL CANNOT BE RESOLVED.
001180 01  WS-EDIT-COM-AREA.
001190     05  WS-ECA-LIDOS                    PIC 9(05).
001200     05  WS-ECA-ACEITOS                  PIC 9(05).
001210     05  WS-ECA-REJEITADOS               PIC 9(05).
001220     05  FILLER                          PIC X(05).
001230 01  WS-EDIT-COM-AREA-R REDEFINES WS-EDIT-COM-AREA.
001240     05  WS-ECA-RAW                      PIC X(20).
001250*-----------------------------------------------------------------
001260* RUNNING GRAND TOTALS ACROSS ALL THREE ENGINES - EACH PNNN
001270* CALLING PARAGRAPH ADDS ITS OWN WS-ECA-XXXX COUNTS IN HERE
001280* BEFORE MOVING ON TO THE NEXT ENGINE.  COMP SINCE THESE ARE
001290* PURE ACCUMULATORS, NEVER PRINTED UNEDITED.
001300 01  WS-GRAND-CONTADORES.
001310     05  WS-GRAND-LIDOS                  PIC 9(07)     COMP VALUE 0.
001320     05  WS-GRAND-ACEITOS                PIC 9(07)     COMP VALUE 0.
001330     05  WS-GRAND-REJEITADOS             PIC 9(07)     COMP VALUE 0.
001340     05  FILLER                          PIC X(02).
001350*-----------------------------------------------------------------
001360* ALL-ZERO-RUN CHECK, SAME HOUSE IDIOM USED BY THE THREE INTAKE
001370* ENGINES FOR THEIR OWN SECTION TOTALS - IF NOT ONE TRANSACTION
001380* CAME THROUGH ANY OF THE THREE FEEDS TONIGHT, SOMETHING UPSTREAM
001390* IS LIKELY BROKEN (EMPTY FTP DROP, BAD SCHEDULE) AND THE
001400* OPERATOR SHOULD SEE A WARNING RATHER THAN A QUIET CLEAN RUN.
001410 01  WS-GRAND-ZERO-CHECK.
001420     05  WS-GZ-LIDOS                     PIC 9(07).
001430     05  WS-GZ-ACEITOS                   PIC 9(07).
001440     05  WS-GZ-REJEITADOS                PIC 9(07).
001450 01  WS-GRAND-ZERO-CHECK-R REDEFINES WS-GRAND-ZERO-CHECK.
001460     05  WS-GZ-RAW                       PIC X(21).
001470         88  WS-GZ-TODOS-ZERO            VALUE
001480             "000000000000000000000".
001490*-----------------------------------------------------------------
001500* PRINT LINES FOR THIS PROGRAM'S OWN TWO CONTRIBUTIONS TO
001510* EDITRPT - THE OPENING BANNER (WRITTEN IN P100, BEFORE ANY
001520* ENGINE RUNS) AND THE GRAND TOTAL BLOCK (WRITTEN IN P900, AFTER
001530* ALL THREE HAVE RUN).  THE THREE ENGINES' OWN SECTION HEADINGS
001540* AND DETAIL LINES LIVE IN THEIR OWN WORKING-STORAGE, NOT HERE.
001550 01  WS-RELATORIO.
001560*   DOUBLE RULE - OPENS AND CLOSES THE BANNER BLOCK, ALSO REUSED
001570*   TO BRACKET THE GRAND TOTAL BLOCK AT THE BOTTOM OF THE RUN.
001580     03  WS-LST-LINHA-DUPLA.
001590         05  FILLER   PIC X(132) VALUE ALL "=".
001600*   TITLE LINE - PROGRAM NAME, RUN DATE IN BOTH 4-DIGIT AND
001610*   2-DIGIT YEAR FORM (SEE THE CHANGE LOG ENTRY FOR WHY BOTH).
001620     03  WS-LST-CAB-1.
001630         05  FILLER   PIC X(02) VALUE SPACES.
001640         05  FILLER   PIC X(60) VALUE
001650             "CATP0000 - CATALOG INTAKE NIGHTLY CYCLE - EDIT/EXCEPTION".
001660         05  FILLER   PIC X(15) VALUE "REPORT RUN ON: ".
001670         05  WS-CAB-DATA-4D            PIC X(010) VALUE SPACES.
001680         05  FILLER   PIC X(07) VALUE " (YY: ".
001690         05  WS-CAB-DATA-2D            PIC X(002) VALUE SPACES.
001700         05  FILLER   PIC X(01) VALUE ")".
001710*   GRAND TOTAL BLOCK RULE, WRITTEN TWICE - ONCE ABOVE THE BLOCK,
001720*   ONCE BELOW IT - SAME DOUBLE-RULE FIELD AS WS-LST-LINHA-DUPLA
001730*   ABOVE, JUST GIVEN ITS OWN NAME FOR THIS SECTION.
001740     03  WS-LST-GRAND-CAB.
001750         05  FILLER   PIC X(132) VALUE ALL "=".
001760     03  WS-LST-GRAND-TITULO.
001770         05  FILLER   PIC X(02) VALUE SPACES.
001780         05  FILLER   PIC X(60) VALUE
001790             "GRAND TOTAL - ALL THREE INTAKE ENGINES COMBINED".
001800*   READ/ACCEPTED/REJECTED COUNTS FOR ALL THREE ENGINES COMBINED.
001810     03  WS-LST-GRAND-TOTAIS.
001820         05  FILLER               PIC X(02) VALUE SPACES.
001830         05  FILLER               PIC X(30) VALUE
001840             "TRANSACTIONS READ:           ".
001850         05  WS-GT-LIDOS          PIC Z(6)9.
001860         05  FILLER               PIC X(08) VALUE SPACES.
001870         05  FILLER               PIC X(20) VALUE "ACCEPTED:   ".
001880         05  WS-GT-ACEITOS        PIC Z(6)9.
001890         05  FILLER               PIC X(08) VALUE SPACES.
001900         05  FILLER               PIC X(20) VALUE "REJECTED:   ".
001910         05  WS-GT-REJEITADOS     PIC Z(6)9.
001920     03  WS-LST-GRAND-AVISO.
001930         05  FILLER               PIC X(02) VALUE SPACES.
001940         05  FILLER               PIC X(60) VALUE
001950             "*** WARNING - NO TRANSACTIONS WERE PROCESSED THIS RUN ***".
001960*-----------------------------------------------------------------
001970 PROCEDURE DIVISION.
001980*-----------------------------------------------------------------
001990* MAIN LINE - OPEN/BANNER, THEN THE THREE INTAKE ENGINES IN A
002000* FIXED ORDER (PRODUCTS, THEN PROMOCODES, THEN PURCHASES), THEN
002010* CLOSE OUT WITH THE GRAND TOTAL.  THE ORDER MATTERS OPERATIONALLY
002020* ONLY IN THAT PURCHASES VALIDATE AGAINST PRODUCTS THAT MUST
002030* ALREADY BE ON FILE - RUNNING PRODUCTS FIRST AVOIDS A SECOND
002040* NIGHTLY PASS FOR PRODUCTS ADDED THE SAME NIGHT AS A PURCHASE.
002050 MAIN-PROCEDURE.
002060     PERFORM P100-INICIALIZA          THRU P100-FIM.
002070     PERFORM P200-EXECUTA-PRODUTOS    THRU P200-FIM.
002080     PERFORM P300-EXECUTA-PROMOCODES  THRU P300-FIM.
002090     PERFORM P400-EXECUTA-COMPRAS     THRU P400-FIM.
002100     PERFORM P900-ENCERRA             THRU P900-FIM.
002110     GOBACK.
002120*-----------------------------------------------------------------
002130* BUILDS TODAY'S DATE FOR THE BANNER (BOTH THE FULL MM/DD/CCYY
002140* FORM AND THE SHORT MM/DD FORM CARRIED OVER FROM THE OLD SCREEN
002150* PROGRAM'S HEADER), THEN TRUNCATE-OPENS EDITRPT AND WRITES THE
002160* THREE-LINE BANNER BEFORE CLOSING IT BACK DOWN - EACH ENGINE
002170* BELOW REOPENS WITH EXTEND SO IT APPENDS AFTER THIS BANNER.
002180 P100-INICIALIZA.
002190     ACCEPT WS-DATA-CORRENTE      FROM DATE YYYYMMDD.
002200*   MM/DD/CCYY FOR THE MAIN BANNER LINE.
002210     STRING WS-RUN-MES    DELIMITED BY SIZE
002220            "/"           DELIMITED BY SIZE
002230            WS-RUN-DIA    DELIMITED BY SIZE
002240            "/"           DELIMITED BY SIZE
002250            WS-RUN-ANO    DELIMITED BY SIZE
002260            INTO WS-DATA-IMPRESSAO.
002270*   MM/DD SHORT FORM - NOT PRINTED TODAY, KEPT FOR PARITY WITH
002280*   THE OTHER THREE ENGINES' HEADER WORK AREAS.
002290     STRING WS-RUN-MES    DELIMITED BY SIZE
002300            "/"           DELIMITED BY SIZE
002310            WS-RUN-DIA    DELIMITED BY SIZE
002320            INTO WS-DATA-IMPRESSAO-CURTA.
002330     MOVE WS-DATA-IMPRESSAO       TO WS-CAB-DATA-4D.
002340     MOVE WS-RUN-ANO-CURTO        TO WS-CAB-DATA-2D.
002350     OPEN OUTPUT EDIT-REPORT-OUT.
002360     WRITE FD-REG-REPORT          FROM WS-LST-LINHA-DUPLA.
002370     WRITE FD-REG-REPORT          FROM WS-LST-CAB-1.
002380     WRITE FD-REG-REPORT          FROM WS-LST-LINHA-DUPLA.
002390     CLOSE EDIT-REPORT-OUT.
002400 P100-FIM.
002410     EXIT.
002420*-----------------------------------------------------------------
002430* RUNS THE PRODUCT INTAKE ENGINE.  THE COM-AREA IS ZEROED FIRST
002440* SINCE CATP0100 ONLY SETS THE COUNTS, IT DOES NOT CLEAR THEM -
002450* A STALE VALUE FROM A PRIOR CALL WOULD OTHERWISE SURVIVE IF THE
002460* CALLED PROGRAM BLEW UP BEFORE REACHING ITS OWN P900.
002470 P200-EXECUTA-PRODUTOS.
002480*   CLEAR THE SHARED COM-AREA BEFORE EVERY CALL - SEE THE
002490*   PARAGRAPH BANNER ABOVE FOR WHY.
002500     MOVE ZERO                    TO WS-ECA-LIDOS WS-ECA-ACEITOS
002510                                      WS-ECA-REJEITADOS.
002520     CALL "CATP0100" USING WS-EDIT-COM-AREA
002530         ON EXCEPTION
002540             PERFORM P910-ERRO-CHAMADA THRU P910-FIM
002550     END-CALL.
002560*   FOLD THIS ENGINE'S COUNTS INTO THE RUNNING GRAND TOTAL.
002570     ADD WS-ECA-LIDOS              TO WS-GRAND-LIDOS.
002580     ADD WS-ECA-ACEITOS            TO WS-GRAND-ACEITOS.
002590     ADD WS-ECA-REJEITADOS         TO WS-GRAND-REJEITADOS.
002600 P200-FIM.
002610     EXIT.
002620*-----------------------------------------------------------------
002630* RUNS THE PROMOCODE INTAKE ENGINE - SAME ZERO/CALL/ACCUMULATE
002640* SHAPE AS P200 ABOVE, JUST A DIFFERENT LOAD MODULE.
002650 P300-EXECUTA-PROMOCODES.
002660*   SAME ZERO-AND-CALL SEQUENCE AS P200, DIFFERENT ENGINE.
002670     MOVE ZERO                    TO WS-ECA-LIDOS WS-ECA-ACEITOS
002680                                      WS-ECA-REJEITADOS.
002690     CALL "CATP0200" USING WS-EDIT-COM-AREA
002700         ON EXCEPTION
002710             PERFORM P910-ERRO-CHAMADA THRU P910-FIM
002720     END-CALL.
002730*   FOLD THIS ENGINE'S COUNTS INTO THE RUNNING GRAND TOTAL.
002740     ADD WS-ECA-LIDOS              TO WS-GRAND-LIDOS.
002750     ADD WS-ECA-ACEITOS            TO WS-GRAND-ACEITOS.
002760     ADD WS-ECA-REJEITADOS         TO WS-GRAND-REJEITADOS.
002770 P300-FIM.
002780     EXIT.
002790*-----------------------------------------------------------------
002800* RUNS THE PURCHASE/CREDIT-CARD INTAKE ENGINE - RUN LAST SINCE IT
002810* VALIDATES EACH PURCHASE'S LINE ITEMS AGAINST PRODUCT-MASTER,
002820* WHICH P200 ABOVE MAY HAVE JUST ADDED ROWS TO.
002830 P400-EXECUTA-COMPRAS.
002840*   SAME ZERO-AND-CALL SEQUENCE AS P200/P300, LAST ENGINE IN LINE.
002850     MOVE ZERO                    TO WS-ECA-LIDOS WS-ECA-ACEITOS
002860                                      WS-ECA-REJEITADOS.
002870     CALL "CATP0300" USING WS-EDIT-COM-AREA
002880         ON EXCEPTION
002890             PERFORM P910-ERRO-CHAMADA THRU P910-FIM
002900     END-CALL.
002910*   FOLD THIS ENGINE'S COUNTS INTO THE RUNNING GRAND TOTAL.
002920     ADD WS-ECA-LIDOS              TO WS-GRAND-LIDOS.
002930     ADD WS-ECA-ACEITOS            TO WS-GRAND-ACEITOS.
002940     ADD WS-ECA-REJEITADOS         TO WS-GRAND-REJEITADOS.
002950 P400-FIM.
002960     EXIT.
002970*-----------------------------------------------------------------
002980* A CALL THAT CANNOT BE RESOLVED AT LOAD TIME DUMPS THE RAW
002990* LINKAGE AREA TO THE OPERATOR CONSOLE FOR THE HELP DESK TICKET.
003000* THIS SHOULD ONLY EVER FIRE IF A LOAD MODULE IS MISSING FROM THE
003010* STEPLIB - IT IS NOT A NORMAL-PATH BRANCH, JUST A SAFETY NET SO
003020* THE NIGHTLY JOB FAILS LOUDLY INSTEAD OF SILENTLY SKIPPING AN
003030* ENTIRE INTAKE ENGINE.
003040 P910-ERRO-CHAMADA.
003050     DISPLAY "CATP0000 - SUBPROGRAM CALL FAILED, RAW AREA: "
003060             WS-ECA-RAW.
003070 P910-FIM.
003080     EXIT.
003090*-----------------------------------------------------------------
003100* CLOSES OUT THE NIGHTLY CYCLE - MOVES THE GRAND TOTALS INTO BOTH
003110* THE ZERO-CHECK REDEFINES AND THE EDITED PRINT FIELDS, REOPENS
003120* EDITRPT WITH EXTEND (APPENDING AFTER WHATEVER THE THREE ENGINES
003130* ALREADY WROTE), WRITES THE GRAND TOTAL BLOCK, AND - ONLY IF
003140* LITERALLY NOTHING WAS READ ACROSS ALL THREE FEEDS - THE
003150* ALL-ZERO-RUN WARNING LINE BEFORE THE CLOSING RULE.
003160 P900-ENCERRA.
003170*   LOAD THE ZERO-CHECK REDEFINES FIRST SO THE IF BELOW HAS
003180*   SOMETHING TO TEST BEFORE THE EDITED TOTALS OVERWRITE THE
003190*   SAME SOURCE FIELDS.
003200     MOVE WS-GRAND-LIDOS          TO WS-GZ-LIDOS.
003210     MOVE WS-GRAND-ACEITOS        TO WS-GZ-ACEITOS.
003220     MOVE WS-GRAND-REJEITADOS     TO WS-GZ-REJEITADOS.
003230*   NOW THE ZERO-SUPPRESSED PRINT FIELDS FOR THE TOTALS LINE.
003240     MOVE WS-GRAND-LIDOS          TO WS-GT-LIDOS.
003250     MOVE WS-GRAND-ACEITOS        TO WS-GT-ACEITOS.
003260     MOVE WS-GRAND-REJEITADOS     TO WS-GT-REJEITADOS.
003270     OPEN EXTEND EDIT-REPORT-OUT.
003280     WRITE FD-REG-REPORT          FROM WS-LST-GRAND-CAB.
003290     WRITE FD-REG-REPORT          FROM WS-LST-GRAND-TITULO.
003300     WRITE FD-REG-REPORT          FROM WS-LST-GRAND-TOTAIS.
003310*   WARNING LINE ONLY PRINTS WHEN ALL THREE FEEDS CAME UP EMPTY -
003320*   A PARTIAL RUN (SAY, ONLY PROMOCODES HAD TRANSACTIONS) IS
003330*   CONSIDERED NORMAL AND DRAWS NO WARNING.
003340     IF WS-GZ-TODOS-ZERO
003350         WRITE FD-REG-REPORT      FROM WS-LST-GRAND-AVISO
003360     END-IF.
003370     WRITE FD-REG-REPORT          FROM WS-LST-GRAND-CAB.
003380     CLOSE EDIT-REPORT-OUT.
003390 P900-FIM.
003400     EXIT.
003410 END PROGRAM CATP0000.
