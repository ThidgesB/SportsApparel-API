000100******************************************************************
000110* CATALOG SYSTEM - COPYBOOK PURCHASETRANS
000120* PURCHASE INTAKE TRANSACTION - HEADER, EMBEDDED CREDIT CARD AND
000130* ITS ATTACHED LINE ITEMS, ONE TRANSACTION PER INPUT LINE.
000140* AUTHOR:  R. OKONKWO-BELL
000150* WRITTEN: 06/19/1991
000160* Change Log:
000170*   06/19/1991 ROB  ORIGINAL COPYBOOK FOR PURCHTRN.
000180*   04/03/2003 MPS  WIDENED BILLING EMAIL TO 100 BYTES FOR
000190*                   THE NEW WEB STOREFRONT FEED.          CR0701
000200*   07/29/2011 DKN  RAISED LINE ITEM LIMIT 25 TO 50 PER
000210*                   SKU FOR THE TEAM-ORDER PROGRAM.       CR0944
000220******************************************************************
000230 01  PT-RECORD.
000240     05  PT-PUR-ID                   PIC 9(09).
000250     05  PT-BILLING-EMAIL            PIC X(100).
000260     COPY "CreditCard.cpy".
000270     05  PT-LINEITEM-COUNT           PIC 9(04).
000280     05  PT-LINEITEMS OCCURS 1 TO 50 TIMES
000290             DEPENDING ON PT-LINEITEM-COUNT
000300             INDEXED BY PT-LI-NDX.
000310         10  PT-LI-PRODUCT-ID        PIC 9(09).
000320         10  PT-LI-QUANTITY          PIC S9(9).
