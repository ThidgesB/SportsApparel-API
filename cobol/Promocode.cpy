000100******************************************************************
000110* CATALOG SYSTEM - COPYBOOK PROMOCODE
000120* PROMOCODE MASTER / INTAKE RECORD LAYOUT.
000130* AUTHOR:  R. OKONKWO-BELL
000140* WRITTEN: 03/11/1989
000150* Change Log:
000160*   03/11/1989 ROB  ORIGINAL COPYBOOK FOR PROMOMST/PROMOTRN.
000170*   09/14/1995 LDW  WIDENED DESCRIPTION TO 100 BYTES PER THE
000180*                   MARKETING CATALOG REQUEST.            CR0391
000190******************************************************************
000200 01  PROMO-RECORD.
000210     05  PROMO-ID                    PIC 9(09).
000220     05  PROMO-TITLE                 PIC X(30).
000230     05  PROMO-DESCRIPTION           PIC X(100).
000240     05  PROMO-TYPE                  PIC X(07).
000250         88  PROMO-TYPE-FLAT         VALUE "flat   ".
000260         88  PROMO-TYPE-PERCENT      VALUE "percent".
000270     05  PROMO-RATE                  PIC S9(5)V99.
000280     05  FILLER                      PIC X(10).
