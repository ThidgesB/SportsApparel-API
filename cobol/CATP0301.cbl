000100******************************************************************
000110* AUTHOR:      R. OKONKWO-BELL
000120* INSTALLATION: SUMMIT TRAIL SPORTING GOODS - EDP DEPT
000130* DATE-WRITTEN: 05/02/1990
000140* DATE-COMPILED:
000150* SECURITY:    UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM
000160* PURPOSE: VALIDATES THE THREE CREDIT CARD FIELDS CARRIED ON A
000170*          PURCHASE TRANSACTION - CARD NUMBER, CVV AND EXPIRATION
000180*          - AND REPORTS WHETHER THE CARD HAS EXPIRED AS OF THE
000190*          CURRENT RUN DATE.  CALLED FROM CATP0300.
000200*-----------------------------------------------------------------
000210* THREE INDEPENDENT RETURN CODES, ONE PER FIELD - CATP0300 CAN
000220* FLAG A BAD NUMBER, A BAD CVV AND A BAD/EXPIRED EXPIRATION ALL
000230* ON THE SAME TRANSACTION WITHOUT CALLING THIS PROGRAM THREE
000240* TIMES.  NO FILES, NO OTHER CALLS OUT.
000250*-----------------------------------------------------------------
000260* CHANGE LOG
000270*   05/02/1990 ROB  ORIGINAL PROGRAM, ADAPTED FROM THE EAN-13
000280*                   CHECK-DIGIT SUBROUTINE FOR THE NEW CARD-ON-
000290*                   FILE PURCHASE FEED.
000300*   05/03/1990 ROB  ADDED CVV LENGTH/DIGIT EDIT.
000310*   02/17/1999 JFK  Y2K REMEDIATION - CARD-EXP-YY IS STILL A
000320*                   2-DIGIT YEAR.  WINDOWED AGAINST THE RUN
000330*                   DATE'S CENTURY: YY LESS THAN RUN YY MINUS 20
000340*                   ROLLS TO NEXT CENTURY, ELSE SAME CENTURY AS
000350*                   THE RUN DATE.  SEE P140-MONTA-SECULO.  CR0512
000360*   11/03/2006 MPS  COMMENT CLEANUP, NO LOGIC CHANGE.      CR0877
000370*   07/29/2011 DKN  ADDED TICKET CR0944 NOTE - LINE ITEM LIMIT
000380*                   CHANGE ON PURCHTRN DOES NOT TOUCH THIS
000390*                   PROGRAM, LOGGED HERE FOR CROSS REFERENCE.
000400*   04/08/2014 DKN  P220-VALIDA-CARTAO IN CATP0300 WAS ONLY
000410*                   CHECKING RETORNO-EXPIRACAO = 2 (EXPIRED) AND
000420*                   LETTING AN UNPARSEABLE EXPIRATION (RETURN
000430*                   CODE 1) THROUGH WITH NO MESSAGE.  NO CHANGE
000440*                   NEEDED HERE - THIS PROGRAM WAS ALREADY
000450*                   SETTING CODE 1 CORRECTLY - BUT LOGGED SINCE
000460*                   THE FIX LANDED IN THE CALLING PROGRAM.
000470*                                                          CR0951
000480******************************************************************
000490 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    CATP0301.
000510 AUTHOR.        R. OKONKWO-BELL.
000520 INSTALLATION.  SUMMIT TRAIL SPORTING GOODS - EDP DEPT.
000530 DATE-WRITTEN.  05/02/1990.
000540 DATE-COMPILED.
000550 SECURITY.      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM.
000560* NO FILE-CONTROL - THIS PROGRAM OWNS NO FILES OF ITS OWN.
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630*-----------------------------------------------------------------
000640* WS-AUXILIARES CARRIES ALL THREE INCOMING CARD FIELDS PLUS THE
000650* WORK AREAS THE CENTURY-WINDOWING LOGIC NEEDS.
000660 01  WS-AUXILIARES.
000670*   CARD NUMBER - KEPT BOTH AS A FLAT 16-BYTE FIELD AND (VIA THE
000680*   REDEFINES BELOW) AS A 16-OCCURRENCE TABLE OF SINGLE DIGITS SO
000690*   P110 CAN TEST EACH POSITION FOR NUMERIC ONE AT A TIME.
000700     05  WS-CARTAO.
000710         10  WS-NUMERO-CARTAO          PIC X(016).
000720         10  WS-NUMERO-CARTAO-R REDEFINES WS-NUMERO-CARTAO.
000730             15  WS-NUMERO-DIGITO OCCURS 16 TIMES
000740                                       PIC X(001).
000750         10  WS-CVV-CARTAO             PIC X(003).
000760*   EXPIRATION - FLAT 5-BYTE MM/YY FORM, SLICED BY THE REDEFINES
000770*   INTO MONTH/SLASH/2-DIGIT-YEAR SO EACH SUBFIELD CAN BE EDITED
000780*   AND WINDOWED SEPARATELY.
000790     05  WS-EXPIRACAO                  PIC X(005).
000800     05  WS-EXPIRACAO-R REDEFINES WS-EXPIRACAO.
000810         10  WS-EXP-MES                PIC 9(002).
000820         10  WS-EXP-BARRA              PIC X(001).
000830         10  WS-EXP-ANO-2D             PIC 9(002).
000840*   CENTURY-WINDOW DIVIDE WORK FIELDS - CARRIED FORWARD FROM THE
000850*   DONOR CHECK-DIGIT ROUTINE, NOT ACTUALLY USED BY P140 BELOW
000860*   (WHICH WINDOWS BY SIMPLE COMPARE, NOT BY DIVISION), BUT LEFT
000870*   DECLARED SINCE CATP0101's LEAP YEAR TEST USES THE SAME SHAPE
000880*   AND FUTURE MAINTENANCE MAY WANT TO BORROW FROM THERE.
000890     05  WS-CALCULO-SECULO.
000900         10  WS-QUOCIENTE              PIC 9(004) COMP.
000910         10  WS-RESTO                  PIC 9(004) COMP.
000920*   WINDOWED 4-DIGIT EXPIRATION YEAR, COMPUTED BY P140.
000930     05  WS-EXP-ANO-4D                 PIC 9(004).
000940*   TODAY'S DATE, SLICED THE SAME WAY AS THE EXPIRATION FIELD SO
000950*   THE TWO CAN BE COMPARED MONTH-FOR-MONTH, YEAR-FOR-YEAR.
000960     05  WS-DATA-CORRENTE              PIC 9(006).
000970     05  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
000980         10  WS-RUN-ANO-2D             PIC 9(002).
000990         10  WS-RUN-MES                PIC 9(002).
001000         10  WS-RUN-DIA                PIC 9(002).
001010     05  WS-RUN-ANO-4D                 PIC 9(004).
001020     05  WS-RUN-SECULO                 PIC 9(002).
001030*-----------------------------------------------------------------
001040* SWITCH AND SUBSCRIPT BROKEN OUT AS STANDALONE 77-LEVELS PER
001050* SHOP CONVENTION RATHER THAN BURIED IN A GROUP.
001060 77  WS-SW-CARTAO-NUMERICO             PIC X(001) VALUE "S".
001070     88  NUMERO-CARTAO-NUMERICO        VALUE "S".
001080 77  WS-NDX                            PIC 9(002) COMP.
001090*-----------------------------------------------------------------
001100 LINKAGE SECTION.
001110*-----------------------------------------------------------------
001120 01  LKS-PARAMETRO.
001130     05  LKS-NUMERO-CARTAO             PIC X(016).
001140     05  LKS-CVV-CARTAO                PIC X(003).
001150     05  LKS-EXPIRACAO-CARTAO          PIC X(005).
001160     05  LKS-RETORNO-NUMERO            PIC 9(001).
001170     05  LKS-RETORNO-CVV               PIC 9(001).
001180     05  LKS-RETORNO-EXPIRACAO         PIC 9(001).
001190*-----------------------------------------------------------------
001200* LKS-RETORNO-NUMERO    = 0 OK, 1 NAO SAO 16 DIGITOS NUMERICOS
001210* LKS-RETORNO-CVV       = 0 OK, 1 NAO SAO 03 DIGITOS NUMERICOS
001220* LKS-RETORNO-EXPIRACAO = 0 OK, 1 FORMATO INVALIDO, 2 VENCIDO
001230*-----------------------------------------------------------------
001240 PROCEDURE DIVISION USING LKS-PARAMETRO.
001250*-----------------------------------------------------------------
001260* RUN ALL THREE FIELD CHECKS EVERY CALL - THE CALLER DECIDES
001270* WHICH RETURN CODES MATTER (E.G. IT SKIPS ALL THREE IF THE
001280* ENTIRE CARD GROUP WAS BLANK TO BEGIN WITH).
001290 MAIN-PROCEDURE.
001300     PERFORM P100-VALIDA-NUMERO      THRU P100-FIM.
001310     PERFORM P200-VALIDA-CVV         THRU P200-FIM.
001320     PERFORM P300-VALIDA-EXPIRACAO   THRU P300-FIM.
001330     GOBACK.
001340*-----------------------------------------------------------------
001350* CARD NUMBER MUST BE EXACTLY 16 NUMERIC DIGITS - NO LUHN CHECK,
001360* JUST A DIGIT-BY-DIGIT NUMERIC TEST, SINCE THIS SHOP DOES NOT
001370* VALIDATE AGAINST A CARD NETWORK.
001380 P100-VALIDA-NUMERO.
001390     MOVE LKS-NUMERO-CARTAO       TO WS-NUMERO-CARTAO.
001400     SET NUMERO-CARTAO-NUMERICO   TO TRUE.
001410     PERFORM P110-TESTA-DIGITO    THRU P110-FIM
001420         VARYING WS-NDX FROM 1 BY 1 UNTIL WS-NDX > 16.
001430     IF NUMERO-CARTAO-NUMERICO
001440         MOVE 0                   TO LKS-RETORNO-NUMERO
001450     ELSE
001460         MOVE 1                   TO LKS-RETORNO-NUMERO
001470     END-IF.
001480 P100-FIM.
001490     EXIT.
001500*-----------------------------------------------------------------
001510* TESTS ONE DIGIT POSITION OF THE CARD NUMBER - FLIPS THE SWITCH
001520* TO "N" AND LEAVES IT THERE IF ANY POSITION FAILS, SINCE THE
001530* LOOP IN P100 DOES NOT EXIT EARLY ON THE FIRST BAD DIGIT.
001540 P110-TESTA-DIGITO.
001550     IF WS-NUMERO-DIGITO (WS-NDX) IS NOT NUMERIC
001560         MOVE "N"                 TO WS-SW-CARTAO-NUMERICO
001570     END-IF.
001580 P110-FIM.
001590     EXIT.
001600*-----------------------------------------------------------------
001610* CVV MUST BE EXACTLY 3 NUMERIC DIGITS - A STRAIGHT IS NUMERIC
001620* TEST IS ENOUGH SINCE THE FIELD IS ALREADY DECLARED PIC X(003).
001630 P200-VALIDA-CVV.
001640     MOVE LKS-CVV-CARTAO          TO WS-CVV-CARTAO.
001650     IF WS-CVV-CARTAO IS NUMERIC
001660         MOVE 0                   TO LKS-RETORNO-CVV
001670     ELSE
001680         MOVE 1                   TO LKS-RETORNO-CVV
001690     END-IF.
001700 P200-FIM.
001710     EXIT.
001720*-----------------------------------------------------------------
001730* EXPIRATION CHECK IN TWO STAGES - FIRST MAKE SURE MM/YY PARSES
001740* AS A REAL MONTH (01-12) WITH NUMERIC SUBFIELDS (RETURN CODE 1
001750* IF NOT), THEN WINDOW THE 2-DIGIT YEAR TO 4 DIGITS AND COMPARE
001760* AGAINST TODAY'S RUN DATE MONTH-FOR-MONTH (RETURN CODE 2 IF THE
001770* CARD'S MONTH/YEAR IS BEFORE THE RUN DATE'S - A CARD IS GOOD
001780* THROUGH THE LAST DAY OF ITS EXPIRATION MONTH, SO THE SAME
001790* MONTH AND YEAR AS THE RUN DATE STILL PASSES).
001800 P300-VALIDA-EXPIRACAO.
001810     MOVE LKS-EXPIRACAO-CARTAO    TO WS-EXPIRACAO.
001820     IF WS-EXP-MES IS NOT NUMERIC
001830        OR WS-EXP-ANO-2D IS NOT NUMERIC
001840        OR WS-EXP-MES < 01
001850        OR WS-EXP-MES > 12
001860         MOVE 1                   TO LKS-RETORNO-EXPIRACAO
001870     ELSE
001880         PERFORM P140-MONTA-SECULO THRU P140-FIM
001890*       EXPIRATION YEAR AFTER THE RUN YEAR - STILL GOOD
001900*       REGARDLESS OF MONTH.
001910         IF WS-EXP-ANO-4D > WS-RUN-ANO-4D
001920             MOVE 0               TO LKS-RETORNO-EXPIRACAO
001930         ELSE
001940*           SAME YEAR - GOOD ONLY IF THE EXPIRATION MONTH HAS
001950*           NOT ALREADY PASSED.
001960             IF WS-EXP-ANO-4D = WS-RUN-ANO-4D
001970                AND WS-EXP-MES NOT < WS-RUN-MES
001980                 MOVE 0           TO LKS-RETORNO-EXPIRACAO
001990             ELSE
002000*               EXPIRATION YEAR IS BEFORE THE RUN YEAR, OR THE
002010*               SAME YEAR BUT AN EARLIER MONTH - CARD IS EXPIRED.
002020                 MOVE 2           TO LKS-RETORNO-EXPIRACAO
002030             END-IF
002040         END-IF
002050     END-IF.
002060 P300-FIM.
002070     EXIT.
002080*-----------------------------------------------------------------
002090* Y2K WINDOW - SEE CR0512.  A TWO DIGIT EXPIRATION YEAR WITHIN
002100* 20 YEARS BACK OF THE RUN YEAR IS TAKEN AS THIS CENTURY, A TWO
002110* DIGIT YEAR FARTHER BACK THAN THAT IS TAKEN AS NEXT CENTURY -
002120* A CARD EXPIRY IS ALWAYS IN THE FUTURE OR THE RECENT PAST, NEVER
002130* DECADES BACK, SO THE 20-YEAR WINDOW IS THE SAME RULE THE OLD
002140* ONLINE SYSTEM USED FOR PURCHASE DATES BEFORE THIS SHOP WENT TO
002150* FULL 4-DIGIT YEARS EVERYWHERE ELSE.
002160 P140-MONTA-SECULO.
002170     ACCEPT WS-DATA-CORRENTE      FROM DATE.
002180     IF WS-RUN-ANO-2D < 70
002190         MOVE 20                  TO WS-RUN-SECULO
002200     ELSE
002210         MOVE 19                  TO WS-RUN-SECULO
002220     END-IF.
002230     COMPUTE WS-RUN-ANO-4D = (WS-RUN-SECULO * 100) + WS-RUN-ANO-2D.
002240     IF WS-EXP-ANO-2D < (WS-RUN-ANO-2D - 20)
002250*       EXPIRATION YEAR LOOKS LIKE IT ROLLED PAST THE RUN YEAR'S
002260*       CENTURY BOUNDARY - BUMP TO THE NEXT CENTURY.
002270         COMPUTE WS-EXP-ANO-4D = ((WS-RUN-SECULO + 1) * 100)
002280                                    + WS-EXP-ANO-2D
002290     ELSE
002300         COMPUTE WS-EXP-ANO-4D = (WS-RUN-SECULO * 100)
002310                                    + WS-EXP-ANO-2D
002320     END-IF.
002330 P140-FIM.
002340     EXIT.
002350 END PROGRAM CATP0301.
