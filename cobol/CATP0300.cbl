000100******************************************************************
000110* AUTHOR:        J.F. KOWALCZYK
000120* INSTALLATION:  SUMMIT TRAIL SPORTING GOODS - EDP DEPT
000130* DATE-WRITTEN:  07/01/1991
000140* DATE-COMPILED:
000150* SECURITY:      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM
000160* PURPOSE: EDITS THE CREDIT CARD ON A BATCH OF INCOMING PURCHASE
000170*          TRANSACTIONS, REJECTS ANY PURCHASE CARRYING AN
000180*          INACTIVE PRODUCT, POSTS THE PURCHASE HEADER AND
000190*          EXPLODES ITS LINE ITEMS ONTO THE LINE ITEM MASTER.
000200*          PRODUCES THE PURCHASES SECTION OF THE EDIT/EXCEPTION
000210*          REPORT.  CALLED FROM CATP0000.
000220*-----------------------------------------------------------------
000230* CHANGE LOG
000240*   07/01/1991 JFK  ORIGINAL PROGRAM, REWORKED FROM THE OLD
000250*                   SINGLE-ITEM PRICE-LOAD SCREEN PROGRAM INTO
000260*                   A BATCH PURCHASE POSTER.
000270*   07/03/1991 JFK  ADDED CREDIT CARD FIELD EDITS VIA CATP0301.
000280*   09/18/1991 JFK  ADDED INACTIVE-PRODUCT REJECTION SCAN OVER
000290*                   THE LINE ITEM TABLE.
000300*   02/17/1999 JFK  Y2K REVIEW - EXPIRATION WINDOWING LIVES IN
000310*                   CATP0301, NO CHANGE HERE.                CR0512
000320*   07/29/2011 DKN  RAISED LINE ITEM LIMIT TO MATCH PURCHTRN'S
000330*                   NEW 50-ITEM OCCURS CLAUSE.               CR0944
000340*   11/02/1996 JFK  SPLIT THE SINGLE ERROR-TEXT FIELD INTO TWO
000350*                   SEPARATE ACCUMULATORS, ONE FOR CREDIT CARD
000360*                   TEXT AND ONE FOR INACTIVE-PRODUCT TEXT, SO
000370*                   THE TWO KINDS OF REJECTION COULD BE LISTED
000380*                   ON THE SAME REPORT LINE TOGETHER.          CR0733
000390*   04/14/2013 DKN  KEPT THE HEADER-WRITES-BEFORE-CC-REJECT
000400*                   ORDERING FROM THE ORIGINAL ON-LINE SYSTEM
000410*                   PER THE CONVERSION SPEC - DO NOT "FIX" THIS
000420*                   SEQUENCE WITHOUT SIGN-OFF.               CR1056
000430*   12/02/2013 DKN  ADDED THE MISSING "EXPIRATION DATE IS
000440*                   INVALID" BRANCH IN P220-VALIDA-CARTAO - THE
000450*                   UNPARSEABLE-FORMAT RETURN CODE FROM CATP0301
000460*                   WAS FALLING THROUGH WITH NO MESSAGE AT ALL.
000470*                   SAME PARAGRAPH, DOES NOT DISTURB CR1056'S
000480*                   POSTING ORDER.                            CR1071
000490******************************************************************
000500* THIS IS THE ONLY ONE OF THE THREE INTAKE EDITS THAT OPENS THE
000510* PRODUCT MASTER - IT NEEDS TO RANDOM-READ EVERY LINE ITEM'S
000520* PRODUCT ID TO CHECK FOR AN INACTIVE PRODUCT AND, AT POST TIME,
000530* TO PICK UP THE CURRENT PRICE AND NAME FOR THE LINE ITEM MASTER.
000540 IDENTIFICATION DIVISION.
000550 PROGRAM-ID.    CATP0300.
000560 AUTHOR.        J.F. KOWALCZYK.
000570 INSTALLATION.  SUMMIT TRAIL SPORTING GOODS - EDP DEPT.
000580 DATE-WRITTEN.  07/01/1991.
000590 DATE-COMPILED.
000600 SECURITY.      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM.
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630* TOP-OF-FORM CARRIED FOR CONSISTENCY WITH THE OTHER TWO EDIT
000640* PROGRAMS - THIS REPORT NEVER ACTUALLY RUNS LONG ENOUGH TO NEED
000650* A FORM FEED.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700*   INCOMING PURCHASE TRANSACTIONS - ONE HEADER PLUS UP TO 50 LINE
000710*   ITEMS PER RECORD, READ ONCE FRONT TO BACK.
000720     SELECT PURCHASE-TRANS-IN ASSIGN TO "PURCTRNI"
000730             ORGANIZATION   IS LINE SEQUENTIAL
000740             ACCESS         IS SEQUENTIAL
000750             FILE STATUS    IS WS-FS-TRANS.
000760*   PURCHASE MASTER - RELATIVE FILE OF ACCEPTED HEADERS, KEYED BY
000770*   A PROGRAM-ASSIGNED SEQUENCE NUMBER.
000780     SELECT PURCHASE-MASTER ASSIGN TO "PURCMAST"
000790             ORGANIZATION   IS RELATIVE
000800             ACCESS         IS SEQUENTIAL
000810             RELATIVE KEY   IS WS-PURCMAST-KEY
000820             FILE STATUS    IS WS-FS-PURCMAST.
000830*   LINE ITEM MASTER - ONE RELATIVE RECORD PER EXPLODED LINE ITEM,
000840*   CARRYING ITS OWN SEQUENCE KEY AND A POINTER BACK TO THE
000850*   OWNING PURCHASE HEADER.
000860     SELECT LINEITEM-MASTER ASSIGN TO "LIMAST"
000870             ORGANIZATION   IS RELATIVE
000880             ACCESS         IS SEQUENTIAL
000890             RELATIVE KEY   IS WS-LIMAST-KEY
000900             FILE STATUS    IS WS-FS-LIMAST.
000910*   PRODUCT MASTER - OPENED RANDOM SINCE EACH LINE ITEM IS LOOKED
000920*   UP BY ITS OWN PRODUCT ID IN WHATEVER ORDER THE TRANSACTION
000930*   LISTS THEM, NOT SEQUENTIALLY.
000940     SELECT PRODUCT-MASTER ASSIGN TO "PRODMAST"
000950             ORGANIZATION   IS RELATIVE
000960             ACCESS         IS RANDOM
000970             RELATIVE KEY   IS WS-PRODMAST-KEY
000980             FILE STATUS    IS WS-FS-PRODMAST.
000990*   SAME SHARED EDIT/EXCEPTION REPORT AS CATP0100 AND CATP0200 -
001000*   OPENED EXTEND SO THE PURCHASES SECTION APPENDS AFTER WHATEVER
001010*   RAN BEFORE IT.
001020     SELECT EDIT-REPORT-OUT ASSIGN TO "EDITRPT"
001030             ORGANIZATION   IS LINE SEQUENTIAL
001040             ACCESS         IS SEQUENTIAL
001050             FILE STATUS    IS WS-FS-REPORT.
001060 DATA DIVISION.
001070 FILE SECTION.
001080*-----------------------------------------------------------------
001090* TRANSACTION HEADER PLUS ITS OCCURS-50 LINE ITEM TABLE - SEE
001100* "PurchaseTrans.cpy" FOR THE FULL LAYOUT.
001110 FD  PURCHASE-TRANS-IN.
001120     COPY "PurchaseTrans.cpy".
001130*-----------------------------------------------------------------
001140* ACCEPTED PURCHASE HEADER RECORD.
001150 FD  PURCHASE-MASTER.
001160     COPY "Purchase.cpy".
001170*-----------------------------------------------------------------
001180* ONE EXPLODED LINE ITEM PER RECORD.
001190 FD  LINEITEM-MASTER.
001200     COPY "LineItem.cpy".
001210*-----------------------------------------------------------------
001220* PRODUCT MASTER - SAME COPYBOOK CATP0100 WRITES TO.
001230 FD  PRODUCT-MASTER.
001240     COPY "Product.cpy".
001250*-----------------------------------------------------------------
001260* PRINT LINE FOR THE SHARED EDIT/EXCEPTION REPORT.
001270 FD  EDIT-REPORT-OUT.
001280 01  FD-REG-REPORT                       PIC X(132).
001290*-----------------------------------------------------------------
001300 WORKING-STORAGE SECTION.
001310*-----------------------------------------------------------------
001320* FILE-STATUS BYTES FOR ALL FIVE FILES ABOVE.
001330 77  WS-FS-TRANS                         PIC X(02).
001340     88  WS-FS-TRANS-OK                  VALUE "00".
001350     88  WS-FS-TRANS-EOF                 VALUE "10".
001360*   PURCHASE MASTER STATUS - SEE THE "35" NOTE BELOW FOR THE
001370*   FIRST-RUN CASE.
001380 77  WS-FS-PURCMAST                      PIC X(02).
001390     88  WS-FS-PURCMAST-OK               VALUE "00".
001400     88  WS-FS-PURCMAST-EOF              VALUE "10".
001410*   "35" IS FILE-NOT-FOUND ON THE FIRST RUN, BEFORE THE PURCHASE
001420*   MASTER HAS EVER BEEN CREATED.
001430     88  WS-FS-PURCMAST-NAO-EXISTE       VALUE "35".
001440*   SAME FIRST-RUN TREATMENT AS THE PURCHASE MASTER ABOVE.
001450 77  WS-FS-LIMAST                        PIC X(02).
001460     88  WS-FS-LIMAST-OK                 VALUE "00".
001470     88  WS-FS-LIMAST-EOF                VALUE "10".
001480     88  WS-FS-LIMAST-NAO-EXISTE         VALUE "35".
001490*   PRODUCT MASTER STATUS - RANDOM ACCESS ONLY, NO EOF CONDITION
001500*   IS EVER TESTED AGAINST THIS FILE.
001510 77  WS-FS-PRODMAST                      PIC X(02).
001520     88  WS-FS-PRODMAST-OK               VALUE "00".
001530*   "23" IS RECORD-NOT-FOUND ON A RANDOM READ - RETURNED WHEN A
001540*   LINE ITEM NAMES A PRODUCT ID THAT NO LONGER EXISTS ON THE
001550*   MASTER.
001560     88  WS-FS-PRODMAST-NAO-ACHADO       VALUE "23".
001570*   REPORT FILE STATUS - NOT TESTED FOR ANYTHING BUT OK IN THIS
001580*   PROGRAM, CARRIED PURELY FOR SYMMETRY WITH THE OTHER FOUR.
001590 77  WS-FS-REPORT                        PIC X(02).
001600     88  WS-FS-REPORT-OK                 VALUE "00".
001610*-----------------------------------------------------------------
001620 01  WS-CONTADORES.
001630*   RELATIVE KEYS FOR THE NEXT PURCHASE HEADER AND THE NEXT LINE
001640*   ITEM SLOT - EACH ADVANCES INDEPENDENTLY SINCE ONE HEADER CAN
001650*   EXPLODE INTO MANY LINE ITEMS.
001660     05  WS-PURCMAST-KEY                 PIC 9(09)     COMP.
001670     05  WS-LIMAST-KEY                   PIC 9(09)     COMP.
001680*   RANDOM-READ KEY INTO THE PRODUCT MASTER, REUSED BOTH BY THE
001690*   INACTIVE-PRODUCT SCAN AND BY THE LINE-ITEM POSTING STEP.
001700     05  WS-PRODMAST-KEY                 PIC 9(09)     COMP.
001710*   RUN COUNTERS - FED OUT TO LK-COM-AREA AT P900 AND ALSO PRINTED
001720*   ON THE TOTALS LINE OF THE EDIT REPORT.
001730     05  WS-CNT-LIDOS                    PIC 9(05)     COMP VALUE 0.
001740     05  WS-CNT-ACEITOS                  PIC 9(05)     COMP VALUE 0.
001750     05  WS-CNT-REJEITADOS               PIC 9(05)     COMP VALUE 0.
001760*   SEQUENCE NUMBER PRINTED ON THE REPORT'S SEQ# COLUMN - A
001770*   RUN-LOCAL COUNTER, NOT THE SAME VALUE AS WS-PURCMAST-KEY.
001780     05  WS-SEQ-TRANSACAO                PIC 9(05)     COMP VALUE 0.
001790*   STRING POINTERS FOR THE TWO SEPARATE ERROR ACCUMULATORS BELOW
001800*   - ONE FOR CREDIT CARD ERRORS, ONE FOR INACTIVE-PRODUCT TEXT.
001810     05  WS-ERRO-LEN                     PIC 9(03)     COMP.
001820     05  WS-ERRO-PTR                     PIC 9(03)     COMP.
001830     05  WS-INAT-PTR                     PIC 9(03)     COMP.
001840*   SUBSCRIPT INTO THE TRANSACTION'S LINE ITEM TABLE, SHARED BY
001850*   BOTH THE INACTIVE-PRODUCT SCAN AND THE POSTING LOOP.
001860     05  WS-LI-NDX                       PIC 9(02)     COMP.
001870     05  FILLER                          PIC X(01).
001880*-----------------------------------------------------------------
001890* TWO SEPARATE ERROR SWITCHES - CREDIT CARD FAILURES AND INACTIVE
001900* PRODUCTS ARE TESTED AND REPORTED SEPARATELY BECAUSE AN INACTIVE
001910* PRODUCT REJECTS THE WHOLE PURCHASE BEFORE ANYTHING IS WRITTEN,
001920* WHILE A CREDIT CARD FAILURE IS DISCOVERED ONLY AFTER THE HEADER
001930* HAS ALREADY BEEN POSTED (SEE P240 BELOW).
001940 77  WS-ERRO-SW                          PIC X(01) VALUE "N".
001950     88  WS-TEM-ERRO-CARTAO              VALUE "Y".
001960 77  WS-INAT-SW                          PIC X(01) VALUE "N".
001970     88  WS-TEM-PRODUTO-INATIVO          VALUE "Y".
001980 77  WS-EOF-SW                           PIC X(01) VALUE "N".
001990     88  WS-FIM-DE-ARQUIVO               VALUE "Y".
002000*-----------------------------------------------------------------
002010 01  WS-AREA-EDICAO.
002020*   ACCUMULATED CREDIT CARD ERROR TEXT FOR THE CURRENT
002030*   TRANSACTION, BUILT UP BY P290-ACRESCENTA-ERRO.
002040     05  WS-ERRO-MSG                     PIC X(400) VALUE SPACES.
002050*   SEPARATE ACCUMULATOR FOR INACTIVE-PRODUCT MESSAGES, BUILT UP
002060*   BY P291-ACRESCENTA-INATIVO - ONE TRANSACTION CAN CARRY SEVERAL
002070*   INACTIVE LINE ITEMS, EACH APPENDED AS ITS OWN SENTENCE.
002080     05  WS-ERRO-INATIVOS                PIC X(400) VALUE SPACES.
002090*   SCRATCH AREA FOR WHICHEVER SINGLE EDIT MESSAGE IS CURRENTLY
002100*   BEING BUILT, BEFORE IT IS STRUNG ONTO ONE OF THE TWO
002110*   ACCUMULATORS ABOVE.
002120     05  WS-NOVO-ERRO                    PIC X(080) VALUE SPACES.
002130*   EDITED (ZERO-SUPPRESSED) COPY OF AN INACTIVE PRODUCT'S ID,
002140*   USED ONLY WHEN BUILDING THE "PRODUCT NNNNN IS INACTIVE"
002150*   MESSAGE TEXT.
002160     05  WS-PRODUTO-ID-EDITADO           PIC 9(09).
002170     05  WS-PRODUTO-ID-EDITADO-R REDEFINES WS-PRODUTO-ID-EDITADO.
002180         10  WS-PID-EDT                  PIC Z(8)9.
002190*   LINKAGE AREA PASSED TO CATP0301 FOR CREDIT CARD VALIDATION -
002200*   CARD NUMBER, CVV AND EXPIRATION GO IN, A ONE-DIGIT RETURN
002210*   CODE COMES BACK FOR EACH OF THE THREE FIELDS.
002220     05  WS-LKS-CARTAO.
002230         10  WS-LKS-NUMERO-CARTAO        PIC X(016).
002240         10  WS-LKS-CVV-CARTAO           PIC X(003).
002250         10  WS-LKS-EXPIRACAO-CARTAO     PIC X(005).
002260         10  WS-LKS-RETORNO-NUMERO       PIC 9(001).
002270         10  WS-LKS-RETORNO-CVV          PIC 9(001).
002280*       0 = OK, 1 = UNPARSEABLE FORMAT, 2 = EXPIRED - SEE
002290*       P220-VALIDA-CARTAO BELOW FOR HOW EACH VALUE IS REPORTED.
002300         10  WS-LKS-RETORNO-EXPIRACAO    PIC 9(001).
002310*   RAW-BYTE VIEW OF THE SAME 27-BYTE LINKAGE AREA, USED ONLY BY
002320*   P910-ERRO-CHAMADA TO DUMP THE AREA TO THE CONSOLE IF THE CALL
002330*   TO CATP0301 FAILS AT RUN TIME.
002340     05  WS-LKS-CARTAO-R REDEFINES WS-LKS-CARTAO.
002350         10  WS-LKS-CARTAO-RAW           PIC X(027).
002360* TRAILING PAD ON THE WORKING-STORAGE RECORD - NOT REFERENCED,
002370* KEPT FOR THE SAME ROUND-NUMBER-BOUNDARY HABIT SEEN THROUGHOUT
002380* THIS SHOP'S COPYBOOKS.
002390     05  FILLER                          PIC X(02).
002400*-----------------------------------------------------------------
002410* END-OF-RUN ZERO CHECK - SAME IDIOM AS THE OTHER TWO EDITS. THE
002420* THREE COUNTERS ARE RESTATED AS ZONED DIGITS AND REDEFINED AS A
002430* SINGLE 15-BYTE STRING SO THEY CAN BE TESTED ALL-ZERO IN ONE
002440* 88-LEVEL CONDITION.
002450 01  WS-RUN-ZERO-CHECK.
002460     05  WS-RZ-LIDOS                     PIC 9(05).
002470     05  WS-RZ-ACEITOS                   PIC 9(05).
002480     05  WS-RZ-REJEITADOS                PIC 9(05).
002490 01  WS-RUN-ZERO-CHECK-R REDEFINES WS-RUN-ZERO-CHECK.
002500     05  WS-RZ-RAW                       PIC X(15).
002510         88  WS-RZ-TODOS-ZERO            VALUE "000000000000000".
002520*-----------------------------------------------------------------
002530* PURCHASES SECTION OF THE SHARED EDIT/EXCEPTION REPORT.
002540 01  WS-REPORT-PURCHASES.
002550     03  WS-LST-LINHA-DUPLA.
002560         05  FILLER   PIC X(132) VALUE ALL "=".
002570*   TITLE LINE - SAME BANNER STYLE AS CATP0100 AND CATP0200.
002580     03  WS-LST-CAB-1.
002590         05  FILLER   PIC X(02) VALUE SPACES.
002600         05  FILLER   PIC X(120) VALUE
002610             "CATP0300 - PURCHASE INTAKE EDIT/EXCEPTION REPORT".
002620*   COLUMN HEADINGS - THE PURCHASE IS IDENTIFIED ON THE REPORT BY
002630*   ITS BILLING EMAIL RATHER THAN ANY INTERNAL KEY, SINCE THE
002640*   SEQUENCE NUMBER IS NOT ASSIGNED UNTIL (AND UNLESS) THE
002650*   TRANSACTION IS ACCEPTED.
002660     03  WS-LST-CAB-2.
002670         05  FILLER   PIC X(02) VALUE SPACES.
002680         05  FILLER   PIC X(06) VALUE "SEQ#".
002690         05  FILLER   PIC X(04) VALUE SPACES.
002700         05  FILLER   PIC X(40) VALUE "BILLING EMAIL".
002710         05  FILLER   PIC X(04) VALUE SPACES.
002720         05  FILLER   PIC X(08) VALUE "STATUS".
002730         05  FILLER   PIC X(04) VALUE SPACES.
002740         05  FILLER   PIC X(60) VALUE "ERROR TEXT IF REJECTED".
002750     03  WS-LST-CAB-3.
002760         05  FILLER   PIC X(132) VALUE ALL "-".
002770*   ONE DETAIL LINE PER TRANSACTION, REGARDLESS OF HOW MANY LINE
002780*   ITEMS IT CARRIED - THE LINE ITEM DETAIL ITSELF IS NOT PRINTED
002790*   ON THIS REPORT, ONLY ON THE LINE ITEM MASTER.
002800     03  WS-LST-DET.
002810         05  FILLER          PIC X(02) VALUE SPACES.
002820         05  WS-D-SEQ        PIC ZZZZ9.
002830         05  FILLER          PIC X(04) VALUE SPACES.
002840         05  WS-D-EMAIL      PIC X(40) VALUE SPACES.
002850         05  FILLER          PIC X(04) VALUE SPACES.
002860         05  WS-D-STATUS     PIC X(08) VALUE SPACES.
002870         05  FILLER          PIC X(04) VALUE SPACES.
002880         05  WS-D-ERRO       PIC X(60) VALUE SPACES.
002890*   RUN TOTALS PRINTED AFTER THE LAST DETAIL LINE.
002900*   SAME THREE-WIDE TOTALS LAYOUT AS THE OTHER TWO EDIT PROGRAMS,
002910*   RELABELED FOR PURCHASES INSTEAD OF PRODUCTS OR PROMOCODES.
002920     03  WS-LST-TOTAIS.
002930         05  FILLER               PIC X(02) VALUE SPACES.
002940         05  FILLER               PIC X(30) VALUE
002950             "PURCHASE TRANSACTIONS READ:  ".
002960         05  WS-T-LIDOS           PIC ZZZZ9.
002970         05  FILLER               PIC X(10) VALUE SPACES.
002980         05  FILLER               PIC X(20) VALUE "ACCEPTED:   ".
002990         05  WS-T-ACEITOS         PIC ZZZZ9.
003000         05  FILLER               PIC X(10) VALUE SPACES.
003010         05  FILLER               PIC X(20) VALUE "REJECTED:   ".
003020         05  WS-T-REJEITADOS      PIC ZZZZ9.
003030*   PRINTED INSTEAD OF ANY DETAIL LINES WHEN THE TRANSACTION FILE
003040*   WAS COMPLETELY EMPTY.
003050     03  WS-LST-AVISO.
003060         05  FILLER               PIC X(02) VALUE SPACES.
003070         05  FILLER               PIC X(70) VALUE
003080             "*** NO PURCHASE TRANSACTIONS WERE PRESENT ON THIS RUN ***".
003090*-----------------------------------------------------------------
003100 LINKAGE SECTION.
003110*-----------------------------------------------------------------
003120* RUN TOTALS PASSED BACK TO CATP0000 - SAME LAYOUT AS THE TWO
003130* OTHER EDIT PROGRAMS' COM-AREAS.
003140 01  LK-COM-AREA.
003150     05  LK-CNT-LIDOS                    PIC 9(05).
003160     05  LK-CNT-ACEITOS                  PIC 9(05).
003170     05  LK-CNT-REJEITADOS               PIC 9(05).
003180     05  FILLER                          PIC X(05).
003190*-----------------------------------------------------------------
003200 PROCEDURE DIVISION USING LK-COM-AREA.
003210*-----------------------------------------------------------------
003220* MAIN LINE - OPEN EVERYTHING, ESTABLISH THE NEXT HEADER AND LINE
003230* ITEM KEYS, EDIT EVERY TRANSACTION, THEN CLOSE OUT WITH TOTALS.
003240 MAIN-PROCEDURE.
003250     PERFORM P100-INICIALIZA    THRU P100-FIM.
003260* ONE PASS OF P200 PER INCOMING TRANSACTION - THE LOOP TEST
003270* ITSELF IS SET BY THE READ INSIDE P210, NOT BY ANY COUNTER HERE.
003280     PERFORM P200-PROCESSA      THRU P200-FIM
003290             UNTIL WS-FIM-DE-ARQUIVO.
003300     PERFORM P900-ENCERRA       THRU P900-FIM.
003310     GOBACK.
003320*-----------------------------------------------------------------
003330* OPEN THE TRANSACTION FILE, THE PRODUCT MASTER (NEEDED FOR THE
003340* INACTIVE-PRODUCT CHECK BELOW), AND THE REPORT; THEN ESTABLISH
003350* WHERE THE NEXT PURCHASE HEADER AND LINE ITEM WILL BE WRITTEN.
003360 P100-INICIALIZA.
003370     OPEN INPUT  PURCHASE-TRANS-IN.
003380     OPEN INPUT  PRODUCT-MASTER.
003390     OPEN EXTEND EDIT-REPORT-OUT.
003400     MOVE ZERO                TO WS-PURCMAST-KEY WS-LIMAST-KEY.
003410     PERFORM P105-ACHA-CHAVE-PURCHASE THRU P105-FIM.
003420     PERFORM P106-ACHA-CHAVE-LINEITEM THRU P106-FIM.
003430     WRITE FD-REG-REPORT FROM WS-LST-LINHA-DUPLA.
003440     WRITE FD-REG-REPORT FROM WS-LST-CAB-1.
003450     WRITE FD-REG-REPORT FROM WS-LST-CAB-2.
003460     WRITE FD-REG-REPORT FROM WS-LST-CAB-3.
003470 P100-FIM.
003480     EXIT.
003490*-----------------------------------------------------------------
003500* READ THE EXISTING PURCHASE MASTER TO END OF FILE JUST TO LEAVE
003510* WS-PURCMAST-KEY POSITIONED AT THE LAST KEY USED - UNLIKE P110
003520* IN THE PROMOCODE PROGRAM, THIS PASS BUILDS NO TABLE, IT ONLY
003530* ESTABLISHES WHERE THE NEXT RELATIVE RECORD GOES.  SAME 35-ON-
003540* FIRST-RUN HANDLING AS THE OTHER TWO EDIT PROGRAMS.
003550 P105-ACHA-CHAVE-PURCHASE.
003560     OPEN INPUT PURCHASE-MASTER.
003570* FIRST RUN EVER - THE FILE DOES NOT EXIST YET ON DISK, SO IT IS
003580* CREATED EMPTY AND REOPENED FOR INPUT BEFORE THE SCAN BELOW.
003590     IF WS-FS-PURCMAST-NAO-EXISTE
003600         OPEN OUTPUT PURCHASE-MASTER
003610         CLOSE PURCHASE-MASTER
003620         OPEN INPUT PURCHASE-MASTER
003630     END-IF.
003640     PERFORM P108-LE-ATE-FIM-PURC THRU P108-FIM
003650         UNTIL WS-FS-PURCMAST-EOF.
003660     CLOSE PURCHASE-MASTER.
003670     OPEN EXTEND PURCHASE-MASTER.
003680 P105-FIM.
003690     EXIT.
003700*-----------------------------------------------------------------
003710* SAME IDEA AS P105 ABOVE, APPLIED TO THE LINE ITEM MASTER.
003720 P106-ACHA-CHAVE-LINEITEM.
003730     OPEN INPUT LINEITEM-MASTER.
003740* SAME FIRST-RUN CREATE-THEN-REOPEN HANDLING AS P105 ABOVE.
003750     IF WS-FS-LIMAST-NAO-EXISTE
003760         OPEN OUTPUT LINEITEM-MASTER
003770         CLOSE LINEITEM-MASTER
003780         OPEN INPUT LINEITEM-MASTER
003790     END-IF.
003800     PERFORM P109-LE-ATE-FIM-LI   THRU P109-FIM
003810         UNTIL WS-FS-LIMAST-EOF.
003820     CLOSE LINEITEM-MASTER.
003830     OPEN EXTEND LINEITEM-MASTER.
003840 P106-FIM.
003850     EXIT.
003860*-----------------------------------------------------------------
003870* READ ONE PURCHASE MASTER RECORD - THE RELATIVE KEY FIELD IS
003880* UPDATED BY THE READ NEXT ITSELF, SO NO EXPLICIT KEY HANDLING
003890* IS NEEDED HERE.
003900 P108-LE-ATE-FIM-PURC.
003910* NO ACTION NEEDED AT END OF FILE - THE CALLER'S PERFORM UNTIL
003920* CONDITION TESTS WS-FS-PURCMAST-EOF DIRECTLY.
003930     READ PURCHASE-MASTER NEXT RECORD
003940         AT END
003950             CONTINUE
003960     END-READ.
003970 P108-FIM.
003980     EXIT.
003990*-----------------------------------------------------------------
004000* SAME IDEA AS P108 ABOVE, APPLIED TO THE LINE ITEM MASTER.
004010 P109-LE-ATE-FIM-LI.
004020* SAME END-OF-FILE HANDLING AS P108 ABOVE, APPLIED TO THE LINE
004030* ITEM MASTER INSTEAD OF THE PURCHASE MASTER.
004040     READ LINEITEM-MASTER NEXT RECORD
004050         AT END
004060             CONTINUE
004070     END-READ.
004080 P109-FIM.
004090     EXIT.
004100*-----------------------------------------------------------------
004110* EDIT ONE TRANSACTION.  THE CREDIT CARD CHECK AND THE INACTIVE-
004120* PRODUCT SCAN BOTH RUN REGARDLESS OF EACH OTHER'S OUTCOME - THE
004130* ACTUAL REJECT-VERSUS-POST DECISION IS MADE DOWN IN P240.
004140 P200-PROCESSA.
004150     PERFORM P210-LE-TRANSACAO      THRU P210-FIM.
004160     IF NOT WS-FIM-DE-ARQUIVO
004170         ADD 1                      TO WS-SEQ-TRANSACAO
004180         ADD 1                      TO WS-CNT-LIDOS
004190* BOTH ACCUMULATORS AND BOTH SWITCHES ARE RESET HERE, ONCE PER
004200* TRANSACTION, SO A PRIOR TRANSACTION'S ERROR TEXT CAN NEVER
004210* BLEED INTO THE CURRENT ONE'S REPORT LINE.
004220         MOVE SPACES                TO WS-ERRO-MSG WS-ERRO-INATIVOS
004230         MOVE 1                     TO WS-ERRO-PTR WS-INAT-PTR
004240         MOVE "N"                   TO WS-ERRO-SW WS-INAT-SW
004250         PERFORM P220-VALIDA-CARTAO          THRU P220-FIM
004260         PERFORM P230-VERIFICA-INATIVOS      THRU P230-FIM
004270         PERFORM P240-GRAVA-OU-REJEITA       THRU P240-FIM
004280     END-IF.
004290 P200-FIM.
004300     EXIT.
004310*-----------------------------------------------------------------
004320* READ THE NEXT TRANSACTION, SETTING THE END-OF-FILE SWITCH WHEN
004330* EXHAUSTED.
004340 P210-LE-TRANSACAO.
004350     READ PURCHASE-TRANS-IN
004360* LINE SEQUENTIAL READ - NO KEY, NO RECORD LOCKING, JUST THE
004370* NEXT PHYSICAL LINE OF THE INPUT FILE.
004380         AT END
004390             SET WS-FIM-DE-ARQUIVO TO TRUE
004400     END-READ.
004410 P210-FIM.
004420     EXIT.
004430*-----------------------------------------------------------------
004440* CREDIT CARD - IF THE WHOLE GROUP CAME IN BLANK, THAT IS THE
004450* ONE SHORT-CIRCUIT WITHIN THIS EDIT; EVERY OTHER CHECK BELOW
004460* RUNS INDEPENDENTLY OF THE OTHERS.
004470*
004480* THE NUMBER AND CVV FORMAT CHECKS ARE DELEGATED TO CATP0301,
004490* WHICH RETURNS A SIMPLE 0/1 PER FIELD RATHER THAN THIS PROGRAM
004500* RUNNING ITS OWN NUMERIC-AND-LENGTH TESTS - THE SAME VALIDATION
004510* LOGIC IS ALSO NEEDED ELSEWHERE, SO IT LIVES IN ONE SUBPROGRAM.
004520* EXPIRATION GETS TWO DISTINCT FAILURE MESSAGES BECAUSE CATP0301
004530* RETURNS TWO DISTINCT REASONS - 1 MEANS THE DATE DID NOT PARSE
004540* AS MM/YY AT ALL, 2 MEANS IT PARSED FINE BUT IS BEFORE THE
004550* CURRENT PROCESSING MONTH.  BOTH CASES MUST BE CAUGHT HERE OR
004560* A MALFORMED EXPIRATION SILENTLY FALLS THROUGH AS THOUGH IT
004570* WERE VALID.
004580*-----------------------------------------------------------------
004590 P220-VALIDA-CARTAO.
004600* ALL THREE FIELDS BLANK MEANS THE OPERATOR NEVER KEYED ANY CARD
004610* DATA AT ALL - ONE MESSAGE COVERS THAT CASE AND SKIPS THE PER-
004620* FIELD CHECKS BELOW ENTIRELY, SINCE THEY WOULD ALL FIRE ANYWAY.
004630     IF CARD-NUMBER OF PT-RECORD = SPACES
004640        AND CARD-CVV OF PT-RECORD = SPACES
004650        AND CARD-EXPIRATION OF PT-RECORD = SPACES
004660         MOVE "Credit card information is missing." TO WS-NOVO-ERRO
004670         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004680     ELSE
004690         MOVE CARD-NUMBER OF PT-RECORD     TO WS-LKS-NUMERO-CARTAO
004700         MOVE CARD-CVV OF PT-RECORD        TO WS-LKS-CVV-CARTAO
004710         MOVE CARD-EXPIRATION OF PT-RECORD TO WS-LKS-EXPIRACAO-CARTAO
004720*       HAND THE WHOLE LINKAGE GROUP TO THE CARD-EDIT SUBPROGRAM
004730*       IN ONE CALL - ON EXCEPTION CATCHES THE SUBPROGRAM BEING
004740*       MISSING OR UNRESOLVABLE AT RUN TIME, NOT A VALIDATION
004750*       FAILURE (THAT COMES BACK AS A NORMAL RETURN CODE BELOW).
004760         CALL "CATP0301" USING WS-LKS-CARTAO
004770             ON EXCEPTION
004780                 PERFORM P910-ERRO-CHAMADA THRU P910-FIM
004790         END-CALL
004800* CATP0301 SETS WS-LKS-RETORNO-NUMERO TO A NONZERO VALUE WHEN THE
004810* NUMBER IS NOT EXACTLY 16 NUMERIC DIGITS.
004820         IF WS-LKS-RETORNO-NUMERO NOT = 0
004830             MOVE "Credit card number must have 16 digits."
004840                                      TO WS-NOVO-ERRO
004850             PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004860         END-IF
004870* SAME IDEA FOR THE CVV - EXACTLY 3 NUMERIC DIGITS OR REJECT.
004880         IF WS-LKS-RETORNO-CVV NOT = 0
004890             MOVE "CVV must have 3 digits." TO WS-NOVO-ERRO
004900             PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004910         END-IF
004920         IF CARD-EXPIRATION OF PT-RECORD = SPACES
004930             MOVE "Expiration date is missing."  TO WS-NOVO-ERRO
004940             PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004950         ELSE
004960*           RETURN CODE 1 - THE EXPIRATION DATE DID NOT PARSE AS
004970*           A VALID MM/YY DATE AT ALL (E.G. MONTH OUT OF RANGE,
004980*           NON-NUMERIC BYTES).                          CR1071
004990             IF WS-LKS-RETORNO-EXPIRACAO = 1
005000                 MOVE "Expiration date is invalid."  TO WS-NOVO-ERRO
005010                 PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005020             END-IF
005030*           RETURN CODE 2 - THE DATE PARSED FINE BUT IS EARLIER
005040*           THAN THE CURRENT PROCESSING MONTH.
005050             IF WS-LKS-RETORNO-EXPIRACAO = 2
005060                 MOVE "Credit card is expired."  TO WS-NOVO-ERRO
005070                 PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005080             END-IF
005090         END-IF
005100* CARDHOLDER NAME HAS NO SUBPROGRAM EDIT BEHIND IT - A PRESENT/
005110* MISSING TEST IS ALL THE BUSINESS RULE CALLS FOR.
005120         IF CARD-HOLDER OF PT-RECORD = SPACES
005130             MOVE "Cardholder name is missing."  TO WS-NOVO-ERRO
005140             PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005150         END-IF
005160     END-IF.
005170 P220-FIM.
005180     EXIT.
005190*-----------------------------------------------------------------
005200* INACTIVE-PRODUCT SCAN - EVALUATED AND CAN REJECT INDEPENDENTLY
005210* OF (AND BEFORE) THE CREDIT CARD CHECK ABOVE.  EVERY LINE ITEM
005220* ON THE TRANSACTION IS TESTED, NOT JUST THE FIRST ONE FOUND
005230* INACTIVE, SO THE REJECTED TRANSACTION'S REPORT LINE CAN LIST
005240* ALL OF THEM AT ONCE RATHER THAN MAKING THE OPERATOR FIX AND
005250* RESUBMIT ONE PRODUCT AT A TIME.
005260*-----------------------------------------------------------------
005270 P230-VERIFICA-INATIVOS.
005280* DRIVES P235 ONCE PER LINE ITEM - THE SAME VARYING-BY-1 PATTERN
005290* USED BY P250-GRAVA-LINEITEMS BELOW FOR POSTING.
005300     PERFORM P235-TESTA-LINEITEM  THRU P235-FIM
005310         VARYING WS-LI-NDX FROM 1 BY 1
005320             UNTIL WS-LI-NDX > PT-LINEITEM-COUNT.
005330 P230-FIM.
005340     EXIT.
005350*-----------------------------------------------------------------
005360* TEST ONE LINE ITEM'S PRODUCT ID.  A PRODUCT ID THAT NO LONGER
005370* EXISTS ON THE MASTER (INVALID KEY) IS NOT TREATED AS AN ERROR
005380* HERE - THAT CASE IS CAUGHT LATER AT POSTING TIME IN P255, WHICH
005390* FALLS BACK TO A ZERO PRICE AND BLANK NAME RATHER THAN REJECTING
005400* THE WHOLE PURCHASE.
005410 P235-TESTA-LINEITEM.
005420     MOVE PT-LI-PRODUCT-ID (WS-LI-NDX) TO WS-PRODMAST-KEY.
005430     READ PRODUCT-MASTER
005440         INVALID KEY
005450* UNKNOWN PRODUCT ID - LEFT FOR P255 TO HANDLE AT POSTING TIME.
005460             CONTINUE
005470         NOT INVALID KEY
005480             IF PROD-IS-INACTIVE
005490                 SET WS-TEM-PRODUTO-INATIVO TO TRUE
005500                 MOVE PT-LI-PRODUCT-ID (WS-LI-NDX)
005510                                  TO WS-PRODUTO-ID-EDITADO
005520                 MOVE SPACES      TO WS-NOVO-ERRO
005530* ID EDITED THROUGH WS-PID-EDT (THE DISPLAY REDEFINITION) SO THE
005540* NUMERIC KEY PRINTS WITHOUT LEADING ZERO SUPPRESSION SURPRISES.
005550                 STRING "Product "              DELIMITED BY SIZE
005560                        WS-PID-EDT               DELIMITED BY SIZE
005570                        " ("                     DELIMITED BY SIZE
005580                        PROD-NAME (1:40)         DELIMITED BY SIZE
005590                        ") is inactive"          DELIMITED BY SIZE
005600                        INTO WS-NOVO-ERRO
005610                 PERFORM P291-ACRESCENTA-INATIVO THRU P291-FIM
005620             END-IF
005630     END-READ.
005640 P235-FIM.
005650     EXIT.
005660*-----------------------------------------------------------------
005670* ACCUMULATE A CREDIT CARD ERROR ONTO WS-ERRO-MSG - SAME SHOP-
005680* STANDARD TRIM-AND-STRING ROUTINE AS THE PRODUCT AND PROMOCODE
005690* EDITS, COMMA-SEPARATING EACH NEW MESSAGE AFTER THE FIRST.
005700 P290-ACRESCENTA-ERRO.
005710     MOVE 80                      TO WS-ERRO-LEN.
005720     PERFORM P295-ENCOLHE-ERRO    THRU P295-FIM
005730         UNTIL WS-NOVO-ERRO (WS-ERRO-LEN:1) NOT = SPACE
005740             OR WS-ERRO-LEN = 1.
005750     IF WS-TEM-ERRO-CARTAO
005760         STRING ", "                           DELIMITED BY SIZE
005770                WS-NOVO-ERRO (1:WS-ERRO-LEN)   DELIMITED BY SIZE
005780                INTO WS-ERRO-MSG WITH POINTER WS-ERRO-PTR
005790     ELSE
005800         STRING WS-NOVO-ERRO (1:WS-ERRO-LEN)   DELIMITED BY SIZE
005810                INTO WS-ERRO-MSG WITH POINTER WS-ERRO-PTR
005820         MOVE "Y"                 TO WS-ERRO-SW
005830     END-IF.
005840 P290-FIM.
005850     EXIT.
005860*-----------------------------------------------------------------
005870* TRAILING-BLANK TRIM HELPER, SHARED BY P290 AND P291 BELOW.
005880 P295-ENCOLHE-ERRO.
005890     SUBTRACT 1                   FROM WS-ERRO-LEN.
005900 P295-FIM.
005910     EXIT.
005920*-----------------------------------------------------------------
005930* SAME IDEA AS P290 BUT BUILDS THE SEPARATE INACTIVE-PRODUCT
005940* MESSAGE LIST INSTEAD - IT TESTS WS-INAT-PTR RATHER THAN AN
005950* 88-LEVEL SWITCH TO DECIDE WHETHER A COMMA PREFIX IS NEEDED,
005960* SINCE THIS LIST CAN ACCUMULATE SEVERAL ENTRIES PER TRANSACTION
005970* WITH NO SEPARATE "FIRST ERROR" SWITCH OF ITS OWN.
005980 P291-ACRESCENTA-INATIVO.
005990     MOVE 80                      TO WS-ERRO-LEN.
006000     PERFORM P295-ENCOLHE-ERRO    THRU P295-FIM
006010         UNTIL WS-NOVO-ERRO (WS-ERRO-LEN:1) NOT = SPACE
006020             OR WS-ERRO-LEN = 1.
006030     IF WS-INAT-PTR > 1
006040         STRING ", "                           DELIMITED BY SIZE
006050                WS-NOVO-ERRO (1:WS-ERRO-LEN)   DELIMITED BY SIZE
006060                INTO WS-ERRO-INATIVOS WITH POINTER WS-INAT-PTR
006070     ELSE
006080         STRING WS-NOVO-ERRO (1:WS-ERRO-LEN)   DELIMITED BY SIZE
006090                INTO WS-ERRO-INATIVOS WITH POINTER WS-INAT-PTR
006100     END-IF.
006110 P291-FIM.
006120     EXIT.
006130*-----------------------------------------------------------------
006140* CARD-EDIT SUBPROGRAM UNRESOLVABLE AT RUN TIME - DUMPS THE RAW
006150* LINKAGE AREA TO THE CONSOLE SO OPERATIONS CAN SEE WHAT WAS
006160* PASSED, THEN FALLS THROUGH TREATING THE CARD AS UNVALIDATED.
006170* THIS IS A SAFETY NET, NOT A NORMAL EXECUTION PATH - CATP0301
006180* IS LINK-EDITED INTO THE SAME LOAD MODULE IN PRODUCTION AND
006190* SHOULD NEVER ACTUALLY RAISE THE ON EXCEPTION CONDITION.
006200 P910-ERRO-CHAMADA.
006210     DISPLAY "CATP0300 - CATP0301 CALL FAILED, RAW AREA: "
006220             WS-LKS-CARTAO-RAW.
006230 P910-FIM.
006240     EXIT.
006250*-----------------------------------------------------------------
006260* POSTING ORDER PRESERVES THE REFERENCE SYSTEM'S QUIRK - SEE THE
006270* CHANGE LOG ENTRY FOR CR1056.  INACTIVE PRODUCTS REJECT BEFORE
006280* ANYTHING IS WRITTEN; OTHERWISE THE HEADER GOES DOWN FIRST AND
006290* A CREDIT CARD ERROR ONLY SURFACES AS A REJECTION AFTER THAT.
006300*-----------------------------------------------------------------
006310 P240-GRAVA-OU-REJEITA.
006320     MOVE WS-SEQ-TRANSACAO           TO WS-D-SEQ.
006330     MOVE PT-BILLING-EMAIL (1:40)    TO WS-D-EMAIL.
006340* INACTIVE-PRODUCT REJECTION COMES FIRST AND BYPASSES THE HEADER
006350* WRITE ENTIRELY - NO PURCHASE-MASTER ROW IS EVER ASSIGNED A KEY
006360* FOR A TRANSACTION THAT FAILS THIS GATE, SO WS-PURCMAST-KEY
006370* IS LEFT UNTOUCHED FOR THE NEXT GOOD TRANSACTION TO CLAIM.
006380     IF WS-TEM-PRODUTO-INATIVO
006390         ADD 1                       TO WS-CNT-REJEITADOS
006400         MOVE "REJECTED"             TO WS-D-STATUS
006410         MOVE WS-ERRO-INATIVOS (1:60) TO WS-D-ERRO
006420     ELSE
006430* THE HEADER IS POSTED HERE REGARDLESS OF WHETHER THE CARD EDIT
006440* LATER FAILS.  THAT IS THE CR1056 QUIRK NOTED ABOVE - A BAD
006450* CARD REJECTS THE PURCHASE AFTER THE FACT RATHER THAN BEFORE,
006460* SO A PURCHASE-MASTER ROW CAN EXIST FOR A TRANSACTION THE EDIT
006470* REPORT LISTS AS REJECTED.  LINE ITEMS ARE NOT POSTED IN THAT
006480* CASE, SO THE ORPHAN HEADER HAS NO DETAIL BEHIND IT.
006490         ADD 1                       TO WS-PURCMAST-KEY
006500         MOVE WS-PURCMAST-KEY        TO PUR-ID
006510         MOVE PT-BILLING-EMAIL       TO PUR-BILLING-EMAIL
006520         MOVE CARD-NUMBER OF PT-RECORD     TO CARD-NUMBER OF PUR-RECORD
006530         MOVE CARD-CVV OF PT-RECORD        TO CARD-CVV OF PUR-RECORD
006540         MOVE CARD-EXPIRATION OF PT-RECORD
006550                                   TO CARD-EXPIRATION OF PUR-RECORD
006560         MOVE CARD-HOLDER OF PT-RECORD     TO CARD-HOLDER OF PUR-RECORD
006570         MOVE PT-LINEITEM-COUNT      TO PUR-LINEITEM-COUNT
006580         WRITE PUR-RECORD
006590         IF WS-TEM-ERRO-CARTAO
006600             ADD 1                   TO WS-CNT-REJEITADOS
006610             MOVE "REJECTED"         TO WS-D-STATUS
006620             MOVE WS-ERRO-MSG (1:60) TO WS-D-ERRO
006630         ELSE
006640             PERFORM P250-GRAVA-LINEITEMS THRU P250-FIM
006650             ADD 1                   TO WS-CNT-ACEITOS
006660             MOVE "ACCEPTED"         TO WS-D-STATUS
006670             MOVE SPACES             TO WS-D-ERRO
006680         END-IF
006690     END-IF.
006700* ONE DETAIL LINE PER TRANSACTION ON THE EDIT REPORT, WHATEVER
006710* THE OUTCOME - ACCEPTED, REJECTED FOR A BAD CARD, OR REJECTED
006720* FOR AN INACTIVE PRODUCT ALL PRINT THE SAME WAY.
006730     WRITE FD-REG-REPORT             FROM WS-LST-DET.
006740 P240-FIM.
006750     EXIT.
006760*-----------------------------------------------------------------
006770* DRIVES P255 ONCE PER LINE ITEM CARRIED ON THE INCOMING
006780* TRANSACTION.  PT-LINEITEM-COUNT WAS EDITED FOR RANGE BACK IN
006790* P220'S FAMILY OF PARAGRAPHS, SO THIS VARYING LOOP NEVER RUNS
006800* BEYOND THE FIXED OCCURS TABLE ON THE TRANSACTION RECORD.
006810 P250-GRAVA-LINEITEMS.
006820     PERFORM P255-GRAVA-UM-LINEITEM THRU P255-FIM
006830         VARYING WS-LI-NDX FROM 1 BY 1
006840             UNTIL WS-LI-NDX > PT-LINEITEM-COUNT.
006850 P250-FIM.
006860     EXIT.
006870*-----------------------------------------------------------------
006880* RE-FETCHES THE PRODUCT ROW AT POST TIME RATHER THAN TRUSTING THE
006890* COPY CARRIED ON THE INCOMING TRANSACTION - THE TRANSACTION MAY
006900* HAVE SAT ON THE INPUT QUEUE SINCE BEFORE THE LAST PRICE CHANGE.
006910*                                                          CR0951
006920 P255-GRAVA-UM-LINEITEM.
006930     ADD 1                       TO WS-LIMAST-KEY.
006940     MOVE WS-LIMAST-KEY          TO LI-ID.
006950     MOVE PUR-ID                 TO LI-PURCHASE-ID.
006960     MOVE PT-LI-PRODUCT-ID (WS-LI-NDX) TO LI-PRODUCT-ID.
006970     MOVE PT-LI-QUANTITY (WS-LI-NDX)   TO LI-QUANTITY.
006980     MOVE PT-LI-PRODUCT-ID (WS-LI-NDX) TO WS-PRODMAST-KEY.
006990* THE INACTIVE-PRODUCT SCAN IN P230/P235 ALREADY REJECTED ANY
007000* TRANSACTION CARRYING A PRODUCT THAT IS MARKED INACTIVE, BUT A
007010* PRODUCT ID THAT SIMPLY DOES NOT EXIST ON THE MASTER AT ALL
007020* SLIPS PAST THAT SCAN (INVALID KEY IS NOT THE SAME CONDITION AS
007030* AN INACTIVE INDICATOR) AND LANDS HERE INSTEAD.  RATHER THAN
007040* ABORT THE WHOLE PURCHASE AT THIS LATE POINT WITH THE HEADER
007050* ALREADY WRITTEN, THE LINE ITEM IS STILL POSTED WITH A ZERO
007060* PRICE AND A BLANK NAME SO THE DOWNSTREAM SYSTEM CAN FLAG IT.
007070     READ PRODUCT-MASTER
007080         INVALID KEY
007090             MOVE SPACES          TO LI-PRODUCT-NAME
007100             MOVE ZERO            TO LI-UNIT-PRICE
007110         NOT INVALID KEY
007120             MOVE PROD-NAME       TO LI-PRODUCT-NAME
007130             MOVE PROD-PRICE      TO LI-UNIT-PRICE
007140     END-READ.
007150     WRITE LI-RECORD.
007160 P255-FIM.
007170     EXIT.
007180*-----------------------------------------------------------------
007190* FINAL TOTALS LINE AND, WHEN NOTHING AT ALL WAS READ THIS RUN,
007200* THE BLANK-RUN NOTICE - SAME PATTERN AS THE OTHER TWO INTAKE
007210* PROGRAMS SO OPERATIONS SEES ONE CONSISTENT END-OF-REPORT
007220* LOOK ACROSS CATP0200, CATP0300 AND CATP0301'S CALLER.
007230 P900-ENCERRA.
007240     MOVE WS-CNT-LIDOS               TO WS-T-LIDOS.
007250     MOVE WS-CNT-ACEITOS             TO WS-T-ACEITOS.
007260     MOVE WS-CNT-REJEITADOS          TO WS-T-REJEITADOS.
007270     WRITE FD-REG-REPORT             FROM WS-LST-CAB-3.
007280     WRITE FD-REG-REPORT             FROM WS-LST-TOTAIS.
007290     MOVE WS-CNT-LIDOS               TO WS-RZ-LIDOS.
007300     MOVE WS-CNT-ACEITOS             TO WS-RZ-ACEITOS.
007310     MOVE WS-CNT-REJEITADOS          TO WS-RZ-REJEITADOS.
007320* WS-RZ-TODOS-ZERO IS THE 88-LEVEL DEFINED AGAINST THE
007330* WS-RUN-ZERO-CHECK GROUP ABOVE - TRUE ONLY WHEN ALL THREE
007340* COUNTS RESOLVE TO A SINGLE ALL-ZERO DISPLAY COMPARISON.
007350     IF WS-RZ-TODOS-ZERO
007360         WRITE FD-REG-REPORT         FROM WS-LST-AVISO
007370     END-IF.
007380* COUNTS ARE HANDED BACK TO THE CALLER THROUGH LK-COM-AREA SO A
007390* DRIVING JCL STEP OR AN UPSTREAM CALLER CAN LOG THEM WITHOUT
007400* HAVING TO RE-OPEN AND RE-COUNT THE EDIT REPORT ITSELF.
007410     MOVE WS-CNT-LIDOS               TO LK-CNT-LIDOS.
007420     MOVE WS-CNT-ACEITOS             TO LK-CNT-ACEITOS.
007430     MOVE WS-CNT-REJEITADOS          TO LK-CNT-REJEITADOS.
007440     CLOSE PURCHASE-TRANS-IN
007450           PURCHASE-MASTER
007460           LINEITEM-MASTER
007470           PRODUCT-MASTER
007480           EDIT-REPORT-OUT.
007490 P900-FIM.
007500     EXIT.
007510 END PROGRAM CATP0300.
