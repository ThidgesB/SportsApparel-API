000100******************************************************************
000110* AUTHOR:        ANDRE RAFFUL
000120* INSTALLATION:  SUMMIT TRAIL SPORTING GOODS - EDP DEPT
000130* DATE-WRITTEN:  08/11/1991
000140* DATE-COMPILED:
000150* SECURITY:      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM
000160* PURPOSE: LISTS EVERY PURCHASE ON FILE FOR ONE BILLING EMAIL
000170*          ADDRESS, WITH ITS ATTACHED LINE ITEMS.  QUERY PATH
000180*          ONLY - THIS PROGRAM NEVER POSTS ANYTHING.  THE
000190*          BILLING EMAIL TO SEARCH FOR ARRIVES FROM THE CALLER
000200*          IN LK-BILLING-EMAIL.  CALLED FROM CATP0000.
000210*-----------------------------------------------------------------
000220* NOT PART OF THE NIGHTLY CYCLE - CATP0000 DOES NOT CALL THIS
000230* PROGRAM, SINCE THE NIGHTLY DRIVER HAS NO BILLING EMAIL TO GIVE
000240* IT.  THIS IS RUN ON DEMAND FROM ITS OWN JCL STEP WHEN CUSTOMER
000250* SERVICE NEEDS A CUSTOMER'S PURCHASE HISTORY.
000260*-----------------------------------------------------------------
000270* CHANGE LOG
000280*   08/11/1991 AR   ORIGINAL PROGRAM, REWORKED FROM THE OLD
000290*                   PRODUCT-TYPE/PRICE SORT-AND-LIST REPORT
000300*                   INTO A KEYED PURCHASE LOOKUP.
000310*   08/12/1991 AR   ADDED THE LINE ITEM SUB-LISTING UNDER EACH
000320*                   MATCHING PURCHASE HEADER.
000330*   02/17/1999 JFK  Y2K REVIEW - REPORT BANNER DATE IS BUILT
000340*                   FROM A FULL 4-DIGIT YEAR, NO WINDOW NEEDED.
000350*                                                          CR0512
000360*   11/03/2006 MPS  COMMENT CLEANUP, NO LOGIC CHANGE.      CR0877
000370*   07/29/2011 DKN  LINE ITEM COUNT DISPLAY WIDENED TO MATCH
000380*                   PURCHTRN'S 50-ITEM OCCURS CLAUSE.       CR0944
000390*   03/11/2013 DKN  BROKE THE FILE-STATUS AND EOF-SWITCH GROUPS
000400*                   OUT INTO STANDALONE 77-LEVELS TO MATCH THE
000410*                   REST OF THE SUBSYSTEM, AND TURNED THE FOUND-
000420*                   COUNT ZERO TEST INTO THE SAME RAW-DUMP
000430*                   ALL-ZERO-CHECK REDEFINES THE OTHER ENGINES
000440*                   USE FOR THEIR OWN RUN TOTALS.        CR0951
000450******************************************************************
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID.    CATP0410.
000480 AUTHOR.        ANDRE RAFFUL.
000490 INSTALLATION.  SUMMIT TRAIL SPORTING GOODS - EDP DEPT.
000500 DATE-WRITTEN.  08/11/1991.
000510 DATE-COMPILED.
000520 SECURITY.      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM.
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550*   C01 NAMES THE PRINTER'S TOP-OF-FORM CHANNEL - NOT ACTUALLY
000560*   USED IN THIS PROGRAM'S PROCEDURE DIVISION SINCE THE REPORT
000570*   IS ONE CONTINUOUS LIST WITH NO PAGE BREAKS, BUT DECLARED FOR
000580*   CONSISTENCY WITH THE OTHER THREE PRINT PROGRAMS IN THIS
000590*   SUBSYSTEM.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640*   BOTH MASTERS ARE OPENED INPUT AND READ SEQUENTIALLY START TO
000650*   END - THIS IS A FULL-FILE SCAN PROGRAM, NOT A KEYED LOOKUP,
000660*   SINCE THERE IS NO SECONDARY INDEX ON BILLING EMAIL.
000670     SELECT PURCHASE-MASTER ASSIGN TO "PURCMAST"
000680             ORGANIZATION   IS RELATIVE
000690             ACCESS         IS SEQUENTIAL
000700             RELATIVE KEY   IS WS-PURCMAST-KEY
000710             FILE STATUS    IS WS-FS-PURCMAST.
000720     SELECT LINEITEM-MASTER ASSIGN TO "LIMAST"
000730             ORGANIZATION   IS RELATIVE
000740             ACCESS         IS SEQUENTIAL
000750             RELATIVE KEY   IS WS-LIMAST-KEY
000760             FILE STATUS    IS WS-FS-LIMAST.
000770*   PURCLSTO IS THIS PROGRAM'S OWN PRINT FILE - IT DOES NOT SHARE
000780*   EDITRPT WITH THE THREE NIGHTLY INTAKE ENGINES, SINCE IT IS A
000790*   QUERY RESULT, NOT AN EXCEPTION REPORT.
000800     SELECT PURCHASE-LIST-OUT ASSIGN TO "PURCLSTO"
000810             ORGANIZATION   IS LINE SEQUENTIAL
000820             ACCESS         IS SEQUENTIAL
000830             FILE STATUS    IS WS-FS-REPORT.
000840 DATA DIVISION.
000850 FILE SECTION.
000860*-----------------------------------------------------------------
000870* PURCHASE-MASTER READ SEQUENTIALLY - SEE Purchase.cpy FOR THE
000880* FULL LAYOUT.  PUR-BILLING-EMAIL AND PUR-ID ARE THE ONLY FIELDS
000890* THIS PROGRAM ACTUALLY TESTS.
000900 FD  PURCHASE-MASTER.
000910     COPY "Purchase.cpy".
000920*-----------------------------------------------------------------
000930* LINEITEM-MASTER IS RE-OPENED PER MATCHING PURCHASE (SEE P300)
000940* SINCE THERE IS NO INDEX BY PURCHASE ID AND EACH PURCHASE'S LINE
000950* ITEMS MUST BE FOUND BY A FRESH SCAN FROM THE TOP.
000960 FD  LINEITEM-MASTER.
000970     COPY "LineItem.cpy".
000980*-----------------------------------------------------------------
000990 FD  PURCHASE-LIST-OUT.
001000 01  FD-REG-LISTA                        PIC X(132).
001010*-----------------------------------------------------------------
001020 WORKING-STORAGE SECTION.
001030*-----------------------------------------------------------------
001040* FILE-STATUS CODES BROKEN OUT AS STANDALONE 77-LEVELS, ONE PER
001050* FILE, PER SHOP CONVENTION.
001060 77  WS-FS-PURCMAST                      PIC X(02).
001070     88  WS-FS-PURCMAST-OK               VALUE "00".
001080     88  WS-FS-PURCMAST-EOF              VALUE "10".
001090 77  WS-FS-LIMAST                        PIC X(02).
001100     88  WS-FS-LIMAST-OK                 VALUE "00".
001110     88  WS-FS-LIMAST-EOF                VALUE "10".
001120 77  WS-FS-REPORT                        PIC X(02).
001130     88  WS-FS-REPORT-OK                 VALUE "00".
001140*-----------------------------------------------------------------
001150* KEYS, COUNTERS AND A SUBSCRIPT - ALL COMP SINCE NONE OF THESE
001160* ARE EVER PRINTED UNEDITED.
001170 01  WS-CONTADORES.
001180*   RELATIVE KEYS - NOT ACTUALLY USED AS RANDOM-ACCESS KEYS HERE
001190*   SINCE BOTH FILES ARE READ SEQUENTIALLY, BUT DECLARED SINCE
001200*   THE SELECT CLAUSE REQUIRES A RELATIVE KEY FOR ORGANIZATION
001210*   IS RELATIVE EVEN UNDER SEQUENTIAL ACCESS.
001220     05  WS-PURCMAST-KEY                 PIC 9(09)     COMP.
001230     05  WS-LIMAST-KEY                   PIC 9(09)     COMP.
001240*   COUNT OF PURCHASES MATCHING THE SEARCHED EMAIL, ACROSS THE
001250*   WHOLE PURCHASE-MASTER FILE.
001260     05  WS-CNT-ACHADOS                  PIC 9(05)     COMP VALUE 0.
001270*   COUNT OF LINE ITEMS WRITTEN FOR THE CURRENT MATCHING PURCHASE
001280*   - RESET EACH TIME P300 RUNS, NOT A RUN-WIDE TOTAL.
001290     05  WS-CNT-LINEITEMS                PIC 9(05)     COMP VALUE 0.
001300     05  WS-EMAIL-NDX                    PIC 9(03)     COMP.
001310     05  FILLER                          PIC X(01).
001320*-----------------------------------------------------------------
001330* EOF SWITCHES, ONE PER FILE, STANDALONE 77-LEVELS SAME AS THE
001340* FILE-STATUS CODES ABOVE.
001350 77  WS-EOF-PURCMAST-SW                  PIC X(01) VALUE "N".
001360     88  WS-FIM-PURCMAST                 VALUE "Y".
001370 77  WS-EOF-LIMAST-SW                    PIC X(01) VALUE "N".
001380     88  WS-FIM-LIMAST                   VALUE "Y".
001390*-----------------------------------------------------------------
001400* THE SEARCHED EMAIL ARRIVES RIGHT-PADDED WITH SPACES IN A
001410* 100-BYTE FIELD - WS-EMAIL-BUSCA-LEN IS TRIMMED DOWN BY P105 TO
001420* THE ACTUAL OCCUPIED LENGTH SO THE COMPARE IN P200 ONLY LOOKS AT
001430* REAL CHARACTERS, NOT TRAILING PAD ON EITHER SIDE.
001440 01  WS-EMAIL-TRIM-AREA.
001450     05  WS-EMAIL-BUSCA-LEN              PIC 9(03)     COMP.
001460     05  WS-EMAIL-BUSCA                  PIC X(100).
001470*   CHARACTER-AT-A-TIME VIEW OF THE SEARCH EMAIL, USED BY P105 TO
001480*   WALK BACKWARD FROM POSITION 100 LOOKING FOR THE LAST
001490*   NON-BLANK CHARACTER.
001500     05  WS-EMAIL-BUSCA-R REDEFINES WS-EMAIL-BUSCA.
001510         10  WS-EMAIL-CHAR OCCURS 100 TIMES
001520                                         PIC X(001).
001530     05  FILLER                          PIC X(03).
001540*-----------------------------------------------------------------
001550* RUN-DATE WORK AREA FOR THE REPORT BANNER - SAME CCYYMMDD SPLIT
001560* IDIOM USED BY THE OTHER THREE PROGRAMS IN THIS SUBSYSTEM.
001570 01  WS-DATA-RELATORIO.
001580     05  WS-DATA-CORRENTE                PIC 9(008).
001590     05  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
001600         10  WS-RUN-ANO                  PIC 9(004).
001610         10  WS-RUN-MES                  PIC 9(002).
001620         10  WS-RUN-DIA                  PIC 9(002).
001630     05  WS-DATA-IMPRESSAO               PIC X(010).
001640     05  FILLER                          PIC X(02).
001650*-----------------------------------------------------------------
001660* ALL-ZERO-RUN CHECK ON THE FOUND COUNT - SAME HOUSE IDIOM USED
001670* BY THE THREE NIGHTLY INTAKE ENGINES FOR THEIR READ/ACCEPT/
001680* REJECT TOTALS, APPLIED HERE TO THE ONE COUNTER THIS QUERY
001690* PROGRAM HAS.  DRIVES THE NOT-FOUND MESSAGE IN P900 BELOW.
001700 01  WS-BUSCA-ZERO-CHECK.
001710     05  WS-BZ-ACHADOS                   PIC 9(05).
001720 01  WS-BUSCA-ZERO-CHECK-R REDEFINES WS-BUSCA-ZERO-CHECK.
001730     05  WS-BZ-RAW                       PIC X(05).
001740         88  WS-BZ-TODOS-ZERO            VALUE "00000".
001750*-----------------------------------------------------------------
001760* REPORT LINES - ONE BANNER BLOCK, ONE HEADER LINE PER MATCHING
001770* PURCHASE, ONE INDENTED DETAIL LINE PER LINE ITEM UNDER IT, AND
001780* A CLOSING LINE (EITHER THE NOT-FOUND MESSAGE OR THE FOUND
001790* COUNT).
001800 01  WS-RELATORIO.
001810*   DOUBLE RULE USED ABOVE THE BANNER AND AGAIN ABOVE THE FOUND
001820*   COUNT - NOT USED AROUND THE NOT-FOUND LINE SINCE THAT LINE
001830*   STANDS ALONE WITH NO TOTAL BENEATH IT.
001840     03  WS-LST-LINHA-DUPLA.
001850         05  FILLER   PIC X(132) VALUE ALL "=".
001860     03  WS-LST-CAB-1.
001870         05  FILLER   PIC X(02) VALUE SPACES.
001880         05  FILLER   PIC X(50) VALUE
001890             "CATP0410 - PURCHASE LISTING BY BILLING EMAIL".
001900         05  FILLER   PIC X(10) VALUE "RUN DATE: ".
001910         05  WS-CAB-DATA              PIC X(010) VALUE SPACES.
001920     03  WS-LST-CAB-2.
001930         05  FILLER   PIC X(02) VALUE SPACES.
001940         05  FILLER   PIC X(16) VALUE "SEARCHED EMAIL: ".
001950         05  WS-CAB-EMAIL             PIC X(100) VALUE SPACES.
001960     03  WS-LST-CAB-3.
001970         05  FILLER   PIC X(132) VALUE ALL "-".
001980*   HEADER LINE FOR ONE MATCHING PURCHASE - ID AND ITS TOTAL
001990*   LINE ITEM COUNT (NOT HOW MANY OF THOSE LINE ITEMS ACTUALLY
002000*   GOT PRINTED, WHICH IS WS-CNT-LINEITEMS, A SEPARATE COUNTER).
002010     03  WS-DET-HEADER.
002020         05  FILLER          PIC X(02) VALUE SPACES.
002030         05  FILLER          PIC X(12) VALUE "PURCHASE ID:".
002040         05  WS-D-PUR-ID     PIC Z(8)9.
002050         05  FILLER          PIC X(04) VALUE SPACES.
002060         05  FILLER          PIC X(14) VALUE "LINE ITEMS:   ".
002070         05  WS-D-LI-COUNT   PIC ZZZ9.
002080*   INDENTED DETAIL LINE - ONE PER LINE ITEM BELONGING TO THE
002090*   PURCHASE ABOVE IT.
002100     03  WS-DET-LINEITEM.
002110         05  FILLER          PIC X(06) VALUE SPACES.
002120         05  FILLER          PIC X(11) VALUE "  PRODUCT #".
002130         05  WS-D-LI-PROD    PIC Z(8)9.
002140         05  FILLER          PIC X(04) VALUE SPACES.
002150         05  FILLER          PIC X(09) VALUE "QUANTITY ".
002160         05  WS-D-LI-QTY     PIC -(8)9.
002170*   PRINTED ALONE, WITH NO TRAILING COUNT LINE, WHEN THE SEARCH
002180*   CAME UP EMPTY - SEE THE WS-BZ-TODOS-ZERO TEST IN P900 BELOW.
002190     03  WS-LST-FINAL-0.
002200         05  FILLER          PIC X(02) VALUE SPACES.
002210         05  FILLER          PIC X(50) VALUE
002220             "NO PURCHASES ON FILE FOR THIS BILLING EMAIL".
002230*   PRINTED INSTEAD OF WS-LST-FINAL-0 WHEN AT LEAST ONE PURCHASE
002240*   MATCHED - THE COUNT REFLECTS PURCHASES, NOT LINE ITEMS.
002250     03  WS-LST-FINAL-1.
002260         05  FILLER          PIC X(02) VALUE SPACES.
002270         05  FILLER          PIC X(30) VALUE
002280             "PURCHASES FOUND:             ".
002290         05  WS-T-ACHADOS    PIC ZZZZ9.
002300*-----------------------------------------------------------------
002310 LINKAGE SECTION.
002320*-----------------------------------------------------------------
002330* CALLER PASSES THE EMAIL TO SEARCH FOR IN, THIS PROGRAM PASSES
002340* THE FOUND COUNT BACK OUT - THERE IS NO LIST OF PURCHASE IDS
002350* PASSED BACK, SINCE THE RESULT IS THE PRINTED REPORT, NOT A
002360* RETURN VALUE THE CALLER ACTS ON.
002370 01  LK-COM-AREA.
002380     05  LK-BILLING-EMAIL                PIC X(100).
002390     05  LK-CNT-ACHADOS                  PIC 9(05).
002400     05  FILLER                          PIC X(05).
002410*-----------------------------------------------------------------
002420 PROCEDURE DIVISION USING LK-COM-AREA.
002430*-----------------------------------------------------------------
002440* OPEN/TRIM/BANNER, THEN SCAN PURCHASE-MASTER TOP TO BOTTOM
002450* (P200) UNTIL EOF, THEN CLOSE OUT (P900).  NO SORT - THE
002460* PURCHASE LIST PRINTS IN WHATEVER ORDER THE PURCHASES WERE
002470* ORIGINALLY POSTED IN, SINCE THERE IS NO REQUIREMENT TO SORT BY
002480* DATE OR AMOUNT.
002490 MAIN-PROCEDURE.
002500     PERFORM P100-INICIALIZA      THRU P100-FIM.
002510     PERFORM P200-BUSCA-POR-EMAIL THRU P200-FIM
002520             UNTIL WS-FIM-PURCMAST.
002530     PERFORM P900-ENCERRA         THRU P900-FIM.
002540     GOBACK.
002550*-----------------------------------------------------------------
002560* OPENS BOTH MASTERS AND THE PRINT FILE, TRIMS THE INCOMING
002570* EMAIL DOWN TO ITS REAL LENGTH (SO "JDOE@EXAMPLE.COM" PADDED
002580* WITH 84 TRAILING SPACES COMPARES EQUAL TO ITSELF ON FILE, NOT
002590* TO A DIFFERENT-LENGTH VALUE THAT HAPPENS TO SHARE A PREFIX),
002600* AND WRITES THE THREE-LINE BANNER.
002610 P100-INICIALIZA.
002620*   COPY THE INCOMING EMAIL OUT OF LINKAGE INTO WORKING-STORAGE
002630*   SO IT SURVIVES UNTOUCHED ACROSS THE WHOLE RUN EVEN THOUGH
002640*   LK-COM-AREA IS ONLY GUARANTEED VALID FOR THE DURATION OF
002650*   THE CALL.
002660     MOVE LK-BILLING-EMAIL        TO WS-EMAIL-BUSCA.
002670     MOVE 100                     TO WS-EMAIL-BUSCA-LEN.
002680*   WALK BACKWARD FROM POSITION 100 UNTIL A NON-BLANK CHARACTER
002690*   IS FOUND, OR THE LENGTH BOTTOMS OUT AT 1 (A ONE-CHARACTER OR
002700*   ALL-BLANK EMAIL WOULD OTHERWISE LOOP TO ZERO AND SUBSCRIPT
002710*   OUT OF RANGE).
002720     PERFORM P105-ENCOLHE-EMAIL   THRU P105-FIM
002730         UNTIL WS-EMAIL-CHAR (WS-EMAIL-BUSCA-LEN) NOT = SPACE
002740             OR WS-EMAIL-BUSCA-LEN = 1.
002750     OPEN INPUT  PURCHASE-MASTER.
002760     OPEN INPUT  LINEITEM-MASTER.
002770     OPEN OUTPUT PURCHASE-LIST-OUT.
002780*   FOUR-DIGIT YEAR PULLED DIRECTLY FROM THE SYSTEM CLOCK - NO
002790*   CENTURY WINDOW NEEDED SINCE THE BANNER ONLY DISPLAYS THE RUN
002800*   DATE, IT NEVER COMPARES IT AGAINST ANYTHING (SEE THE 1999
002810*   Y2K REVIEW ENTRY ABOVE).
002820     ACCEPT WS-DATA-CORRENTE      FROM DATE YYYYMMDD.
002830*   BUILD THE PRINTABLE MM/DD/YYYY BANNER DATE FROM THE SPLIT
002840*   FIELDS.
002850     STRING WS-RUN-MES    DELIMITED BY SIZE
002860            "/"           DELIMITED BY SIZE
002870            WS-RUN-DIA    DELIMITED BY SIZE
002880            "/"           DELIMITED BY SIZE
002890            WS-RUN-ANO    DELIMITED BY SIZE
002900            INTO WS-DATA-IMPRESSAO.
002910     MOVE WS-DATA-IMPRESSAO       TO WS-CAB-DATA.
002920*   ECHO THE TRIMMED SEARCH EMAIL BACK ONTO THE BANNER SO
002930*   WHOEVER READS THE REPORT CAN CONFIRM WHICH CUSTOMER WAS
002940*   ASKED FOR WITHOUT HAVING TO GO BACK TO THE JCL.
002950     MOVE WS-EMAIL-BUSCA (1:WS-EMAIL-BUSCA-LEN) TO WS-CAB-EMAIL.
002960     WRITE FD-REG-LISTA FROM WS-LST-LINHA-DUPLA.
002970     WRITE FD-REG-LISTA FROM WS-LST-CAB-1.
002980     WRITE FD-REG-LISTA FROM WS-LST-CAB-2.
002990     WRITE FD-REG-LISTA FROM WS-LST-CAB-3.
003000 P100-FIM.
003010     EXIT.
003020*-----------------------------------------------------------------
003030* SHRINKS THE WORKING LENGTH BY ONE POSITION - CALLED REPEATEDLY
003040* BY THE TRIM LOOP IN P100 ABOVE.
003050 P105-ENCOLHE-EMAIL.
003060     SUBTRACT 1                   FROM WS-EMAIL-BUSCA-LEN.
003070 P105-FIM.
003080     EXIT.
003090*-----------------------------------------------------------------
003100* ONE RECORD OF PURCHASE-MASTER PER CALL - COMPARES ONLY THE
003110* TRIMMED-LENGTH PORTION OF THE BILLING EMAIL SO TRAILING PAD
003120* NEVER DEFEATS A MATCH, AND DRIVES THE LINE ITEM SUB-LISTING
003130* FOR EVERY HIT.
003140 P200-BUSCA-POR-EMAIL.
003150     READ PURCHASE-MASTER NEXT RECORD
003160         AT END
003170             SET WS-FIM-PURCMAST TO TRUE
003180     END-READ.
003190*   THE AT-END BRANCH ABOVE ALREADY SET THE SWITCH, SO THE TEST
003200*   BELOW SKIPS THE WHOLE COMPARE-AND-PRINT BLOCK ON THE FINAL,
003210*   PHANTOM PASS THROUGH THE PERFORM LOOP IN MAIN-PROCEDURE.
003220     IF NOT WS-FIM-PURCMAST
003230*       COMPARE ONLY THE TRIMMED-LENGTH SLICE OF BOTH SIDES -
003240*       COMPARING THE FULL 100-BYTE FIELDS WOULD STILL WORK
003250*       SINCE BOTH ARE SPACE-PADDED, BUT THIS MATCHES THE STYLE
003260*       OF THE OTHER TRIMMED-LENGTH COMPARES IN THIS SUBSYSTEM.
003270         IF PUR-BILLING-EMAIL (1:WS-EMAIL-BUSCA-LEN)
003280                 = WS-EMAIL-BUSCA (1:WS-EMAIL-BUSCA-LEN)
003290             ADD 1                  TO WS-CNT-ACHADOS
003300             MOVE PUR-ID            TO WS-D-PUR-ID
003310             MOVE PUR-LINEITEM-COUNT TO WS-D-LI-COUNT
003320             WRITE FD-REG-LISTA     FROM WS-DET-HEADER
003330             PERFORM P300-LISTA-LINEITEMS THRU P300-FIM
003340         END-IF
003350     END-IF.
003360 P200-FIM.
003370     EXIT.
003380*-----------------------------------------------------------------
003390* LINEITEM-MASTER HAS NO INDEX BY PURCHASE ID, SO EVERY MATCHING
003400* PURCHASE RE-SCANS THE WHOLE FILE FROM THE TOP LOOKING FOR ITS
003410* OWN LINE ITEMS - THE CLOSE/REOPEN AT THE END RESETS THE FILE
003420* POSITION BACK TO THE START FOR THE NEXT PURCHASE, IF ANY.
003430 P300-LISTA-LINEITEMS.
003440*   RESET THE SWITCH DIRECTLY RATHER THAN WITH SET ... TO FALSE,
003450*   SINCE THIS SWITCH HAS NO 88-LEVEL FALSE CONDITION DECLARED -
003460*   ONLY WS-FIM-LIMAST FOR THE TRUE SIDE.
003470     MOVE "N"                     TO WS-EOF-LIMAST-SW.
003480     PERFORM P305-LE-UM-LINEITEM  THRU P305-FIM
003490         UNTIL WS-FIM-LIMAST.
003500*   CLOSE AND REOPEN RATHER THAN A SEPARATE START/REWIND VERB -
003510*   THIS DONOR SHOP'S COMPILER HAS NO START FOR RELATIVE FILES
003520*   IN SEQUENTIAL ACCESS MODE, SO CLOSE/OPEN IS THE ONLY WAY
003530*   BACK TO RECORD ONE.
003540     CLOSE LINEITEM-MASTER.
003550     OPEN INPUT LINEITEM-MASTER.
003560 P300-FIM.
003570     EXIT.
003580*-----------------------------------------------------------------
003590* ONE RECORD OF LINEITEM-MASTER PER CALL - ONLY THE RECORDS
003600* WHOSE LI-PURCHASE-ID MATCHES THE CURRENT PURCHASE HEADER GET
003610* PRINTED, EVERYTHING ELSE IS SKIPPED OVER ON THE WAY THROUGH.
003620 P305-LE-UM-LINEITEM.
003630*   PUR-ID STILL HOLDS THE CURRENT PURCHASE HEADER'S KEY FROM
003640*   P200 SINCE NOTHING BETWEEN THERE AND HERE TOUCHES THE
003650*   PURCHASE-MASTER RECORD AREA.
003660     READ LINEITEM-MASTER NEXT RECORD
003670         AT END
003680             SET WS-FIM-LIMAST TO TRUE
003690         NOT AT END
003700             IF LI-PURCHASE-ID = PUR-ID
003710                 ADD 1              TO WS-CNT-LINEITEMS
003720                 MOVE LI-PRODUCT-ID TO WS-D-LI-PROD
003730                 MOVE LI-QUANTITY   TO WS-D-LI-QTY
003740                 WRITE FD-REG-LISTA FROM WS-DET-LINEITEM
003750             END-IF
003760     END-READ.
003770 P305-FIM.
003780     EXIT.
003790*-----------------------------------------------------------------
003800* IF NOTHING MATCHED THE SEARCHED EMAIL ACROSS THE WHOLE FILE,
003810* PRINT THE NOT-FOUND LINE INSTEAD OF A FOUND COUNT - OTHERWISE
003820* PRINT THE FOUND COUNT UNDER A CLOSING RULE.  EITHER WAY THE
003830* FOUND COUNT IS ALSO PASSED BACK TO THE CALLER IN LK-CNT-ACHADOS
003840* SO A FUTURE BATCH CALLER COULD DECIDE WHAT TO DO NEXT.
003850 P900-ENCERRA.
003860*   SAME RAW-DUMP ZERO-CHECK IDIOM THE NIGHTLY ENGINES USE ON
003870*   THEIR OWN TOTALS - MOVE THE COUNTER INTO THE REDEFINED GROUP
003880*   AND TEST THE 88-LEVEL RATHER THAN COMPARING TO NUMERIC ZERO
003890*   DIRECTLY.
003900     MOVE WS-CNT-ACHADOS           TO WS-BZ-ACHADOS.
003910     IF WS-BZ-TODOS-ZERO
003920         WRITE FD-REG-LISTA        FROM WS-LST-FINAL-0
003930     ELSE
003940*       EDIT THE COUNT INTO ITS ZERO-SUPPRESSED PRINT FIELD ONLY
003950*       ON THE FOUND PATH - WS-T-ACHADOS IS LEFT UNTOUCHED, AND
003960*       NEVER PRINTED, WHEN THE SEARCH CAME UP EMPTY.
003970         MOVE WS-CNT-ACHADOS       TO WS-T-ACHADOS
003980         WRITE FD-REG-LISTA        FROM WS-LST-LINHA-DUPLA
003990         WRITE FD-REG-LISTA        FROM WS-LST-FINAL-1
004000     END-IF.
004010*   HAND THE FOUND COUNT BACK TO THE CALLER REGARDLESS OF WHICH
004020*   BRANCH ABOVE RAN, SINCE A ZERO COUNT IS STILL A MEANINGFUL
004030*   ANSWER THE CALLER MAY WANT TO ACT ON.
004040     MOVE WS-CNT-ACHADOS           TO LK-CNT-ACHADOS.
004050     CLOSE PURCHASE-MASTER
004060           LINEITEM-MASTER
004070           PURCHASE-LIST-OUT.
004080 P900-FIM.
004090     EXIT.
004100 END PROGRAM CATP0410.
