000100******************************************************************
000110* AUTHOR:        L.D. WEATHERS
000120* INSTALLATION:  SUMMIT TRAIL SPORTING GOODS - EDP DEPT
000130* DATE-WRITTEN:  03/18/1989
000140* DATE-COMPILED:
000150* SECURITY:      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM
000160* PURPOSE: EDITS A BATCH OF INCOMING PRODUCT TRANSACTIONS AGAINST
000170*          THE FULL CATALOG INTAKE RULE SET, NORMALIZES RELEASE
000180*          DATE AND PRICE, WRITES ACCEPTED RECORDS TO THE PRODUCT
000190*          MASTER, AND PRODUCES THE PRODUCTS SECTION OF THE
000200*          EDIT/EXCEPTION REPORT.  CALLED FROM CATP0000.
000210*-----------------------------------------------------------------
000220* EVERY TRANSACTION IS EDITED FIELD BY FIELD THROUGH PARAGRAPHS
000230* P220 THROUGH P227 BELOW.  EACH ONE APPENDS ITS OWN MESSAGE TO
000240* THE SAME GROWING WS-ERRO-MSG WHEN IT FINDS A VIOLATION, RATHER
000250* THAN STOPPING THE EDIT AT THE FIRST BAD FIELD, SO A TRANSACTION
000260* WITH THREE PROBLEMS SHOWS ALL THREE ON ONE REPORT LINE.  ONLY
000270* IF NOTHING FLAGGED AN ERROR DOES P230 ACTUALLY POST THE RECORD
000280* TO PRODUCT-MASTER.
000290*-----------------------------------------------------------------
000300* CHANGE LOG
000310*   03/18/1989 LDW  ORIGINAL PROGRAM, REWORKED FROM THE OLD
000320*                   PRICE-LOAD PROGRAM FOR FULL CATALOG INTAKE.
000330*   03/20/1989 LDW  ADDED DEMOGRAPHIC/CATEGORY/TYPE CODE EDITS.
000340*   08/22/1994 LDW  ADDED STYLE NUMBER, GLOBAL CODE AND THE
000350*                   REMAINING REQUIRED-FIELD EDITS.         CR0334
000360*   02/17/1999 JFK  Y2K REVIEW - RELEASE DATE EDIT CALLS
000370*                   CATP0101 WHICH ALREADY CARRIES A FULL
000380*                   4-DIGIT CCYY.  NO CODE CHANGE.           CR0512
000390*   11/03/2006 MPS  ADDED PROD-ACTIVE REQUIRED-FIELD EDIT PER
000400*                   MKTG DISCONTINUED-STYLE REQUEST.         CR0877
000410*   04/14/2013 DKN  REPLACED THE OLD HARD STOP ON FIRST ERROR
000420*                   WITH FULL ACCUMULATE-AND-REPORT EDITING SO
000430*                   A REJECTED TRANSACTION SHOWS ALL VIOLATIONS
000440*                   AT ONCE, NOT JUST THE FIRST ONE FOUND.   CR1056
000450*   05/02/2014 DKN  ADDED THE WS-LST-AVISO LINE AND THE ALL-ZERO
000460*                   RUN CHECK IN P900-ENCERRA SO AN EMPTY INBOUND
000470*                   FEED PRINTS A CLEAR WARNING INSTEAD OF A
000480*                   REPORT THAT LOOKS LIKE A CLEAN RUN OF ZERO
000490*                   TRANSACTIONS.                            CR1056
000500*-----------------------------------------------------------------
000510* THIS PROGRAM DOES NOT SORT ITS INPUT - TRANSACTIONS POST IN THE
000520* SAME ORDER THEY ARRIVE IN THE INBOUND FILE, AND ACCEPTED
000530* PRODUCTS LAND IN PRODUCT-MASTER IN THAT SAME ORDER.  IF A FUTURE
000540* REQUEST EVER NEEDS THE PRODUCTS SECTION SORTED BY NAME OR
000550* CATEGORY FOR READABILITY, THAT WOULD BE A SEPARATE SORT STEP
000560* AHEAD OF P200-PROCESSA, NOT A CHANGE TO THE EDIT LOGIC ITSELF.
000570*-----------------------------------------------------------------
000580* A NOTE FOR THE NEXT PROGRAMMER ON THE REQUIRED-FIELD EDITS IN
000590* P227 - THEY WERE ADDED PIECEMEAL OVER TWO DECADES AS MARKETING
000600* AND MERCHANDISING KEPT ASKING FOR ONE MORE MANDATORY COLUMN.
000610* THERE IS NO SINGLE TABLE OF REQUIRED FIELDS TO MAINTAIN - EACH
000620* ONE IS ITS OWN IF STATEMENT, DELIBERATELY, SO A FUTURE REQUEST
000630* TO DROP ONE REQUIREMENT IS A ONE-PARAGRAPH CHANGE RATHER THAN A
000640* TABLE-DRIVEN REWRITE.
000650******************************************************************
000660 IDENTIFICATION DIVISION.
000670 PROGRAM-ID.    CATP0100.
000680 AUTHOR.        L.D. WEATHERS.
000690 INSTALLATION.  SUMMIT TRAIL SPORTING GOODS - EDP DEPT.
000700 DATE-WRITTEN.  03/18/1989.
000710 DATE-COMPILED.
000720 SECURITY.      UNCLASSIFIED - INTERNAL CATALOG BATCH SUBSYSTEM.
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760*   C01 NAMES THE TOP-OF-FORM CHANNEL ON THE LINE PRINTER - CARRIED
000770*   FORWARD FROM THE OLD PRICE-LOAD PROGRAM EVEN THOUGH THIS EDIT
000780*   REPORT RUNS CONTINUOUS WITH NO PAGE BREAKS.
000790     C01 IS TOP-OF-FORM.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820*   PRODTRNI IS THE RAW INBOUND FEED - ONE LINE-SEQUENTIAL RECORD
000830*   PER PRODUCT TRANSACTION, POSITIONAL, NO DELIMITERS.
000840     SELECT PRODUCT-TRANS-IN ASSIGN TO "PRODTRNI"
000850             ORGANIZATION   IS LINE SEQUENTIAL
000860             ACCESS         IS SEQUENTIAL
000870             FILE STATUS    IS WS-FS-TRANS.
000880*   PRODMAST IS THE PRODUCT CATALOG OF RECORD - RELATIVE BY A
000890*   GENERATED SEQUENTIAL ID SO ACCEPTED PRODUCTS GET ASSIGNED THE
000900*   NEXT FREE SLOT RATHER THAN CARRYING THEIR OWN KEY IN FROM THE
000910*   TRANSACTION.
000920     SELECT PRODUCT-MASTER ASSIGN TO "PRODMAST"
000930             ORGANIZATION   IS RELATIVE
000940             ACCESS         IS SEQUENTIAL
000950             RELATIVE KEY   IS WS-PRODMAST-KEY
000960             FILE STATUS    IS WS-FS-PRODMAST.
000970*   EDITRPT IS SHARED ACROSS ALL THREE NIGHTLY INTAKE ENGINES -
000980*   CATP0000 OPENS IT ONCE, THIS PROGRAM AND THE OTHER TWO ALL
000990*   OPEN EXTEND SO THEIR SECTIONS APPEND IN RUN ORDER RATHER THAN
001000*   OVERWRITING EACH OTHER.
001010     SELECT EDIT-REPORT-OUT ASSIGN TO "EDITRPT"
001020             ORGANIZATION   IS LINE SEQUENTIAL
001030             ACCESS         IS SEQUENTIAL
001040             FILE STATUS    IS WS-FS-REPORT.
001050 DATA DIVISION.
001060 FILE SECTION.
001070*-----------------------------------------------------------------
001080* THE TRANSACTION RECORD USES THE SAME COPYBOOK AS THE MASTER,
001090* WITH THE PROD- PREFIX SWAPPED TO PRDI- SO A TRANSACTION FIELD
001100* AND ITS MASTER COUNTERPART NEVER COLLIDE BY NAME IN THIS
001110* PROGRAM'S DATA DIVISION.
001120 FD  PRODUCT-TRANS-IN.
001130     COPY "Product.cpy" REPLACING ==PROD-== BY ==PRDI-==.
001140*-----------------------------------------------------------------
001150 FD  PRODUCT-MASTER.
001160     COPY "Product.cpy".
001170*-----------------------------------------------------------------
001180 FD  EDIT-REPORT-OUT.
001190 01  FD-REG-REPORT                       PIC X(132).
001200*-----------------------------------------------------------------
001210 WORKING-STORAGE SECTION.
001220*-----------------------------------------------------------------
001230* FILE-STATUS CODES, ONE 77-LEVEL PER FILE, PER SHOP CONVENTION.
001240* "00" IS SUCCESSFUL COMPLETION ON ANY FILE; "10" IS END OF FILE
001250* ON A SEQUENTIAL READ; "35" IS BOTH "FILE NOT FOUND" ON AN OPEN
001260* INPUT/I-O AND THE SIGNAL THIS PROGRAM USES TO DECIDE PRODUCT-
001270* MASTER HAS NEVER BEEN CREATED BEFORE.  NONE OF THE THREE FILES
001280* IN THIS PROGRAM CHECK FOR ANYTHING WORSE THAN THOSE THREE CODES
001290* - A HARDWARE OR JCL-LEVEL FAILURE WOULD ABEND THE STEP, WHICH
001300* IS THE CORRECT OUTCOME FOR AN UNRECOVERABLE I/O ERROR.
001310 77  WS-FS-TRANS                         PIC X(02).
001320     88  WS-FS-TRANS-OK                  VALUE "00".
001330     88  WS-FS-TRANS-EOF                 VALUE "10".
001340 77  WS-FS-PRODMAST                      PIC X(02).
001350     88  WS-FS-PRODMAST-OK               VALUE "00".
001360     88  WS-FS-PRODMAST-EOF              VALUE "10".
001370     88  WS-FS-PRODMAST-NAO-EXISTE       VALUE "35".
001380 77  WS-FS-REPORT                        PIC X(02).
001390     88  WS-FS-REPORT-OK                 VALUE "00".
001400*-----------------------------------------------------------------
001410* RUN COUNTERS AND WORK SUBSCRIPTS - ALL COMP, NONE OF THESE ARE
001420* EVER PRINTED UNEDITED.  THE PRINTED VERSIONS LIVE DOWN IN
001430* WS-REPORT-PRODUTOS AS SEPARATE ZZZZ9-EDITED FIELDS, MOVED IN
001440* FROM THESE AT REPORT-WRITE TIME.
001450 01  WS-CONTADORES.
001460*   HIGHEST PRODUCT-MASTER KEY SEEN SO FAR - POSITIONED BY
001470*   P105-ACHA-PROXIMA-CHAVE BEFORE THE FIRST TRANSACTION IS READ,
001480*   THEN INCREMENTED IN P230 FOR EVERY ACCEPTED RECORD.
001490     05  WS-PRODMAST-KEY                 PIC 9(09)     COMP.
001500     05  WS-CNT-LIDOS                    PIC 9(05)     COMP VALUE 0.
001510     05  WS-CNT-ACEITOS                  PIC 9(05)     COMP VALUE 0.
001520     05  WS-CNT-REJEITADOS               PIC 9(05)     COMP VALUE 0.
001530*   PRINTED SEQUENCE NUMBER ON THE REPORT DETAIL LINE - RESETS TO
001540*   1 EACH RUN, UNRELATED TO THE PRODUCT-MASTER KEY.
001550     05  WS-SEQ-TRANSACAO                PIC 9(05)     COMP VALUE 0.
001560     05  WS-ERRO-LEN                     PIC 9(03)     COMP.
001570     05  WS-ERRO-PTR                     PIC 9(03)     COMP.
001580     05  FILLER                          PIC X(01).
001590*-----------------------------------------------------------------
001600* A TRANSACTION-LEVEL ERROR SWITCH AND A FILE-LEVEL EOF SWITCH,
001610* BOTH STANDALONE 77-LEVELS.
001620 77  WS-ERRO-SW                          PIC X(01) VALUE "N".
001630     88  WS-TEM-ERRO                     VALUE "Y".
001640 77  WS-EOF-SW                           PIC X(01) VALUE "N".
001650     88  WS-FIM-DE-ARQUIVO               VALUE "Y".
001660*-----------------------------------------------------------------
001670* EDIT WORK AREA - THE GROWING REJECTION MESSAGE, THE LATEST
001680* SINGLE-RULE TEXT ABOUT TO BE APPENDED TO IT, AND THE PRICE
001690* TRUNCATION SCRATCH FIELDS.  WS-ERRO-MSG IS SIZED AT 400 BYTES
001700* ON THE THEORY THAT EVEN A TRANSACTION FAILING EVERY SINGLE EDIT
001710* IN THIS PROGRAM WOULD NOT OVERFLOW IT - ONLY THE FIRST 60 BYTES
001720* ACTUALLY MAKE IT ONTO THE PRINTED REPORT LINE REGARDLESS.
001730 01  WS-AREA-EDICAO.
001740     05  WS-ERRO-MSG                     PIC X(400) VALUE SPACES.
001750     05  WS-NOVO-ERRO                    PIC X(080) VALUE SPACES.
001760     05  WS-PRECO-CENTAVOS               PIC S9(09)    COMP.
001770     05  WS-NOME-LEN                     PIC 9(03)     COMP.
001780*-----------------------------------------------------------------
001790* PRICE NORMALIZATION - THE TRANSACTION FILE IS POSITIONAL SO A
001800* THIRD DECIMAL DIGIT HAS NO COLUMN TO RIDE IN, BUT WE STILL RUN
001810* THE TRUNCATE-DONT-ROUND STEP FOR A BELT AND SUSPENDERS MATCH
001820* TO THE ON-LINE EDIT'S BEHAVIOR.  SHOULD THE TRANSACTION LAYOUT
001830* EVER GROW A THIRD DECIMAL POSITION, THIS TRUNCATION STEP IS
001840* ALREADY IN PLACE AND NEEDS NO CHANGE.
001850*-----------------------------------------------------------------
001860     05  WS-PRECO-TRUNCADO                PIC S9(07)V99.
001870     05  WS-PRECO-TRUNCADO-R REDEFINES WS-PRECO-TRUNCADO.
001880         10  WS-PRECO-TR-INTEIRO          PIC S9(07).
001890         10  WS-PRECO-TR-DECIMAL          PIC 9(02).
001900     05  FILLER                          PIC X(05).
001910*-----------------------------------------------------------------
001920* COM-AREA PASSED TO CATP0101 FOR THE RELEASE-DATE PARSE/VALIDATE
001930* CALL - THE SAME 12-BYTE LAYOUT CATP0101 EXPECTS.  WS-LKS-AREA-
001940* DT-R BELOW GIVES P910'S ERROR TRAP A RAW, UNINTERPRETED VIEW OF
001950* WHATEVER WAS SENT WHEN THE CALL ITSELF FAILS.  CATP0300 BUILDS
001960* AND PASSES THE SAME SHAPED AREA FOR ITS OWN EXPIRATION-DATE
001970* CHECK, THOUGH THE TWO PROGRAMS DO NOT SHARE A COPYBOOK FOR IT -
001980* EACH DECLARES ITS OWN LOCAL COPY OF THE 12-BYTE LAYOUT.
001990 01  WS-LKS-AREA-DT.
002000     05  WS-LKS-DATA                     PIC X(010).
002010     05  WS-LKS-RETORNO-DT                PIC 9(001).
002020     05  FILLER                          PIC X(01).
002030 01  WS-LKS-AREA-DT-R REDEFINES WS-LKS-AREA-DT.
002040     05  WS-LKS-AREA-DT-RAW              PIC X(012).
002050*-----------------------------------------------------------------
002060* ALL-ZERO-RUN CHECK ON THE THREE RUN TOTALS - IF READ, ACCEPTED
002070* AND REJECTED ALL COME BACK ZERO THE INBOUND FEED WAS EMPTY, AND
002080* P900 PRINTS WS-LST-AVISO TO FLAG IT RATHER THAN LETTING A BLANK
002090* PRODUCTS SECTION LOOK LIKE A NORMAL ZERO-VOLUME NIGHT.  NOTE
002100* THAT READ COUNT ALONE COULD NEVER BE ZERO WHILE ACCEPTED OR
002110* REJECTED IS NONZERO - THE TEST BELOW IS REDUNDANT BY DESIGN,
002120* MATCHING THE SAME THREE-FIELD RAW-DUMP IDIOM USED FOR THIS
002130* PURPOSE ELSEWHERE IN THE SUBSYSTEM RATHER THAN A SINGLE
002140* ONE-FIELD TEST.
002150 01  WS-RUN-ZERO-CHECK.
002160     05  WS-RZ-LIDOS                     PIC 9(05).
002170     05  WS-RZ-ACEITOS                   PIC 9(05).
002180     05  WS-RZ-REJEITADOS                PIC 9(05).
002190 01  WS-RUN-ZERO-CHECK-R REDEFINES WS-RUN-ZERO-CHECK.
002200     05  WS-RZ-RAW                       PIC X(15).
002210         88  WS-RZ-TODOS-ZERO            VALUE "000000000000000".
002220*-----------------------------------------------------------------
002230* REPORT LINES FOR THE PRODUCTS SECTION - BANNER, COLUMN HEADINGS,
002240* ONE DETAIL LINE PER TRANSACTION, AND THE CLOSING TOTALS/WARNING
002250* BLOCK.  THIS IS ONLY THE PRODUCTS PORTION OF THE OVERALL EDIT/
002260* EXCEPTION REPORT - THE PROMOCODES AND PURCHASES SECTIONS BELOW
002270* IT ON THE SAME PHYSICAL REPORT ARE BUILT AND WRITTEN BY CATP0200
002280* AND CATP0300, NOT BY THIS PROGRAM.
002290 01  WS-REPORT-PRODUTOS.
002300     03  WS-LST-LINHA-DUPLA.
002310         05  FILLER   PIC X(132) VALUE ALL "=".
002320     03  WS-LST-CAB-1.
002330         05  FILLER   PIC X(02) VALUE SPACES.
002340         05  FILLER   PIC X(120) VALUE
002350             "CATP0100 - PRODUCT INTAKE EDIT/EXCEPTION REPORT".
002360*   COLUMN HEADINGS - SEQ# IS THE PRINTED TRANSACTION SEQUENCE
002370*   NUMBER (WS-D-SEQ, FROM WS-SEQ-TRANSACAO), NOT THE PRODUCT-
002380*   MASTER KEY.  PRODUCT NAME IS TRUNCATED TO ITS FIRST 30
002390*   CHARACTERS ON THE DETAIL LINE EVEN THOUGH THE FIELD ITSELF
002400*   CAN HOLD UP TO 100.  STATUS IS EITHER ACCEPTED OR REJECTED.
002410*   ERROR TEXT IS BLANK ON AN ACCEPTED LINE.
002420     03  WS-LST-CAB-2.
002430         05  FILLER   PIC X(02) VALUE SPACES.
002440         05  FILLER   PIC X(06) VALUE "SEQ#".
002450         05  FILLER   PIC X(04) VALUE SPACES.
002460         05  FILLER   PIC X(30) VALUE "PRODUCT NAME".
002470         05  FILLER   PIC X(04) VALUE SPACES.
002480         05  FILLER   PIC X(08) VALUE "STATUS".
002490         05  FILLER   PIC X(04) VALUE SPACES.
002500         05  FILLER   PIC X(60) VALUE "ERROR TEXT IF REJECTED".
002510     03  WS-LST-CAB-3.
002520         05  FILLER   PIC X(132) VALUE ALL "-".
002530*   ONE LINE PER TRANSACTION READ, WHETHER ACCEPTED OR REJECTED -
002540*   THE ERROR TEXT COLUMN IS LEFT BLANK ON AN ACCEPTED RECORD.
002550     03  WS-LST-DET.
002560         05  FILLER          PIC X(02) VALUE SPACES.
002570         05  WS-D-SEQ        PIC ZZZZ9.
002580         05  FILLER          PIC X(04) VALUE SPACES.
002590         05  WS-D-NOME       PIC X(30) VALUE SPACES.
002600         05  FILLER          PIC X(04) VALUE SPACES.
002610         05  WS-D-STATUS     PIC X(08) VALUE SPACES.
002620         05  FILLER          PIC X(04) VALUE SPACES.
002630         05  WS-D-ERRO       PIC X(60) VALUE SPACES.
002640*   RUN TOTALS PRINTED UNDER A CLOSING RULE - READ MUST ALWAYS
002650*   EQUAL ACCEPTED PLUS REJECTED.
002660     03  WS-LST-TOTAIS.
002670         05  FILLER               PIC X(02) VALUE SPACES.
002680         05  FILLER               PIC X(30) VALUE
002690             "PRODUCT TRANSACTIONS READ:   ".
002700         05  WS-T-LIDOS           PIC ZZZZ9.
002710         05  FILLER               PIC X(10) VALUE SPACES.
002720         05  FILLER               PIC X(20) VALUE "ACCEPTED:   ".
002730         05  WS-T-ACEITOS         PIC ZZZZ9.
002740         05  FILLER               PIC X(10) VALUE SPACES.
002750         05  FILLER               PIC X(20) VALUE "REJECTED:   ".
002760         05  WS-T-REJEITADOS      PIC ZZZZ9.
002770*   ONLY PRINTED WHEN WS-RZ-TODOS-ZERO IS TRUE - SEE P900-ENCERRA.
002780     03  WS-LST-AVISO.
002790         05  FILLER               PIC X(02) VALUE SPACES.
002800         05  FILLER               PIC X(70) VALUE
002810             "*** NO PRODUCT TRANSACTIONS WERE PRESENT ON THIS RUN ***".
002820*-----------------------------------------------------------------
002830 LINKAGE SECTION.
002840*-----------------------------------------------------------------
002850* LK-COM-AREA CARRIES THIS PROGRAM'S THREE RUN COUNTERS BACK UP
002860* TO CATP0000 WHICH SHARES THE SAME 05-LEVEL LAYOUT FOR ITS
002870* CURRENT-ENGINE WORKING COPY - SEE CATP0000'S WS-EDIT-COM-AREA.
002880 01  LK-COM-AREA.
002890     05  LK-CNT-LIDOS                    PIC 9(05).
002900     05  LK-CNT-ACEITOS                  PIC 9(05).
002910     05  LK-CNT-REJEITADOS               PIC 9(05).
002920     05  FILLER                          PIC X(05).
002930*-----------------------------------------------------------------
002940 PROCEDURE DIVISION USING LK-COM-AREA.
002950*-----------------------------------------------------------------
002960* ONE PASS THROUGH THE INBOUND TRANSACTION FILE, ONE TRANSACTION
002970* EDITED AND POSTED (OR REJECTED) PER ITERATION OF P200, THEN THE
002980* CLOSING TOTALS.  THE RUN COUNTS ARE HANDED BACK TO CATP0000 IN
002990* LK-COM-AREA FOR THE GRAND TOTALS SECTION AT THE BOTTOM OF THE
003000* REPORT.  CATP0000 CALLS THIS PROGRAM FIRST, BEFORE PROMO CODES
003010* OR PURCHASES, SINCE A PURCHASE TRANSACTION CAN REFERENCE A
003020* PRODUCT ID THAT THIS RUN MAY HAVE JUST CREATED.
003030 MAIN-PROCEDURE.
003040     PERFORM P100-INICIALIZA    THRU P100-FIM.
003050     PERFORM P200-PROCESSA      THRU P200-FIM
003060             UNTIL WS-FIM-DE-ARQUIVO.
003070     PERFORM P900-ENCERRA       THRU P900-FIM.
003080*   GOBACK RATHER THAN STOP RUN - THIS IS A CALLED SUBPROGRAM,
003090*   CONTROL RETURNS TO CATP0000 RATHER THAN ENDING THE JOB STEP.
003100     GOBACK.
003110*-----------------------------------------------------------------
003120 P100-INICIALIZA.
003130     OPEN INPUT  PRODUCT-TRANS-IN.
003140*   EDIT-REPORT-OUT IS OPENED EXTEND, NOT OUTPUT - CATP0000
003150*   ALREADY OPENED AND WROTE THE REPORT'S OVERALL TITLE PAGE
003160*   BEFORE THIS PROGRAM WAS EVER CALLED.
003170     OPEN EXTEND EDIT-REPORT-OUT.
003180     MOVE ZERO                TO WS-PRODMAST-KEY.
003190     PERFORM P105-ACHA-PROXIMA-CHAVE THRU P105-FIM.
003200     WRITE FD-REG-REPORT FROM WS-LST-LINHA-DUPLA.
003210     WRITE FD-REG-REPORT FROM WS-LST-CAB-1.
003220     WRITE FD-REG-REPORT FROM WS-LST-CAB-2.
003230     WRITE FD-REG-REPORT FROM WS-LST-CAB-3.
003240 P100-FIM.
003250     EXIT.
003260*-----------------------------------------------------------------
003270* THE MASTER IS RELATIVE BY GENERATED ID - POSITION PAST WHATEVER
003280* IS ALREADY ON FILE FROM A PRIOR RUN SO NEW KEYS DO NOT COLLIDE.
003290* THE RELATIVE KEY IS SET BY THE RUN TIME ON EVERY READ, EVEN IN
003300* SEQUENTIAL ACCESS MODE, SO WS-PRODMAST-KEY ENDS UP HOLDING THE
003310* HIGHEST KEY ON FILE WHEN THE LOOP HITS END OF FILE.
003320*-----------------------------------------------------------------
003330 P105-ACHA-PROXIMA-CHAVE.
003340*   FIRST RUN EVER HAS NO PRODMAST FILE ON DISK YET - FILE STATUS
003350*   35 (FILE NOT FOUND) MEANS CREATE AN EMPTY ONE AND REOPEN IT
003360*   INPUT SO THE SCAN BELOW HAS SOMETHING TO READ (AND IMMEDIATELY
003370*   HIT END OF FILE ON).
003380     OPEN INPUT PRODUCT-MASTER.
003390     IF WS-FS-PRODMAST-NAO-EXISTE
003400         OPEN OUTPUT PRODUCT-MASTER
003410         CLOSE PRODUCT-MASTER
003420         OPEN INPUT PRODUCT-MASTER
003430     END-IF.
003440     PERFORM P107-LE-ATE-FIM-ARQ    THRU P107-FIM
003450         UNTIL WS-FS-PRODMAST-EOF.
003460*   CLOSE THEN REOPEN EXTEND SO THE VERY NEXT WRITE IN P230
003470*   APPENDS AFTER THE LAST RECORD RATHER THAN OVERWRITING IT.
003480     CLOSE PRODUCT-MASTER.
003490     OPEN EXTEND PRODUCT-MASTER.
003500 P105-FIM.
003510     EXIT.
003520*-----------------------------------------------------------------
003530* DRIVES WS-PRODMAST-KEY UP TO THE HIGHEST RELATIVE KEY ON FILE -
003540* THE READ ITSELF IS THE ONLY THING THAT MATTERS HERE, NOTHING IN
003550* THE RECORD AREA IS EXAMINED.
003560 P107-LE-ATE-FIM-ARQ.
003570     READ PRODUCT-MASTER NEXT RECORD
003580         AT END
003590             CONTINUE
003600     END-READ.
003610 P107-FIM.
003620     EXIT.
003630*-----------------------------------------------------------------
003640 P200-PROCESSA.
003650     PERFORM P210-LE-TRANSACAO      THRU P210-FIM.
003660*   THE AT-END BRANCH IN P210 ALREADY SET THE SWITCH, SO THE
003670*   FINAL, PHANTOM TRIP THROUGH THIS LOOP FALLS THROUGH HERE
003680*   WITH NOTHING TO EDIT.
003690     IF NOT WS-FIM-DE-ARQUIVO
003700         ADD 1                      TO WS-SEQ-TRANSACAO
003710         ADD 1                      TO WS-CNT-LIDOS
003720*       CLEAR THE ACCUMULATED-ERROR WORK AREA FOR THIS
003730*       TRANSACTION BEFORE ANY EDIT PARAGRAPH RUNS.
003740         MOVE SPACES                TO WS-ERRO-MSG
003750         MOVE 1                     TO WS-ERRO-PTR
003760         MOVE "N"                   TO WS-ERRO-SW
003770*       EVERY EDIT PARAGRAPH RUNS REGARDLESS OF WHETHER AN
003780*       EARLIER ONE FAILED - THIS IS THE ACCUMULATE-AND-REPORT
003790*       STYLE ADOPTED IN CR1056, REPLACING THE OLD STOP-ON-FIRST-
003800*       ERROR APPROACH.
003810         PERFORM P220-EDITA-NOME            THRU P220-FIM
003820         PERFORM P221-EDITA-DESCRICAO       THRU P221-FIM
003830         PERFORM P222-EDITA-DEMOGRAFICO     THRU P222-FIM
003840         PERFORM P223-EDITA-CATEGORIA       THRU P223-FIM
003850         PERFORM P224-EDITA-TIPO            THRU P224-FIM
003860         PERFORM P225-EDITA-DATA-RELEASE    THRU P225-FIM
003870         PERFORM P226-EDITA-PRECO           THRU P226-FIM
003880         PERFORM P227-EDITA-CAMPOS-OBRIG    THRU P227-FIM
003890         PERFORM P230-GRAVA-OU-REJEITA      THRU P230-FIM
003900     END-IF.
003910 P200-FIM.
003920     EXIT.
003930*-----------------------------------------------------------------
003940 P210-LE-TRANSACAO.
003950     READ PRODUCT-TRANS-IN
003960         AT END
003970             SET WS-FIM-DE-ARQUIVO TO TRUE
003980     END-READ.
003990 P210-FIM.
004000     EXIT.
004010*-----------------------------------------------------------------
004020* PRODUCT NAME - REQUIRED, 3 TO 100 CHARACTERS.  WALKS BACKWARD
004030* FROM POSITION 100 TO FIND THE OCCUPIED LENGTH SINCE THE FIELD
004040* ARRIVES RIGHT-PADDED WITH SPACES.  THIS IS THE FIRST EDIT RUN
004050* FOR EVERY TRANSACTION - THE ORDER OF P220 THROUGH P227 IN P200
004060* MATCHES THE ORDER THE FIELDS APPEAR IN THE COPYBOOK, THOUGH
004070* NOTHING ENFORCES THAT AND A FUTURE REORDER WOULD BE SAFE.
004080 P220-EDITA-NOME.
004090     MOVE 100                     TO WS-NOME-LEN.
004100     PERFORM P229-ENCOLHE-NOME    THRU P229-FIM
004110         UNTIL PRDI-NAME (WS-NOME-LEN:1) NOT = SPACE
004120             OR WS-NOME-LEN = 1.
004130*   A BLANK NAME WOULD TRIM DOWN TO LENGTH 1 AND PASS THE
004140*   LENGTH TEST BELOW IF NOT CAUGHT SEPARATELY HERE, SINCE
004150*   WS-NOME-LEN BOTTOMS OUT AT 1 RATHER THAN 0.
004160     IF PRDI-NAME = SPACES OR WS-NOME-LEN < 3
004170         MOVE "Name should be between 3 and 100 characters."
004180                                      TO WS-NOVO-ERRO
004190         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004200     END-IF.
004210 P220-FIM.
004220     EXIT.
004230*-----------------------------------------------------------------
004240* SHRINKS THE WORKING LENGTH BY ONE POSITION - CALLED REPEATEDLY
004250* BY THE TRIM LOOP IN P220 ABOVE.
004260 P229-ENCOLHE-NOME.
004270     SUBTRACT 1                   FROM WS-NOME-LEN.
004280 P229-FIM.
004290     EXIT.
004300*-----------------------------------------------------------------
004310* THE DESCRIPTION FIELD IS A FIXED PIC X(200) SO THE ON-LINE
004320* SYSTEM'S "MORE THAN 200 CHARACTERS" CASE HAS NO COLUMN TO RIDE
004330* IN HERE - ONLY THE REQUIRED CHECK CAN ACTUALLY FIRE.    CR1056
004340*-----------------------------------------------------------------
004350 P221-EDITA-DESCRICAO.
004360     IF PRDI-DESCRIPTION = SPACES
004370         MOVE "Description is required."  TO WS-NOVO-ERRO
004380         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004390     END-IF.
004400 P221-FIM.
004410     EXIT.
004420*-----------------------------------------------------------------
004430* DEMOGRAPHIC CODE - TESTED AGAINST THE 88-LEVEL VALID-VALUE LIST
004440* CARRIED IN Product.cpy, NOT A LOCAL EVALUATE, SO BOTH THE
004450* ON-LINE SYSTEM AND THIS BATCH EDIT STAY IN SYNC OFF ONE TABLE.
004460* ADDED IN THE SECOND WEEK OF THIS PROGRAM'S LIFE, PER THE CHANGE
004470* LOG, ALONG WITH THE CATEGORY AND TYPE EDITS THAT FOLLOW IT.
004480 P222-EDITA-DEMOGRAFICO.
004490     IF NOT PRDI-DEMOG-VALID
004500         MOVE "Invalid demographic."      TO WS-NOVO-ERRO
004510         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004520     END-IF.
004530 P222-FIM.
004540     EXIT.
004550*-----------------------------------------------------------------
004560* CATEGORY CODE - SAME 88-LEVEL-DRIVEN APPROACH AS THE DEMOGRAPHIC
004570* EDIT ABOVE.  KEEPING EACH CODE EDIT IN ITS OWN SMALL PARAGRAPH,
004580* RATHER THAN ONE LARGE EVALUATE COVERING DEMOGRAPHIC, CATEGORY
004590* AND TYPE TOGETHER, MATCHES THE WAY THIS SHOP HAS ALWAYS BROKEN
004600* DOWN MULTI-FIELD EDITS - EACH RULE GETS ITS OWN NAME IN THE
004610* PERFORM LIST IN P200 SO A FUTURE CHANGE TO ONE RULE NEVER RISKS
004620* TOUCHING ANOTHER.
004630 P223-EDITA-CATEGORIA.
004640     IF NOT PRDI-CATG-VALID
004650         MOVE "Invalid category."         TO WS-NOVO-ERRO
004660         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004670     END-IF.
004680 P223-FIM.
004690     EXIT.
004700*-----------------------------------------------------------------
004710* PRODUCT TYPE CODE - SAME PATTERN AGAIN.
004720 P224-EDITA-TIPO.
004730     IF NOT PRDI-TYPE-VALID
004740         MOVE "Invalid type."             TO WS-NOVO-ERRO
004750         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004760     END-IF.
004770 P224-FIM.
004780     EXIT.
004790*-----------------------------------------------------------------
004800* RELEASE DATE - REQUIRED, THEN MM/DD/YYYY, THEN MM-DD-YYYY, THEN
004810* THE 1900 FLOOR CHECK VIA CATP0101.  ON SUCCESS THE FIELD IS
004820* REWRITTEN IN THE FORMAT IT PARSED UNDER (POSITIONS ARE ALREADY
004830* IDENTICAL FOR BOTH FORMATS EXCEPT THE SEPARATOR CHARACTER, SO
004840* THE "REWRITE" IS SIMPLY LEAVING THE SEPARATORS AS READ).
004850*-----------------------------------------------------------------
004860 P225-EDITA-DATA-RELEASE.
004870     IF PRDI-RELEASE-DATE = SPACES
004880         MOVE "Release date is required." TO WS-NOVO-ERRO
004890         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
004900     ELSE
004910*       SEPARATOR BYTES MUST MATCH - BOTH SLASHES OR BOTH DASHES,
004920*       NEVER ONE OF EACH - BEFORE THE FIELD IS EVEN WORTH
004930*       HANDING TO CATP0101 FOR CALENDAR VALIDATION.
004940         IF (PRDI-RDT-SEP1 = "/" AND PRDI-RDT-SEP2 = "/")
004950            OR (PRDI-RDT-SEP1 = "-" AND PRDI-RDT-SEP2 = "-")
004960             MOVE PRDI-RELEASE-DATE  TO WS-LKS-DATA
004970             CALL "CATP0101" USING WS-LKS-AREA-DT
004980                 ON EXCEPTION
004990                     PERFORM P910-ERRO-CHAMADA THRU P910-FIM
005000             END-CALL
005010*           RETURN CODE 0 IS A GOOD, IN-RANGE CALENDAR DATE ON OR
005020*           AFTER 01/01/1900; 2 IS A VALID CALENDAR DATE THAT
005030*           FALLS BEFORE THE 1900 FLOOR; ANYTHING ELSE (1) IS A
005040*           BAD MONTH/DAY COMBINATION SUCH AS 02/30 OR 13/01.
005050             EVALUATE WS-LKS-RETORNO-DT
005060                 WHEN 0
005070                     CONTINUE
005080                 WHEN 2
005090                     MOVE "Release date must be after 01/01/1900."
005100                                          TO WS-NOVO-ERRO
005110                     PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005120                 WHEN OTHER
005130                     MOVE "Invalid release date format. Please use M"
005140                          "M/dd/yyyy or MM-dd-yyyy format."
005150                                          TO WS-NOVO-ERRO
005160                     PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005170             END-EVALUATE
005180*       SEPARATOR MISMATCH NEVER REACHES CATP0101 AT ALL - THE
005190*       SAME INVALID-FORMAT MESSAGE IS RAISED RIGHT HERE WITHOUT
005200*       THE SUBPROGRAM CALL.
005210         ELSE
005220             MOVE "Invalid release date format. Please use MM/dd/yy"
005230                  "yy or MM-dd-yyyy format."
005240                                          TO WS-NOVO-ERRO
005250             PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005260         END-IF
005270     END-IF.
005280 P225-FIM.
005290     EXIT.
005300*-----------------------------------------------------------------
005310* PRICE - ONLY THE REQUIRED CHECK CAN FAIL.  TRUNCATION TO TWO
005320* DECIMALS ALWAYS SUCCEEDS AND IS NOT AN ERROR CONDITION.
005330*-----------------------------------------------------------------
005340 P226-EDITA-PRECO.
005350     IF PRDI-PRICE IS NOT NUMERIC
005360         MOVE "Price is required."        TO WS-NOVO-ERRO
005370         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005380     ELSE
005390*       MULTIPLY UP TO WHOLE CENTS, THEN DIVIDE BACK DOWN INTO A
005400*       TWO-DECIMAL FIELD - COMPUTE'S DEFAULT TRUNCATION DROPS
005410*       ANY THIRD DECIMAL DIGIT RATHER THAN ROUNDING IT, MATCHING
005420*       THE ON-LINE EDIT'S BEHAVIOR EXACTLY.
005430         COMPUTE WS-PRECO-CENTAVOS = PRDI-PRICE * 100
005440         COMPUTE WS-PRECO-TRUNCADO = WS-PRECO-CENTAVOS / 100
005450         MOVE WS-PRECO-TRUNCADO          TO PRDI-PRICE
005460     END-IF.
005470 P226-FIM.
005480     EXIT.
005490*-----------------------------------------------------------------
005500* REMAINING REQUIRED FIELDS - IMAGE SOURCE, QUANTITY, BRAND,
005510* MATERIAL, BOTH COLOR CODES, STYLE NUMBER, GLOBAL CODE AND
005520* ACTIVE FLAG.  NONE OF THESE HAVE A FORMAT TO CHECK BEYOND
005530* "PRESENT" - THEY EITHER CARRY A VALUE OR THEY DO NOT.
005540 P227-EDITA-CAMPOS-OBRIG.
005550     IF PRDI-IMG-SRC = SPACES
005560         MOVE "Image source is required."  TO WS-NOVO-ERRO
005570         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005580     END-IF.
005590     IF PRDI-QUANTITY IS NOT NUMERIC
005600         MOVE "Quantity is required."      TO WS-NOVO-ERRO
005610         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005620     END-IF.
005630     IF PRDI-BRAND = SPACES
005640         MOVE "Brand is required."         TO WS-NOVO-ERRO
005650         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005660     END-IF.
005670     IF PRDI-MATERIAL = SPACES
005680         MOVE "Material is required."      TO WS-NOVO-ERRO
005690         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005700     END-IF.
005710     IF PRDI-PRIMARY-COLOR = SPACES
005720         MOVE "Primary color code is required." TO WS-NOVO-ERRO
005730         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005740     END-IF.
005750     IF PRDI-SECONDARY-COLOR = SPACES
005760         MOVE "Secondary color code is required." TO WS-NOVO-ERRO
005770         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005780     END-IF.
005790*   STYLE NUMBER AND GLOBAL CODE WERE ADDED TO THIS REQUIRED LIST
005800*   IN THE 1994 EXPANSION - SEE THE CHANGE LOG.
005810     IF PRDI-STYLE-NUMBER = SPACES
005820         MOVE "Style number is required." TO WS-NOVO-ERRO
005830         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005840     END-IF.
005850     IF PRDI-GLOBAL-CODE = SPACES
005860         MOVE "Global product code is required." TO WS-NOVO-ERRO
005870         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005880     END-IF.
005890*   ACTIVE FLAG WAS ADDED LATER STILL, PER THE 2006 MARKETING
005900*   DISCONTINUED-STYLE REQUEST - SEE THE CHANGE LOG.
005910     IF PRDI-ACTIVE = SPACES
005920         MOVE "Active is required."        TO WS-NOVO-ERRO
005930         PERFORM P290-ACRESCENTA-ERRO THRU P290-FIM
005940     END-IF.
005950 P227-FIM.
005960     EXIT.
005970*-----------------------------------------------------------------
005980* THIS SHOP'S STANDARD ACCUMULATE-ERROR ROUTINE - APPENDS THE
005990* NEXT VIOLATED-RULE TEXT ONTO THE GROWING REJECTION MESSAGE,
006000* COMMA-SPACE JOINING EACH ONE AFTER THE FIRST.         CR1056
006010*-----------------------------------------------------------------
006020 P290-ACRESCENTA-ERRO.
006030*   TRIM WS-NOVO-ERRO DOWN TO ITS OCCUPIED LENGTH FIRST, SAME
006040*   BACKWARD-WALK IDIOM AS THE NAME-FIELD TRIM IN P220, SO THE
006050*   STRING BELOW DOES NOT CARRY A TAIL OF TRAILING SPACES INTO
006060*   THE MIDDLE OF THE GROWING MESSAGE.  EVERY EDIT PARAGRAPH FROM
006070*   P220 THROUGH P227 ROUTES THROUGH THIS ONE SHARED PARAGRAPH
006080*   RATHER THAN BUILDING ITS OWN STRING LOGIC, SO THE COMMA-SPACE
006090*   SEPARATOR STYLE STAYS CONSISTENT NO MATTER WHICH RULE FAILED.
006100     MOVE 80                      TO WS-ERRO-LEN.
006110     PERFORM P295-ENCOLHE-ERRO    THRU P295-FIM
006120         UNTIL WS-NOVO-ERRO (WS-ERRO-LEN:1) NOT = SPACE
006130             OR WS-ERRO-LEN = 1.
006140     IF WS-TEM-ERRO
006150         STRING ", "                           DELIMITED BY SIZE
006160                WS-NOVO-ERRO (1:WS-ERRO-LEN)   DELIMITED BY SIZE
006170                INTO WS-ERRO-MSG WITH POINTER WS-ERRO-PTR
006180     ELSE
006190         STRING WS-NOVO-ERRO (1:WS-ERRO-LEN)   DELIMITED BY SIZE
006200                INTO WS-ERRO-MSG WITH POINTER WS-ERRO-PTR
006210         MOVE "Y"                 TO WS-ERRO-SW
006220     END-IF.
006230 P290-FIM.
006240     EXIT.
006250*-----------------------------------------------------------------
006260* SHRINKS THE WORKING LENGTH BY ONE POSITION - CALLED REPEATEDLY
006270* BY THE TRIM LOOP IN P290 ABOVE.  IDENTICAL IN SHAPE TO THE NAME
006280* TRIM HELPER P229 EARLIER IN THIS PROGRAM, KEPT AS A SEPARATE
006290* PARAGRAPH RATHER THAN SHARED SINCE EACH TRIMS A DIFFERENT FIELD
006300* UNDER A DIFFERENT PERFORM ... THRU.
006310 P295-ENCOLHE-ERRO.
006320     SUBTRACT 1                   FROM WS-ERRO-LEN.
006330 P295-FIM.
006340     EXIT.
006350*-----------------------------------------------------------------
006360* RELEASE-DATE EDIT SUBPROGRAM UNRESOLVABLE AT RUN TIME - DUMPS
006370* THE RAW LINKAGE AREA TO THE CONSOLE SO OPERATIONS CAN SEE WHAT
006380* WAS PASSED, THEN FALLS THROUGH TREATING THE DATE AS UNCHECKED.
006390* THIS IS A SAFETY NET FOR A MISSING OR MISCATALOGED LOAD MODULE,
006400* NOT A NORMAL-PATH BRANCH - ON A HEALTHY SYSTEM CATP0101 IS
006410* ALWAYS FOUND AND THIS PARAGRAPH NEVER RUNS.  FALLING THROUGH
006420* RATHER THAN ABENDING KEEPS ONE MISSING SUBPROGRAM FROM TAKING
006430* DOWN THE WHOLE NIGHTLY CATALOG LOAD.
006440 P910-ERRO-CHAMADA.
006450     DISPLAY "CATP0100 - CATP0101 CALL FAILED, RAW AREA: "
006460             WS-LKS-AREA-DT-RAW.
006470 P910-FIM.
006480     EXIT.
006490*-----------------------------------------------------------------
006500* POSTS THE ACCEPTED RECORD TO PRODUCT-MASTER, OR ROLLS THE
006510* ACCUMULATED ERROR TEXT ONTO THE REPORT DETAIL LINE IF ANY EDIT
006520* ABOVE FLAGGED A VIOLATION - EITHER WAY ONE DETAIL LINE PRINTS
006530* PER TRANSACTION.  THIS PARAGRAPH IS THE ONLY PLACE IN THE WHOLE
006540* PROGRAM THAT ACTUALLY WRITES TO PRODUCT-MASTER - NONE OF THE
006550* EDIT PARAGRAPHS P220 THROUGH P227 TOUCH THE FILE, THEY ONLY SET
006560* WS-ERRO-SW AND APPEND TO WS-ERRO-MSG.
006570 P230-GRAVA-OU-REJEITA.
006580     MOVE WS-SEQ-TRANSACAO           TO WS-D-SEQ.
006590     MOVE PRDI-NAME (1:30)           TO WS-D-NOME.
006600     IF WS-TEM-ERRO
006610         ADD 1                       TO WS-CNT-REJEITADOS
006620         MOVE "REJECTED"             TO WS-D-STATUS
006630*       ONLY THE FIRST 60 CHARACTERS OF THE ACCUMULATED MESSAGE
006640*       FIT THE REPORT COLUMN - A TRANSACTION THAT FAILS EVERY
006650*       EDIT AT ONCE WILL HAVE A LONGER MESSAGE THAN THAT, AND
006660*       IT IS SIMPLY TRUNCATED ON THE PRINTED LINE.
006670         MOVE WS-ERRO-MSG (1:60)     TO WS-D-ERRO
006680     ELSE
006690*       NEXT FREE RELATIVE SLOT IN PRODUCT-MASTER - THIS IS THE
006700*       PRODUCT'S PERMANENT ID GOING FORWARD, NEVER REUSED EVEN IF
006710*       A LATER RUN MARKS THE PRODUCT INACTIVE - THIS SUBSYSTEM
006720*       HAS NO DELETE PATH, A DISCONTINUED PRODUCT IS FLAGGED VIA
006730*       PROD-ACTIVE INSTEAD OF HAVING ITS SLOT REMOVED.
006740         ADD 1                       TO WS-PRODMAST-KEY
006750         MOVE WS-PRODMAST-KEY        TO PROD-ID
006760         MOVE PRDI-NAME              TO PROD-NAME
006770         MOVE PRDI-DESCRIPTION       TO PROD-DESCRIPTION
006780         MOVE PRDI-DEMOGRAPHIC       TO PROD-DEMOGRAPHIC
006790         MOVE PRDI-CATEGORY          TO PROD-CATEGORY
006800         MOVE PRDI-TYPE              TO PROD-TYPE
006810         MOVE PRDI-RELEASE-DATE      TO PROD-RELEASE-DATE
006820         MOVE PRDI-PRICE             TO PROD-PRICE
006830         MOVE PRDI-IMG-SRC           TO PROD-IMG-SRC
006840         MOVE PRDI-QUANTITY          TO PROD-QUANTITY
006850         MOVE PRDI-BRAND             TO PROD-BRAND
006860         MOVE PRDI-MATERIAL          TO PROD-MATERIAL
006870         MOVE PRDI-PRIMARY-COLOR     TO PROD-PRIMARY-COLOR
006880         MOVE PRDI-SECONDARY-COLOR   TO PROD-SECONDARY-COLOR
006890         MOVE PRDI-STYLE-NUMBER      TO PROD-STYLE-NUMBER
006900         MOVE PRDI-GLOBAL-CODE       TO PROD-GLOBAL-CODE
006910         MOVE PRDI-ACTIVE            TO PROD-ACTIVE
006920*       RELATIVE WRITE - THE RUN TIME PLACES THE RECORD AT THE
006930*       SLOT NUMBERED BY WS-PRODMAST-KEY SINCE THE MASTER IS OPEN
006940*       EXTEND IN SEQUENTIAL ACCESS MODE, ONE PAST THE LAST
006950*       RECORD WRITTEN.
006960         WRITE PROD-RECORD
006970         ADD 1                       TO WS-CNT-ACEITOS
006980         MOVE "ACCEPTED"             TO WS-D-STATUS
006990         MOVE SPACES                 TO WS-D-ERRO
007000     END-IF.
007010     WRITE FD-REG-REPORT             FROM WS-LST-DET.
007020 P230-FIM.
007030     EXIT.
007040*-----------------------------------------------------------------
007050* EDITS THE RUN TOTALS, PRINTS THEM, CHECKS FOR AN ALL-ZERO RUN,
007060* AND HANDS THE COUNTS BACK TO THE CALLER BEFORE CLOSING ALL
007070* THREE FILES.  THIS PARAGRAPH RUNS EXACTLY ONCE PER CALL, AFTER
007080* THE LAST TRANSACTION HAS BEEN PROCESSED - THERE IS NO PARTIAL
007090* OR INTERIM TOTALS LINE PRINTED PARTWAY THROUGH A RUN.
007100 P900-ENCERRA.
007110     MOVE WS-CNT-LIDOS               TO WS-T-LIDOS.
007120     MOVE WS-CNT-ACEITOS             TO WS-T-ACEITOS.
007130     MOVE WS-CNT-REJEITADOS          TO WS-T-REJEITADOS.
007140     WRITE FD-REG-REPORT             FROM WS-LST-CAB-3.
007150     WRITE FD-REG-REPORT             FROM WS-LST-TOTAIS.
007160*   MOVE THE SAME THREE COUNTERS INTO THE RAW-DUMP REDEFINES AND
007170*   TEST THE 88-LEVEL RATHER THAN THREE SEPARATE NUMERIC COMPARES
007180*   - IF THE FEED WAS COMPLETELY EMPTY ALL THREE WILL BE ZERO.
007190     MOVE WS-CNT-LIDOS               TO WS-RZ-LIDOS.
007200     MOVE WS-CNT-ACEITOS             TO WS-RZ-ACEITOS.
007210     MOVE WS-CNT-REJEITADOS          TO WS-RZ-REJEITADOS.
007220     IF WS-RZ-TODOS-ZERO
007230         WRITE FD-REG-REPORT         FROM WS-LST-AVISO
007240     END-IF.
007250     MOVE WS-CNT-LIDOS               TO LK-CNT-LIDOS.
007260     MOVE WS-CNT-ACEITOS             TO LK-CNT-ACEITOS.
007270     MOVE WS-CNT-REJEITADOS          TO LK-CNT-REJEITADOS.
007280*   EDIT-REPORT-OUT IS CLOSED HERE, NOT LEFT OPEN FOR THE NEXT
007290*   ENGINE, SINCE EACH OF THE THREE INTAKE PROGRAMS OPENS EXTEND
007300*   AND CLOSES ITS OWN SHARE OF THE REPORT IN TURN - CATP0000
007310*   NEVER HOLDS THE FILE OPEN ACROSS THE THREE CALLS.
007320     CLOSE PRODUCT-TRANS-IN
007330           PRODUCT-MASTER
007340           EDIT-REPORT-OUT.
007350 P900-FIM.
007360     EXIT.
007370 END PROGRAM CATP0100.
